      ******************************************************************
      *                                                                *
      * NOMBRE DEL OBJETO:  RHRORET                                    *
      *                                                                *
      * DESCRIPCION:  AREA DE COMUNICACION DE RETORNO/DIAGNOSTICO,     *
      *               COMPARTIDA POR TODAS LAS RUTINAS DE SERVICIO     *
      *               (RH9CEMP0, RH9CTSK0, RH9CCFG0).                  *
      *                                                                *
      * ---------------------------------------------------------------*
      *                                                                *
      *           LONGITUD : 090 POSICIONES.                          *
      *           PREFIJO  : RET0.                                    *
      *                                                                *
      ******************************************************************
       01  RHRORET.
           05  RET0-COD-RET                 PIC X(02).
               88  RET0-88-OK                        VALUE '00'.
               88  RET0-88-COD-AVISO                  VALUE '10'.
               88  RET0-88-COD-ERROR                 VALUE '20'.
           05  RET0-PROGRAMA                PIC X(08).
           05  RET0-COD-ERROR                PIC X(07).
           05  RET0-VAR1-ERROR              PIC X(20).
           05  RET0-VAR2-ERROR              PIC X(20).
           05  RET0-CONTADOR                PIC S9(05) COMP-3.
           05  FILLER                       PIC X(23).
      ******************************************************************
      * THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 6        *
      * THE LENGTH OF RECORDS DESCRIBED IS 090                         *
      ******************************************************************
