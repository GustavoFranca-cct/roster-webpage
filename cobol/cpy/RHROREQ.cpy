      ******************************************************************
      * NOMBRE DEL OBJETO:  RHROREQ.                                   *
      *                                                                *
      * DESCRIPCION: REGISTRO DE CONTROL DEL PEDIDO DE GENERACION DE   *
      *              HORARIO (FECHA DESDE / FECHA HASTA).              *
      *                                                                *
      * ---------------------------------------------------------------*
      *           LONGITUD : 040 POSICIONES.                          *
      *           PREFIJO  : REQ.                                     *
      *                                                                *
      ******************************************************************
       01  RHROREQ.
           05  REQ-START-DATE               PIC 9(08).
           05  REQ-START-DATE-R REDEFINES REQ-START-DATE.
               10  REQ-START-CCYY           PIC 9(04).
               10  REQ-START-MM             PIC 9(02).
               10  REQ-START-DD             PIC 9(02).
           05  REQ-END-DATE                 PIC 9(08).
           05  REQ-END-DATE-R REDEFINES REQ-END-DATE.
               10  REQ-END-CCYY             PIC 9(04).
               10  REQ-END-MM               PIC 9(02).
               10  REQ-END-DD               PIC 9(02).
           05  FILLER                       PIC X(24).
      ******************************************************************
      * THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 2        *
      * THE LENGTH OF RECORDS DESCRIBED IS 040                         *
      ******************************************************************
