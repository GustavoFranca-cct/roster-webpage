      ******************************************************************
      *                                                                *
      * NOMBRE DEL OBJETO:  RHROEMP                                    *
      *                                                                *
      * DESCRIPCION:  LAYOUT DEL MAESTRO DE EMPLEADOS DEL ROSTER.      *
      *               UN REGISTRO POR EMPLEADO, ARCHIVO LINE           *
      *               SEQUENTIAL, LEIDO COMPLETO AL INICIO DE CADA     *
      *               PROCESO POR LOTES.                               *
      *                                                                *
      * ---------------------------------------------------------------*
      *                                                                *
      *           LONGITUD : 400 POSICIONES.                          *
      *           PREFIJO  : EMP.                                     *
      *                                                                *
      ******************************************************************
       01  RHROEMP.
           05  EMP-ID                       PIC 9(06).
           05  EMP-NAME                     PIC X(30).
           05  EMP-CONTRACT-HOURS           PIC 9(03).
           05  EMP-AVAILABILITY             PIC X(120).
           05  EMP-AVAILABILITY-R REDEFINES EMP-AVAILABILITY.
               10  EMP-AVAIL-1ST-SLOT.
                   15  EMP-AVAIL-1ST-DAY    PIC X(03).
                   15  FILLER               PIC X(01).
                   15  EMP-AVAIL-1ST-START  PIC X(04).
                   15  FILLER               PIC X(01).
                   15  EMP-AVAIL-1ST-END    PIC X(04).
               10  FILLER                   PIC X(107).
           05  EMP-PREFERENCES              PIC X(120).
           05  EMP-MAX-CONSEC-DAYS          PIC 9(03).
           05  EMP-MIN-CONSEC-DAYS          PIC 9(03).
           05  EMP-MAX-WEEKENDS             PIC 9(02).
           05  EMP-MAX-TOTAL-HOURS          PIC 9(03).
           05  EMP-MIN-TOTAL-HOURS          PIC 9(03).
           05  EMP-CONSEC-PEN-WT            PIC 9(03).
           05  EMP-WEEKEND-PEN-WT           PIC 9(03).
           05  EMP-HOURS-PEN-WT             PIC 9(03).
           05  EMP-ACTIVE-FLAG              PIC X(01).
               88  EMP-88-ACTIVE                     VALUE 'Y'.
               88  EMP-88-INACTIVE                   VALUE 'N'.
           05  EMP-SKILLS                   PIC X(60).
           05  FILLER                       PIC X(37).
      ******************************************************************
      * THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 15       *
      * THE LENGTH OF RECORDS DESCRIBED IS 400                         *
      ******************************************************************
