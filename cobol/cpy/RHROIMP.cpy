      ******************************************************************
      *                                                                *
      * NOMBRE DEL OBJETO:  RHROIMP                                    *
      *                                                                *
      * DESCRIPCION:  LAYOUT DEL ARCHIVO DE CARGA MASIVA DE EMPLEADOS  *
      *               (13 COLUMNAS EN ORDEN FIJO).  LA PRIMERA LINEA   *
      *               DEL ARCHIVO ES UN ENCABEZADO Y SE DESCARTA.      *
      *               LAS COLUMNAS NUMERICAS SE RECIBEN COMO TEXTO     *
      *               PORQUE PUEDEN VENIR EN BLANCO O CON DATO         *
      *               INVALIDO; LA VALIDACION SE HACE EN EL PROGRAMA.  *
      *                                                                *
      * ---------------------------------------------------------------*
      *                                                                *
      *           LONGITUD : 380 POSICIONES.                          *
      *           PREFIJO  : IMP0.                                    *
      *                                                                *
      ******************************************************************
       01  RHROIMP.
           05  IMP0-AVAILABILITY            PIC X(120).
           05  IMP0-CONTRACT-HOURS          PIC X(03).
           05  IMP0-NAME                    PIC X(30).
           05  IMP0-PREFERENCES             PIC X(120).
           05  IMP0-MIN-TOTAL-HOURS         PIC X(03).
           05  IMP0-MAX-TOTAL-HOURS         PIC X(03).
           05  IMP0-MAX-CONSEC-DAYS         PIC X(03).
           05  IMP0-MIN-CONSEC-DAYS         PIC X(03).
           05  IMP0-MAX-WEEKENDS            PIC X(02).
           05  IMP0-HOURS-PEN-WT            PIC X(03).
           05  IMP0-WEEKEND-PEN-WT          PIC X(03).
           05  IMP0-CONSEC-PEN-WT           PIC X(03).
           05  IMP0-SKILLS                  PIC X(60).
           05  FILLER                       PIC X(24).
      ******************************************************************
      * THE NUMBER OF COLUMNS DESCRIBED BY THIS DECLARATION IS 13      *
      * THE LENGTH OF RECORDS DESCRIBED IS 380                         *
      ******************************************************************
