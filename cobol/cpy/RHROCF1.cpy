      ******************************************************************
      * NOMBRE DEL OBJETO:  RHROCF1.                                   *
      *                                                                *
      * DESCRIPCION: AREA DE COMUNICACION PARA LA RUTINA DE            *
      *              PARAMETROS (RH9CCFG0) - CONSULTA CON DEFAULT Y    *
      *              ACTUALIZACION DE UNA CLAVE POR LLAMADA.           *
      *                                                                *
      * ---------------------------------------------------------------*
      *           LONGITUD : 090 POSICIONES.                          *
      *           PREFIJO  : CF1.                                     *
      *                                                                *
      ******************************************************************
       01  RHROCF1.
           05  CF1-OPCION                   PIC X(01).
               88  CF1-88-LOOKUP                      VALUE 'L'.
               88  CF1-88-UPDATE                      VALUE 'U'.
           05  CF1-KEY                      PIC X(40).
           05  CF1-VALUE                    PIC X(20).
           05  CF1-DEFAULT                  PIC X(20).
           05  CF1-FOUND-FLAG               PIC X(01).
               88  CF1-88-FOUND                       VALUE 'Y'.
               88  CF1-88-NOT-FOUND                    VALUE 'N'.
      ******************************************************************
      * THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 5        *
      * THE LENGTH OF RECORDS DESCRIBED IS 082                         *
      ******************************************************************
