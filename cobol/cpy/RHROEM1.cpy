      ******************************************************************
      *                                                                *
      * NOMBRE DEL OBJETO:  RHROEM1                                    *
      *                                                                *
      * DESCRIPCION:  AREA DE COMUNICACION PARA LA RUTINA DE           *
      *               MANTENIMIENTO DE EMPLEADOS (RH9CEMP0).           *
      *               CAMPOS NUMERICOS DE ENTRADA VIAJAN COMO TEXTO    *
      *               PORQUE UN BLANCO SIGNIFICA "SIN DATO" (SE        *
      *               APLICA EL DEFAULT O SE CONSERVA EL VALOR         *
      *               ACTUAL SEGUN LA OPCION).                         *
      *                                                                *
      * ---------------------------------------------------------------*
      *                                                                *
      *           LONGITUD : 460 POSICIONES.                          *
      *           PREFIJO  : EM1.                                     *
      *                                                                *
      ******************************************************************
       01  RHROEM1.
           05  EM1-OPCION                   PIC X(01).
               88  EM1-88-CREATE                     VALUE 'C'.
               88  EM1-88-UPDATE                      VALUE 'U'.
               88  EM1-88-ACTIVATE                    VALUE 'A'.
               88  EM1-88-DEACTIVATE                  VALUE 'D'.
           05  EM1-EMP-ID                   PIC 9(06).
           05  EM1-EMP-NAME                 PIC X(30).
           05  EM1-NEW-EMP-NAME             PIC X(30).
           05  EM1-CONTRACT-HOURS           PIC X(03).
           05  EM1-AVAILABILITY             PIC X(120).
           05  EM1-PREFERENCES              PIC X(120).
           05  EM1-MAX-CONSEC-DAYS          PIC X(03).
           05  EM1-MIN-CONSEC-DAYS          PIC X(03).
           05  EM1-MAX-WEEKENDS             PIC X(02).
           05  EM1-MAX-TOTAL-HOURS          PIC X(03).
           05  EM1-MIN-TOTAL-HOURS          PIC X(03).
           05  EM1-CONSEC-PEN-WT            PIC X(03).
           05  EM1-WEEKEND-PEN-WT           PIC X(03).
           05  EM1-HOURS-PEN-WT             PIC X(03).
           05  EM1-SKILLS                   PIC X(60).
      ******************************************************************
      * THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 15       *
      * THE LENGTH OF RECORDS DESCRIBED IS 460                         *
      ******************************************************************
