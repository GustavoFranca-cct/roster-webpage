      ******************************************************************
      * NOMBRE DEL OBJETO:  RHROTSK.                                   *
      *                                                                *
      * DESCRIPCION: LAYOUT DEL MAESTRO DE TAREAS (TASK) DEL ROSTER.   *
      *              UN REGISTRO POR TAREA, ARCHIVO LINE SEQUENTIAL.   *
      *                                                                *
      * ---------------------------------------------------------------*
      *           LONGITUD : 200 POSICIONES.                          *
      *           PREFIJO  : TSK.                                     *
      *                                                                *
      ******************************************************************
       01  RHROTSK.
           05  TSK-ID                       PIC 9(04).
           05  TSK-NAME                     PIC X(30).
           05  TSK-DESCRIPTION              PIC X(60).
           05  TSK-MIN-COVERAGE             PIC 9(02).
           05  TSK-OPT-COVERAGE             PIC 9(02).
           05  TSK-PENALTY-WEIGHT           PIC 9(03).
           05  TSK-REQ-SKILLS               PIC X(60).
           05  TSK-REQ-SKILLS-R REDEFINES TSK-REQ-SKILLS.
               10  TSK-REQ-SKILL-1ST        PIC X(20).
               10  FILLER                   PIC X(40).
           05  FILLER                       PIC X(39).
      ******************************************************************
      * THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 7        *
      * THE LENGTH OF RECORDS DESCRIBED IS 200                         *
      ******************************************************************
