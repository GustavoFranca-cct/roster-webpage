      ******************************************************************
      * NOMBRE DEL OBJETO:  RHROCFG.                                   *
      *                                                                *
      * DESCRIPCION: LAYOUT DEL ARCHIVO DE PARAMETROS DEL OPTIMIZADOR  *
      *              (CONFIG STORE).  PAR CLAVE / VALOR EN TEXTO.      *
      *                                                                *
      * ---------------------------------------------------------------*
      *           LONGITUD : 080 POSICIONES.                          *
      *           PREFIJO  : CFG.                                     *
      *                                                                *
      ******************************************************************
       01  RHROCFG.
           05  CFG-KEY                      PIC X(40).
           05  CFG-VALUE                    PIC X(20).
           05  FILLER                       PIC X(20).
      ******************************************************************
      * THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 2        *
      * THE LENGTH OF RECORDS DESCRIBED IS 080                         *
      ******************************************************************
