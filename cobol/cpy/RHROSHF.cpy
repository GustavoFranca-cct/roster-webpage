      ******************************************************************
      * NOMBRE DEL OBJETO:  RHROSHF.                                   *
      *                                                                *
      * DESCRIPCION: LAYOUT DE TURNOS GENERADOS (SHIFT), SALIDA DEL    *
      *              GENERADOR DE HORARIOS.  UN REGISTRO POR TURNO     *
      *              CUBIERTO; LOS TURNOS SIN ASIGNAR NO GENERAN       *
      *              REGISTRO.                                        *
      *                                                                *
      * ---------------------------------------------------------------*
      *           LONGITUD : 120 POSICIONES.                          *
      *           PREFIJO  : SHF.                                     *
      *                                                                *
      ******************************************************************
       01  RHROSHF.
           05  SHF-ID                       PIC 9(08).
           05  SHF-EMP-ID                   PIC 9(06).
           05  SHF-EMP-NAME                 PIC X(30).
           05  SHF-TASK-ID                  PIC 9(04).
           05  SHF-TASK-NAME                PIC X(30).
           05  SHF-DATE                     PIC 9(08).
           05  SHF-DATE-R REDEFINES SHF-DATE.
               10  SHF-DATE-CCYY            PIC 9(04).
               10  SHF-DATE-MM              PIC 9(02).
               10  SHF-DATE-DD              PIC 9(02).
           05  SHF-START-TIME               PIC 9(04).
           05  SHF-END-TIME                 PIC 9(04).
           05  FILLER                       PIC X(26).
      ******************************************************************
      * THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 8        *
      * THE LENGTH OF RECORDS DESCRIBED IS 120                         *
      ******************************************************************
