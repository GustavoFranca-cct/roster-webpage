      ******************************************************************
      * NOMBRE DEL OBJETO:  RHROTK1.                                   *
      *                                                                *
      * DESCRIPCION: AREA DE COMUNICACION PARA LA RUTINA DE            *
      *              MANTENIMIENTO DE TAREAS (RH9CTSK0).               *
      *                                                                *
      * ---------------------------------------------------------------*
      *           LONGITUD : 200 POSICIONES.                          *
      *           PREFIJO  : TK1.                                     *
      *                                                                *
      ******************************************************************
       01  RHROTK1.
           05  TK1-OPCION                   PIC X(01).
               88  TK1-88-CREATE                      VALUE 'C'.
               88  TK1-88-UPDATE                      VALUE 'U'.
               88  TK1-88-DELETE                      VALUE 'D'.
           05  TK1-TSK-ID                   PIC 9(04).
           05  TK1-TSK-NAME                 PIC X(30).
           05  TK1-NEW-TSK-NAME             PIC X(30).
           05  TK1-DESCRIPTION              PIC X(60).
           05  TK1-MIN-COVERAGE             PIC X(02).
           05  TK1-OPT-COVERAGE             PIC X(02).
           05  TK1-PENALTY-WEIGHT           PIC X(03).
           05  TK1-REQ-SKILLS               PIC X(60).
      ******************************************************************
      * THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 8        *
      * THE LENGTH OF RECORDS DESCRIBED IS 200                         *
      ******************************************************************
