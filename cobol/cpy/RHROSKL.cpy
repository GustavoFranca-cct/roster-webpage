      ******************************************************************
      * NOMBRE DEL OBJETO:  RHROSKL.                                   *
      *                                                                *
      * DESCRIPCION: LAYOUT DEL MAESTRO DE HABILIDADES (SKILL).  LISTA *
      *              PLANA DE NOMBRES DE HABILIDADES VALIDAS PARA EL   *
      *              ROSTER; UN REGISTRO POR HABILIDAD.  LAS RUTINAS   *
      *              DE ALTA DE EMPLEADOS Y DE TAREAS (RH9CEMP0,       *
      *              RH9CTSK0) LO USAN PARA DEPURAR LA LISTA DE        *
      *              HABILIDADES RECIBIDA, DESCARTANDO CUALQUIER       *
      *              NOMBRE QUE NO ESTE DADO DE ALTA AQUI.             *
      *                                                                *
      * ---------------------------------------------------------------*
      *           LONGITUD : 20 POSICIONES.                           *
      *           PREFIJO  : SKL.                                     *
      *                                                                *
      * 14/08/2007 mibarra   Version inicial - RHR-0050.               *
      ******************************************************************
       01  RHROSKL.
           05  SKL-NAME                     PIC X(10).
           05  FILLER                       PIC X(10).
      ******************************************************************
      * THE NUMBER OF FIELDS DESCRIBED BY THIS DECLARATION IS 1        *
      * THE LENGTH OF RECORDS DESCRIBED IS 20                         *
      ******************************************************************
