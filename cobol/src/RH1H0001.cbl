000100
000200*****************************************************************
000300* NOMBRE DEL OBJETO:  RH1H0001.                                 *
000400*                                                                *
000500* DESCRIPCION: GENERADOR DE HORARIOS DE TURNOS.  DADO UN PEDIDO *
000600*              DE PERIODO (FECHA DESDE / FECHA HASTA), ARMA LAS *
000700*              RANURAS DIARIAS REQUERIDAS (3 TURNOS FIJOS POR   *
000800*              DIA), CARGA LOS MAESTROS DE EMPLEADOS ACTIVOS Y  *
000900*              DE TAREAS, Y CORRE UN ALGORITMO GENETICO (RUTINA *
001000*              RH9UFIT0 CALIFICA CADA CANDIDATO) PARA OBTENER   *
001100*              LA ASIGNACION DE MENOR PENALIZACION.  BORRA LOS  *
001200*              TURNOS EXISTENTES DEL PERIODO, GRABA LOS TURNOS  *
001300*              DEL MEJOR CANDIDATO Y EMITE EL LISTADO RESUMEN.  *
001400*                                                                *
001500*              LOS PARAMETROS DEL ALGORITMO (TAMANIO DE          *
001600*              POBLACION, GENERACIONES, TASAS DE CRUCE Y        *
001700*              MUTACION, PESOS DE PENALIZACION) SE TOMAN DEL     *
001800*              STORE DE CONFIGURACION (RH9CCFG0) CON VALORES     *
001900*              POR DEFECTO SI LA CLAVE NO EXISTE TODAVIA.        *
002000*                                                                *
002100*              LA RUTINA NO USA FUNCIONES INTRINSECAS: EL       *
002200*              NUMERO PSEUDOALEATORIO SE OBTIENE CON UN          *
002300*              GENERADOR CONGRUENCIAL (PARK-MILLER) SEMBRADO     *
002400*              CON LA HORA DEL RELOJ, Y LOS VALORES DE TASA Y    *
002500*              UMBRAL SE ASUMEN GRABADOS EN EL STORE SIEMPRE EN  *
002600*              FORMATO FIJO (0.DDD Y HH:MM RESPECTIVAMENTE).     *
002700*                                                                *
002800* ---------------------------------------------------------------*
002900*                                                                *
003000* Maintenence Log                                                *
003100* Date       Author        Maintenance Requirement.              *
003200* ---------- ------------  --------------------------------------*
003300* 12/09/1991 mibarra       Version inicial - RHR-0025.           *
003400* 03/11/1992 gforrich      Agrega elitismo (1 individuo) al      *
003500*                          pasar de generacion - RHR-0027.       *
003600* 20/01/1994 mibarra       Corrige el punto de corte del cruce   *
003700*                          de un punto, quedaba fuera de rango   *
003800*                          cuando la poblacion tenia 1 gen -     *
003900*                          RHR-0030.                             *
004000* 30/09/1998 jsalcedo      AJUSTE Y2K - las fechas del pedido y  *
004100*                          de las ranuras ya venian con anio de  *
004200*                          4 digitos, sin impacto en el calculo. *
004300* 14/05/2001 rquispe       Tope de ranuras llevado de 200 a 400  *
004400*                          y de poblacion de 50 a 80 para        *
004500*                          admitir pedidos de hasta 133 dias -   *
004600*                          RHR-0034.                             *
004700* 22/08/2004 lparedes      Corrige la parada temprana: se        *
004800*                          evaluaba la poblacion nueva completa  *
004900*                          aun cuando el mejor de la generacion  *
005000*                          anterior ya daba penalizacion cero -  *
005100*                          RHR-0038.                             *
005200* 09/03/2005 lparedes      Sonar GateWay - limpieza de parrafos  *
005300*                          y estandariza nombres de contadores.  *
005400* 17/06/2008 gforrich      El listado S1DQ0020 no traia el       *
005500*                          detalle de turnos, solo las notas de   *
005600*                          corte y totales - se agrega renglon    *
005700*                          columnar por turno y se corrige el     *
005800*                          corte de control para que informe la   *
005900*                          cantidad de turnos por fecha, y el      *
006000*                          total de ranuras sin cubrir del         *
006100*                          periodo en vez del corte - RHR-0055.    *
006200*****************************************************************
006300 IDENTIFICATION DIVISION.
006400 PROGRAM-ID.  RH1H0001.
006500 AUTHOR. MARIO IBARRA.
006600 INSTALLATION. IBM Z/OS.
006700 DATE-WRITTEN. 12/09/1991.
006800 DATE-COMPILED. 12/09/1991.
006900 SECURITY. CONFIDENTIAL.
007000
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500
007600 INPUT-OUTPUT SECTION.
007700*****************************************************************
007800*              ARCHIVOS INTERVINIENTES EN EL PROCESO            *
007900*****************************************************************
008000 FILE-CONTROL.
008100
008200     SELECT E1DQ0010 ASSIGN TO E1DQ0010.
008300
008400     SELECT E1DQ0020 ASSIGN TO E1DQ0020.
008500
008600     SELECT E1DQ0030 ASSIGN TO E1DQ0030.
008700
008800     SELECT E1DQ0040 ASSIGN TO E1DQ0040.
008900
009000     SELECT E1DQ0050 ASSIGN TO E1DQ0050.
009100
009200     SELECT S1DQ0010 ASSIGN TO S1DQ0010.
009300
009400     SELECT S1DQ0020 ASSIGN TO S1DQ0020.
009500
009600*****************************************************************
009700*                                                                *
009800*                      D A T A   D I V I S I O N                *
009900*                                                                *
010000*****************************************************************
010100 DATA DIVISION.
010200 FILE SECTION.
010300
010400*    -- PEDIDO DE GENERACION (FECHA DESDE / FECHA HASTA) --
010500 FD  E1DQ0010
010600     RECORDING MODE IS F
010700     BLOCK CONTAINS 0 RECORDS
010800     RECORD CONTAINS 40 CHARACTERS.
010900     COPY RHROREQ.
011000
011100*    -- MAESTRO DE EMPLEADOS --
011200 FD  E1DQ0020
011300     RECORDING MODE IS F
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORD CONTAINS 400 CHARACTERS.
011600 01  REG-E1DQ0020.
011700     05  REG-E1DQ0020-DATOS           PIC X(392).
011800     05  FILLER                       PIC X(008).
011900
012000*    -- MAESTRO DE TAREAS --
012100 FD  E1DQ0030
012200     RECORDING MODE IS F
012300     BLOCK CONTAINS 0 RECORDS
012400     RECORD CONTAINS 200 CHARACTERS.
012500 01  REG-E1DQ0030.
012600     05  REG-E1DQ0030-DATOS           PIC X(192).
012700     05  FILLER                       PIC X(008).
012800
012900*    -- STORE DE PARAMETROS DEL OPTIMIZADOR --
013000 FD  E1DQ0040
013100     RECORDING MODE IS F
013200     BLOCK CONTAINS 0 RECORDS
013300     RECORD CONTAINS 80 CHARACTERS.
013400 01  REG-E1DQ0040.
013500     05  REG-E1DQ0040-DATOS           PIC X(072).
013600     05  FILLER                       PIC X(008).
013700
013800*    -- TURNOS YA GRABADOS (SE PURGAN LOS DEL PERIODO PEDIDO) --
013900 FD  E1DQ0050
014000     RECORDING MODE IS F
014100     BLOCK CONTAINS 0 RECORDS
014200     RECORD CONTAINS 120 CHARACTERS.
014300 01  REG-E1DQ0050.
014400     05  REG-E1DQ0050-DATOS           PIC X(112).
014500     05  FILLER                       PIC X(008).
014600
014700*    -- TURNOS RESULTANTES (VIEJOS FUERA DE RANGO + NUEVOS) --
014800 FD  S1DQ0010
014900     RECORDING MODE IS F
015000     BLOCK CONTAINS 0 RECORDS
015100     RECORD CONTAINS 120 CHARACTERS.
015200 01  REG-S1DQ0010.
015300     05  REG-S1DQ0010-DATOS           PIC X(112).
015400     05  FILLER                       PIC X(008).
015500
015600*    -- LISTADO RESUMEN DEL HORARIO GENERADO --
015700 FD  S1DQ0020
015800     RECORDING MODE IS F
015900     BLOCK CONTAINS 0 RECORDS
016000     RECORD CONTAINS 100 CHARACTERS.
016100 01  REG-S1DQ0020.
016200     05  REG-S1DQ0020-DATOS           PIC X(092).
016300     05  FILLER                       PIC X(008).
016400
016500 WORKING-STORAGE SECTION.
016600
016700*    CONTADOR SUELTO DE EDICION, USADO POR LAS RUTINAS DE ARMADO *
016800*    DE RENGLONES DEL LISTADO S1DQ0020 - RHR-0055.               *
016900 77  W7-CONT-EDICION                  PIC 9(04) COMP VALUE ZERO.
017000*****************************************************************
017100*                    DEFINICION DE CONSTANTES.                  *
017200*****************************************************************
017300 01  CT-CONSTANTES.
017400     05  CT-RUTINA                    PIC X(08) VALUE 'RH1H0001'.
017500     05  CT-MAX-CFG                   PIC 9(04) VALUE 200.
017600     05  CT-MAX-EMP                   PIC 9(04) VALUE 500.
017700     05  CT-MAX-TSK                   PIC 9(04) VALUE 200.
017800     05  CT-MAX-RANURAS               PIC 9(04) VALUE 400.
017900     05  CT-MAX-POBLACION             PIC 9(04) VALUE 80.
018000*    -- CLAVES Y DEFAULTS DEL STORE DE PARAMETROS --
018100     05  CT-CLAVE-POBLACION           PIC X(40)
018200                                 VALUE 'ga.population.size'.
018300     05  CT-DEF-POBLACION             PIC X(20) VALUE '00050'.
018400     05  CT-CLAVE-GENERACIONES        PIC X(40)
018500                                 VALUE 'ga.max.generations'.
018600     05  CT-DEF-GENERACIONES          PIC X(20) VALUE '00100'.
018700     05  CT-CLAVE-MUTACION            PIC X(40)
018800                                 VALUE 'ga.mutation.rate'.
018900     05  CT-DEF-MUTACION              PIC X(20) VALUE '0.100'.
019000     05  CT-CLAVE-CRUCE               PIC X(40)
019100                                 VALUE 'ga.crossover.rate'.
019200     05  CT-DEF-CRUCE                 PIC X(20) VALUE '0.800'.
019300     05  CT-CLAVE-TORNEO              PIC X(40)
019400                                 VALUE 'ga.tournament.size'.
019500     05  CT-DEF-TORNEO                PIC X(20) VALUE '00005'.
019600     05  CT-CLAVE-PEN-HARD            PIC X(40)
019700                                 VALUE 'penalty.hard.constraint'.
019800     05  CT-DEF-PEN-HARD              PIC X(20) VALUE '01000'.
019900     05  CT-CLAVE-PEN-UNDER           PIC X(40)
020000                                 VALUE 'penalty.under.staffing'.
020100     05  CT-DEF-PEN-UNDER             PIC X(20) VALUE '00500'.
020200     05  CT-CLAVE-PEN-OVER            PIC X(40)
020300                                 VALUE 'penalty.over.staffing'.
020400     05  CT-DEF-PEN-OVER              PIC X(20) VALUE '00050'.
020500     05  CT-CLAVE-PEN-SUCC            PIC X(40)
020600                                 VALUE 'penalty.forbidden.succession'.
020700     05  CT-DEF-PEN-SUCC              PIC X(20) VALUE '00200'.
020800     05  CT-CLAVE-UMB-TARDE           PIC X(40)
020900                                 VALUE 'threshold.late.shift.end'.
021000     05  CT-DEF-UMB-TARDE             PIC X(20) VALUE '19:59'.
021100     05  CT-CLAVE-UMB-TEMPRANO        PIC X(40)
021200                                 VALUE 'threshold.early.shift.start'.
021300     05  CT-DEF-UMB-TEMPRANO          PIC X(20) VALUE '08:00'.
021400     05  FILLER                       PIC X(10) VALUE SPACES.
021500
021600*****************************************************************
021700*                    DEFINICION DE SWITCHES.                    *
021800*****************************************************************
021900 01  SW-SWITCHES.
022000     05  SW-PARADA-TEMPRANA           PIC X(01) VALUE 'N'.
022100         88  SI-PARADA-TEMPRANA                 VALUE 'Y'.
022200     05  SW-FIN-CONFIG                PIC X(01) VALUE 'N'.
022300         88  SI-FIN-CONFIG                      VALUE 'S'.
022400     05  SW-FIN-EMPLEADO              PIC X(01) VALUE 'N'.
022500         88  SI-FIN-EMPLEADO                    VALUE 'S'.
022600     05  SW-FIN-TAREA                 PIC X(01) VALUE 'N'.
022700         88  SI-FIN-TAREA                       VALUE 'S'.
022800     05  SW-FIN-TURNO-VIEJO           PIC X(01) VALUE 'N'.
022900         88  SI-FIN-TURNO-VIEJO                 VALUE 'S'.
023000     05  SW-ENCONTRADO                PIC X(01) VALUE 'N'.
023100         88  SI-ENCONTRADO                       VALUE 'Y'.
023200     05  SW-FIN-GENERACIONES          PIC X(01) VALUE 'N'.
023300         88  SI-FIN-GENERACIONES                VALUE 'S'.
023400     05  SW-HAY-TURNOS                PIC X(01) VALUE 'N'.
023500         88  SI-HAY-TURNOS                       VALUE 'Y'.
023600     05  FILLER                       PIC X(08) VALUE SPACES.
023700
023800*****************************************************************
023900*                    DEFINICION DE CONTADORES.                  *
024000*****************************************************************
024100 01  CN-CONTADORES.
024200     05  CN-CFG-COUNT                 PIC 9(04) COMP.
024300     05  CN-EMP-COUNT                 PIC 9(04) COMP.
024400     05  CN-TSK-COUNT                 PIC 9(04) COMP.
024500     05  CN-SLOT-COUNT                PIC 9(04) COMP.
024600     05  CN-INDICE-CFG                PIC 9(04) COMP.
024700     05  CN-INDICE-EMP                PIC 9(04) COMP.
024800     05  CN-INDICE-TSK                PIC 9(04) COMP.
024900     05  CN-INDICE-SLOT               PIC 9(04) COMP.
025000     05  CN-INDICE-ENCONTRADO         PIC 9(04) COMP.
025100     05  CN-INDICE-DIA                PIC 9(04) COMP.
025200     05  CN-POP-SIZE                  PIC 9(04) COMP.
025300     05  CN-GENERACIONES              PIC 9(04) COMP.
025400     05  CN-TORNEO-TAM                PIC 9(04) COMP.
025500     05  CN-GENERACION-ACTUAL         PIC 9(04) COMP.
025600     05  CN-INDICE-CAND               PIC 9(04) COMP.
025700     05  CN-INDICE-CAND2              PIC 9(04) COMP.
025800     05  CN-INDICE-GEN                PIC 9(04) COMP.
025900     05  CN-NUEVOS                    PIC 9(04) COMP.
026000     05  CN-MEJOR-CAND                PIC 9(04) COMP.
026100     05  CN-CANDIDATO-TORNEO          PIC 9(04) COMP.
026200     05  CN-MEJOR-TORNEO              PIC 9(04) COMP.
026300     05  CN-PADRE1                    PIC 9(04) COMP.
026400     05  CN-PADRE2                    PIC 9(04) COMP.
026500     05  CN-PUNTO-CORTE               PIC 9(04) COMP.
026600     05  CN-SEQ-TURNO                 PIC 9(08) COMP.
026700     05  CN-TURNOS-ESCRITOS           PIC 9(06) COMP.
026800     05  CN-TURNOS-SIN-CUBRIR         PIC 9(06) COMP.
026900     05  CN-TURNOS-FECHA              PIC 9(06) COMP.
027000     05  FILLER                       PIC X(08) VALUE SPACES.
027100
027200*****************************************************************
027300*                    DEFINICION DE VARIABLES.                   *
027400*****************************************************************
027500 01  WS-VARIABLES.
027600*    -- ITERACION DE FECHA DIA A DIA (SIN DIA DE SEMANA) --
027700     05  WS-FECHA-ACTUAL              PIC 9(08).
027800     05  WS-FECHA-ACTUAL-R REDEFINES WS-FECHA-ACTUAL.
027900         10  WS-FECHA-CCYY            PIC 9(04).
028000         10  WS-FECHA-MM              PIC 9(02).
028100         10  WS-FECHA-DD              PIC 9(02).
028200     05  WS-FECHA-SIGUIENTE           PIC 9(08).
028300     05  WS-BISIESTO                  PIC X(01) VALUE 'N'.
028400         88  SI-BISIESTO                         VALUE 'Y'.
028500     05  WS-DIAS-EN-MES               PIC 9(02).
028600     05  WS-COCIENTE                  PIC 9(04) COMP.
028700     05  WS-RESIDUO                   PIC 9(04).
028800     05  FILLER                       PIC X(08) VALUE SPACES.
028900 01  TB-DIAS-POR-MES.
029000     05  TB-DIM OCCURS 12 TIMES       PIC 9(02).
029100 01  TB-DIAS-POR-MES-VALORES REDEFINES TB-DIAS-POR-MES
029200                                      PIC 9(24) VALUE
029300         312831303130313130313031.
029400
029500*    -- GENERADOR PSEUDOALEATORIO (PARK-MILLER) --
029600 01  WS-ALEATORIO-AREA.
029700     05  WS-HORA-SEMILLA              PIC 9(08).
029800     05  WS-SEMILLA                   PIC 9(09) COMP.
029900     05  WS-PRODUCTO                  PIC 9(15) COMP.
030000     05  WS-COCIENTE-AL               PIC 9(09) COMP.
030100     05  WS-AL-RESULTADO              PIC 9(09) COMP.
030200     05  FILLER                       PIC X(08) VALUE SPACES.
030300
030400*    -- JUSTIFICACION DE VALORES ENTEROS DEL STORE --
030500 01  WS-JUSTIFICA-AREA.
030600     05  WS-CFG-TEXTO                 PIC X(20).
030700     05  WS-CFG-ENTERO                PIC 9(05).
030800     05  WS-JUST-LARGO                PIC 9(02) COMP.
030900     05  WS-JUST-INICIO               PIC 9(02) COMP.
031000     05  WS-JUST-BUFFER               PIC X(05).
031100     05  FILLER                       PIC X(08) VALUE SPACES.
031200
031300*    -- TASAS Y UMBRALES (FORMATO FIJO 0.DDD Y HH:MM) --
031400 01  WS-TASAS-UMBRALES.
031500     05  WS-MUTACION-PERMIL           PIC 9(03) COMP.
031600     05  WS-CRUCE-PERMIL              PIC 9(03) COMP.
031700     05  WS-AL-PERMIL                 PIC 9(03) COMP.
031800     05  FILLER                       PIC X(08) VALUE SPACES.
031900
032000*    -- PESOS DE PENALIZACION (MISMO LAYOUT QUE LK-PESOS) --
032100 01  WS-PESOS.
032200     05  WS-PENALTY-HARD              PIC 9(05).
032300     05  WS-PENALTY-UNDER             PIC 9(05).
032400     05  WS-PENALTY-OVER              PIC 9(05).
032500     05  WS-PENALTY-SUCC              PIC 9(05).
032600     05  WS-THRESH-LATE               PIC 9(04).
032700     05  WS-THRESH-EARLY              PIC 9(04).
032800     05  FILLER                       PIC X(08) VALUE SPACES.
032900
033000 01  WS-TOTAL-PENALTY                 PIC S9(07)V99 COMP-3.
033100 01  WS-FITNESS-SWAP                  PIC S9(07)V99 COMP-3.
033200
033300*    -- PLANTILLA DE LAS 3 RANURAS DIARIAS FIJAS --
033400 01  WS-TSK-DIARIAS.
033500     05  WS-TSK-DIARIA OCCURS 3 TIMES.
033600         10  WS-TD-NOMBRE             PIC X(30).
033700         10  WS-TD-INICIO             PIC 9(04).
033800         10  WS-TD-FIN                PIC 9(04).
033900         10  FILLER                   PIC X(08).
034000
034100*    -- BUFFER DE TURNO (REGISTRO SHF, ENTRADA Y SALIDA) --
034200 01  WS-SHIFT-BUFFER.
034300     05  SHF-ID                       PIC 9(08).
034400     05  SHF-EMP-ID                   PIC 9(06).
034500     05  SHF-EMP-NAME                 PIC X(30).
034600     05  SHF-TASK-ID                  PIC 9(04).
034700     05  SHF-TASK-NAME                PIC X(30).
034800     05  SHF-DATE                     PIC 9(08).
034900     05  SHF-DATE-R REDEFINES SHF-DATE.
035000         10  SHF-DATE-CCYY            PIC 9(04).
035100         10  SHF-DATE-MM              PIC 9(02).
035200         10  SHF-DATE-DD              PIC 9(02).
035300     05  SHF-START-TIME               PIC 9(04).
035400     05  SHF-START-TIME-R REDEFINES SHF-START-TIME.
035500         10  SHF-START-HH             PIC 9(02).
035600         10  SHF-START-MM             PIC 9(02).
035700     05  SHF-END-TIME                 PIC 9(04).
035800     05  SHF-END-TIME-R REDEFINES SHF-END-TIME.
035900         10  SHF-END-HH               PIC 9(02).
036000         10  SHF-END-MM               PIC 9(02).
036100     05  FILLER                       PIC X(26).
036200
036300*    -- REPORTE / EXPLICACION --
036400 01  WS-VARIABLES-REPORTE.
036500     05  WS-EXPLICACION               PIC X(60) VALUE SPACES.
036600     05  WS-LINEA-RPT                 PIC X(100).
036700     05  WS-FECHA-CONTROL             PIC 9(08).
036800     05  WS-FECHA-CONTROL-R REDEFINES WS-FECHA-CONTROL.
036900         10  WS-FC-CCYY               PIC 9(04).
037000         10  WS-FC-MM                 PIC 9(02).
037100         10  WS-FC-DD                 PIC 9(02).
037200     05  WS-FITNESS-EDIT              PIC ZZZZZ9.99.
037300     05  WS-CONTADOR-EDIT             PIC ZZZZZ9.
037400     05  FILLER                       PIC X(08) VALUE SPACES.
037500
037600*****************************************************************
037700*          TABLA DE PARAMETROS EN MEMORIA (RH9CCFG0).           *
037800*****************************************************************
037900 01  WS-CFG-TABLA.
038000     05  WS-CFG-REGISTRO OCCURS 1 TO 200 TIMES
038100                          DEPENDING ON CN-CFG-COUNT.
038200         10  WS-CFG-KEY               PIC X(40).
038300         10  WS-CFG-VALUE             PIC X(20).
038400
038500*****************************************************************
038600*          MAESTRO DE EMPLEADOS EN MEMORIA (RH9UFIT0).          *
038700*****************************************************************
038800 01  WS-EMP-TABLA.
038900     05  WS-EMP-REGISTRO OCCURS 1 TO 500 TIMES
039000                          DEPENDING ON CN-EMP-COUNT.
039100         10  EMP-ID                   PIC 9(06).
039200         10  EMP-NAME                 PIC X(30).
039300         10  EMP-CONTRACT-HOURS       PIC 9(03).
039400         10  EMP-AVAILABILITY         PIC X(120).
039500         10  EMP-AVAILABILITY-R REDEFINES EMP-AVAILABILITY.
039600             15  EMP-AVAIL-1ST-SLOT.
039700                 20  EMP-AVAIL-1ST-DAY    PIC X(03).
039800                 20  FILLER               PIC X(01).
039900                 20  EMP-AVAIL-1ST-INI    PIC X(04).
040000                 20  FILLER               PIC X(01).
040100                 20  EMP-AVAIL-1ST-FIN    PIC X(04).
040200             15  FILLER                   PIC X(106).
040300         10  EMP-PREFERENCES          PIC X(120).
040400         10  EMP-MAX-CONSEC-DAYS      PIC 9(03).
040500         10  EMP-MIN-CONSEC-DAYS      PIC 9(03).
040600         10  EMP-MAX-WEEKENDS         PIC 9(02).
040700         10  EMP-MAX-TOTAL-HOURS      PIC 9(03).
040800         10  EMP-MIN-TOTAL-HOURS      PIC 9(03).
040900         10  EMP-CONSEC-PEN-WT        PIC 9(03).
041000         10  EMP-WEEKEND-PEN-WT       PIC 9(03).
041100         10  EMP-HOURS-PEN-WT         PIC 9(03).
041200         10  EMP-ACTIVE-FLAG          PIC X(01).
041300             88  EMP-88-ACTIVE                  VALUE 'Y'.
041400         10  EMP-SKILLS               PIC X(60).
041500         10  FILLER                   PIC X(37).
041600
041700*****************************************************************
041800*          MAESTRO DE TAREAS EN MEMORIA (RH9UFIT0).             *
041900*****************************************************************
042000 01  WS-TSK-TABLA.
042100     05  WS-TSK-REGISTRO OCCURS 1 TO 200 TIMES
042200                          DEPENDING ON CN-TSK-COUNT.
042300         10  TSK-ID                   PIC 9(04).
042400         10  TSK-NAME                 PIC X(30).
042500         10  TSK-DESCRIPTION          PIC X(60).
042600         10  TSK-MIN-COVERAGE         PIC 9(02).
042700         10  TSK-OPT-COVERAGE         PIC 9(02).
042800         10  TSK-PENALTY-WEIGHT       PIC 9(03).
042900         10  TSK-REQ-SKILLS           PIC X(60).
043000         10  TSK-REQ-SKILLS-R REDEFINES TSK-REQ-SKILLS.
043100             15  TSK-REQ-SKILL-1ST    PIC X(20).
043200             15  FILLER               PIC X(40).
043300         10  FILLER                   PIC X(39).
043400
043500*****************************************************************
043600*          RANURAS REQUERIDAS Y CROMOSOMA DE TRABAJO.           *
043700*****************************************************************
043800 01  WS-SLOT-TABLA.
043900     05  WS-SLOT-REGISTRO OCCURS 1 TO 400 TIMES
044000                          DEPENDING ON CN-SLOT-COUNT.
044100         10  SLT-DATE                 PIC 9(08).
044200         10  SLT-START                PIC 9(04).
044300         10  SLT-END                  PIC 9(04).
044400         10  SLT-TASK-ID              PIC 9(04).
044500 01  WS-GENE-TABLA.
044600     05  WS-GENE-REGISTRO OCCURS 1 TO 400 TIMES
044700                          DEPENDING ON CN-SLOT-COUNT.
044800         10  GEN-EMP-ID               PIC 9(06).
044900
045000*****************************************************************
045100*          POBLACION DEL ALGORITMO GENETICO (TAMANIO FIJO).     *
045200*          NO SE USA DEPENDING ON AQUI PORQUE EL CROMOSOMA YA   *
045300*          ES UNA TABLA VARIABLE (WS-GENE-TABLA) Y COBOL NO     *
045400*          ADMITE UNA TABLA DE OCURRENCIA VARIABLE ANIDADA      *
045500*          DENTRO DE OTRA - SE GOBIERNA CON CN-POP-SIZE Y       *
045600*          CN-SLOT-COUNT EN LUGAR DE DEPENDING ON.               *
045700*****************************************************************
045800 01  WS-POBLACION.
045900     05  WS-CANDIDATO OCCURS 80 TIMES.
046000         10  WS-GEN-CANDIDATO OCCURS 400 TIMES PIC 9(06).
046100     05  FILLER                       PIC X(08) VALUE SPACES.
046200 01  WS-POBLACION-NUEVA.
046300     05  WS-CANDIDATO-NUEVO OCCURS 80 TIMES.
046400         10  WS-GEN-CANDIDATO-NUEVO OCCURS 400 TIMES PIC 9(06).
046500     05  FILLER                       PIC X(08) VALUE SPACES.
046600 01  WS-DESCENDIENTE.
046700     05  WS-GEN-DESCENDIENTE OCCURS 400 TIMES PIC 9(06).
046800     05  FILLER                       PIC X(08) VALUE SPACES.
046900 01  WS-FITNESS-TABLA.
047000     05  WS-FITNESS OCCURS 80 TIMES PIC S9(07)V99 COMP-3.
047100     05  FILLER                       PIC X(08) VALUE SPACES.
047200 01  WS-FITNESS-ELITE                 PIC S9(07)V99 COMP-3.
047300
047400*****************************************************************
047500*                     DEFINICION DE COPYBOOKS.                  *
047600*****************************************************************
047700     COPY RHROCF1.
047800
047900 PROCEDURE DIVISION.
048000*****************************************************************
048100*                       0000-MAINLINE.                          *
048200*****************************************************************
048300 0000-MAINLINE.
048400
048500     PERFORM 1000-INICIO THRU 1000-INICIO-EXIT
048600
048700     IF NOT SI-PARADA-TEMPRANA
048800        PERFORM 2000-PROCESO THRU 2000-PROCESO-EXIT
048900     END-IF
049000
049100     PERFORM 3000-FIN.
049200
049300*****************************************************************
049400*                          1000-INICIO.                         *
049500* ABRE ARCHIVOS, SIEMBRA EL GENERADOR ALEATORIO, LEE EL PEDIDO,  *
049600* CARGA EL STORE DE PARAMETROS Y VALIDA EL RANGO DE FECHAS.      *
049700*****************************************************************
049800 1000-INICIO.
049900
050000     OPEN INPUT  E1DQ0010
050100                 E1DQ0020
050200                 E1DQ0030
050300                 E1DQ0040
050400                 E1DQ0050
050500     OPEN OUTPUT S1DQ0010
050600                 S1DQ0020
050700
050800     ACCEPT WS-HORA-SEMILLA FROM TIME
050900     MOVE WS-HORA-SEMILLA              TO WS-SEMILLA
051000     IF WS-SEMILLA EQUAL ZERO
051100        MOVE 1                         TO WS-SEMILLA
051200     END-IF
051300
051400     MOVE ZERO                         TO CN-CFG-COUNT
051500
051600     READ E1DQ0010
051700        AT END
051800           SET SI-PARADA-TEMPRANA      TO TRUE
051900           MOVE 'Schedule request record is missing.'
052000                                        TO WS-EXPLICACION
052100     END-READ
052200
052300     IF NOT SI-PARADA-TEMPRANA
052400        PERFORM 1100-CARGA-CONFIG
052500           THRU 1100-CARGA-CONFIG-EXIT
052600           UNTIL SI-FIN-CONFIG
052700
052800        PERFORM 1200-RESUELVE-PARAMETROS
052900           THRU 1200-RESUELVE-PARAMETROS-EXIT
053000
053100        PERFORM 1300-VALIDA-PEDIDO
053200           THRU 1300-VALIDA-PEDIDO-EXIT
053300     END-IF.
053400
053500 1000-INICIO-EXIT.
053600     EXIT.
053700
053800*****************************************************************
053900*                     1100-CARGA-CONFIG.                        *
054000* LEE EL ARCHIVO DE PARAMETROS COMPLETO A LA TABLA DE MEMORIA   *
054100* QUE SE PASARA A RH9CCFG0 EN CADA CONSULTA.                     *
054200*****************************************************************
054300 1100-CARGA-CONFIG.
054400
054500     IF CN-CFG-COUNT NOT LESS CT-MAX-CFG
054600        SET SI-FIN-CONFIG              TO TRUE
054700        GO TO 1100-CARGA-CONFIG-EXIT
054800     END-IF
054900
055000     ADD 1                             TO CN-CFG-COUNT
055100     READ E1DQ0040 INTO WS-CFG-REGISTRO (CN-CFG-COUNT)
055200        AT END
055300           SUBTRACT 1                  FROM CN-CFG-COUNT
055400           SET SI-FIN-CONFIG           TO TRUE
055500     END-READ.
055600
055700 1100-CARGA-CONFIG-EXIT.
055800     EXIT.
055900
056000*****************************************************************
056100*                 1200-RESUELVE-PARAMETROS.                     *
056200* RESUELVE, VIA RH9CCFG0, LAS 11 CLAVES DEL OPTIMIZADOR Y LAS   *
056300* DEJA CONVERTIDAS EN LOS CAMPOS NUMERICOS DE TRABAJO.           *
056400*****************************************************************
056500 1200-RESUELVE-PARAMETROS.
056600
056700     MOVE CT-CLAVE-POBLACION           TO CF1-KEY
056800     MOVE CT-DEF-POBLACION             TO CF1-DEFAULT
056900     PERFORM 1250-CONSULTA-CLAVE THRU 1250-CONSULTA-CLAVE-EXIT
057000     PERFORM 1310-JUSTIFICA-ENTERO
057100        THRU 1310-JUSTIFICA-ENTERO-EXIT
057200     MOVE WS-CFG-ENTERO                TO CN-POP-SIZE
057300     IF CN-POP-SIZE GREATER CT-MAX-POBLACION
057400        MOVE CT-MAX-POBLACION          TO CN-POP-SIZE
057500     END-IF
057600     IF CN-POP-SIZE LESS 2
057700        MOVE 2                         TO CN-POP-SIZE
057800     END-IF
057900
058000     MOVE CT-CLAVE-GENERACIONES        TO CF1-KEY
058100     MOVE CT-DEF-GENERACIONES          TO CF1-DEFAULT
058200     PERFORM 1250-CONSULTA-CLAVE THRU 1250-CONSULTA-CLAVE-EXIT
058300     PERFORM 1310-JUSTIFICA-ENTERO
058400        THRU 1310-JUSTIFICA-ENTERO-EXIT
058500     MOVE WS-CFG-ENTERO                TO CN-GENERACIONES
058600     IF CN-GENERACIONES LESS 1
058700        MOVE 1                         TO CN-GENERACIONES
058800     END-IF
058900
059000     MOVE CT-CLAVE-TORNEO              TO CF1-KEY
059100     MOVE CT-DEF-TORNEO                TO CF1-DEFAULT
059200     PERFORM 1250-CONSULTA-CLAVE THRU 1250-CONSULTA-CLAVE-EXIT
059300     PERFORM 1310-JUSTIFICA-ENTERO
059400        THRU 1310-JUSTIFICA-ENTERO-EXIT
059500     MOVE WS-CFG-ENTERO                TO CN-TORNEO-TAM
059600     IF CN-TORNEO-TAM GREATER CN-POP-SIZE
059700        MOVE CN-POP-SIZE               TO CN-TORNEO-TAM
059800     END-IF
059900     IF CN-TORNEO-TAM LESS 2
060000        MOVE 2                         TO CN-TORNEO-TAM
060100     END-IF
060200
060300     MOVE CT-CLAVE-PEN-HARD            TO CF1-KEY
060400     MOVE CT-DEF-PEN-HARD              TO CF1-DEFAULT
060500     PERFORM 1250-CONSULTA-CLAVE THRU 1250-CONSULTA-CLAVE-EXIT
060600     PERFORM 1310-JUSTIFICA-ENTERO
060700        THRU 1310-JUSTIFICA-ENTERO-EXIT
060800     MOVE WS-CFG-ENTERO                TO WS-PENALTY-HARD
060900
061000     MOVE CT-CLAVE-PEN-UNDER           TO CF1-KEY
061100     MOVE CT-DEF-PEN-UNDER             TO CF1-DEFAULT
061200     PERFORM 1250-CONSULTA-CLAVE THRU 1250-CONSULTA-CLAVE-EXIT
061300     PERFORM 1310-JUSTIFICA-ENTERO
061400        THRU 1310-JUSTIFICA-ENTERO-EXIT
061500     MOVE WS-CFG-ENTERO                TO WS-PENALTY-UNDER
061600
061700     MOVE CT-CLAVE-PEN-OVER            TO CF1-KEY
061800     MOVE CT-DEF-PEN-OVER              TO CF1-DEFAULT
061900     PERFORM 1250-CONSULTA-CLAVE THRU 1250-CONSULTA-CLAVE-EXIT
062000     PERFORM 1310-JUSTIFICA-ENTERO
062100        THRU 1310-JUSTIFICA-ENTERO-EXIT
062200     MOVE WS-CFG-ENTERO                TO WS-PENALTY-OVER
062300
062400     MOVE CT-CLAVE-PEN-SUCC            TO CF1-KEY
062500     MOVE CT-DEF-PEN-SUCC              TO CF1-DEFAULT
062600     PERFORM 1250-CONSULTA-CLAVE THRU 1250-CONSULTA-CLAVE-EXIT
062700     PERFORM 1310-JUSTIFICA-ENTERO
062800        THRU 1310-JUSTIFICA-ENTERO-EXIT
062900     MOVE WS-CFG-ENTERO                TO WS-PENALTY-SUCC
063000
063100     MOVE CT-CLAVE-MUTACION            TO CF1-KEY
063200     MOVE CT-DEF-MUTACION              TO CF1-DEFAULT
063300     PERFORM 1250-CONSULTA-CLAVE THRU 1250-CONSULTA-CLAVE-EXIT
063400     MOVE WS-CFG-TEXTO (3:3)           TO WS-MUTACION-PERMIL
063500
063600     MOVE CT-CLAVE-CRUCE               TO CF1-KEY
063700     MOVE CT-DEF-CRUCE                 TO CF1-DEFAULT
063800     PERFORM 1250-CONSULTA-CLAVE THRU 1250-CONSULTA-CLAVE-EXIT
063900     MOVE WS-CFG-TEXTO (3:3)           TO WS-CRUCE-PERMIL
064000
064100     MOVE CT-CLAVE-UMB-TARDE           TO CF1-KEY
064200     MOVE CT-DEF-UMB-TARDE             TO CF1-DEFAULT
064300     PERFORM 1250-CONSULTA-CLAVE THRU 1250-CONSULTA-CLAVE-EXIT
064400     MOVE WS-CFG-TEXTO (1:2)           TO WS-THRESH-LATE (1:2)
064500     MOVE WS-CFG-TEXTO (4:2)           TO WS-THRESH-LATE (3:2)
064600
064700     MOVE CT-CLAVE-UMB-TEMPRANO        TO CF1-KEY
064800     MOVE CT-DEF-UMB-TEMPRANO          TO CF1-DEFAULT
064900     PERFORM 1250-CONSULTA-CLAVE THRU 1250-CONSULTA-CLAVE-EXIT
065000     MOVE WS-CFG-TEXTO (1:2)           TO WS-THRESH-EARLY (1:2)
065100     MOVE WS-CFG-TEXTO (4:2)           TO WS-THRESH-EARLY (3:2).
065200
065300 1200-RESUELVE-PARAMETROS-EXIT.
065400     EXIT.
065500
065600*****************************************************************
065700*                    1250-CONSULTA-CLAVE.                       *
065800* CF1-KEY / CF1-DEFAULT YA DEBEN ESTAR CARGADOS POR EL PARRAFO   *
065900* INVOCANTE.  DEVUELVE EL VALOR EN WS-CFG-TEXTO.                 *
066000*****************************************************************
066100 1250-CONSULTA-CLAVE.
066200
066300     MOVE 'L'                          TO CF1-OPCION
066400     MOVE SPACES                       TO CF1-VALUE
066500     CALL 'RH9CCFG0' USING CN-CFG-COUNT WS-CFG-TABLA RHROCF1
066600     MOVE CF1-VALUE                    TO WS-CFG-TEXTO.
066700
066800 1250-CONSULTA-CLAVE-EXIT.
066900     EXIT.
067000
067100*****************************************************************
067200*                  1310-JUSTIFICA-ENTERO.                       *
067300* CONVIERTE WS-CFG-TEXTO (ALFANUMERICO, ALINEADO A LA IZQUIERDA  *
067400* Y RELLENO DE BLANCOS) EN EL VALOR NUMERICO WS-CFG-ENTERO, SIN  *
067500* RECURRIR A FUNCIONES INTRINSECAS.                              *
067600*****************************************************************
067700 1310-JUSTIFICA-ENTERO.
067800
067900     MOVE ZEROS                        TO WS-JUST-BUFFER
068000     MOVE ZERO                         TO WS-JUST-LARGO
068100     INSPECT WS-CFG-TEXTO TALLYING WS-JUST-LARGO
068200        FOR CHARACTERS BEFORE INITIAL SPACE
068300
068400     IF WS-JUST-LARGO GREATER 5
068500        MOVE 5                         TO WS-JUST-LARGO
068600     END-IF
068700
068800     IF WS-JUST-LARGO EQUAL ZERO
068900        MOVE ZERO                      TO WS-CFG-ENTERO
069000        GO TO 1310-JUSTIFICA-ENTERO-EXIT
069100     END-IF
069200
069300     COMPUTE WS-JUST-INICIO = 6 - WS-JUST-LARGO
069400     MOVE WS-CFG-TEXTO (1 : WS-JUST-LARGO)
069500        TO WS-JUST-BUFFER (WS-JUST-INICIO : WS-JUST-LARGO)
069600     MOVE WS-JUST-BUFFER                TO WS-CFG-ENTERO.
069700
069800 1310-JUSTIFICA-ENTERO-EXIT.
069900     EXIT.
070000
070100*****************************************************************
070200*                   1300-VALIDA-PEDIDO.                         *
070300*****************************************************************
070400 1300-VALIDA-PEDIDO.
070500
070600     IF REQ-START-DATE EQUAL ZERO
070700        OR REQ-END-DATE EQUAL ZERO
070800        OR REQ-END-DATE LESS REQ-START-DATE
070900        SET SI-PARADA-TEMPRANA         TO TRUE
071000        MOVE 'Invalid date range provided.' TO WS-EXPLICACION
071100     END-IF.
071200
071300 1300-VALIDA-PEDIDO-EXIT.
071400     EXIT.
071500
071600*****************************************************************
071700*                       2000-PROCESO.                           *
071800* SECUENCIA DEL BATCH UNA VEZ VALIDADO EL PEDIDO: PURGA, CARGA   *
071900* DE MAESTROS, ARMADO DE RANURAS, ALGORITMO GENETICO Y GRABACION.*
072000*****************************************************************
072100 2000-PROCESO.
072200
072300     PERFORM 2100-PURGA-TURNOS-VIEJOS
072400        THRU 2100-PURGA-TURNOS-VIEJOS-EXIT
072500
072600     PERFORM 2200-CARGA-EMPLEADOS
072700        THRU 2200-CARGA-EMPLEADOS-EXIT
072800
072900     IF NOT SI-PARADA-TEMPRANA
073000        PERFORM 2300-CARGA-TAREAS
073100           THRU 2300-CARGA-TAREAS-EXIT
073200     END-IF
073300
073400     IF NOT SI-PARADA-TEMPRANA
073500        PERFORM 2400-ARMA-RANURAS
073600           THRU 2400-ARMA-RANURAS-EXIT
073700     END-IF
073800
073900     IF NOT SI-PARADA-TEMPRANA
074000        PERFORM 2500-ALGORITMO-GENETICO
074100           THRU 2500-ALGORITMO-GENETICO-EXIT
074200     END-IF
074300
074400     IF NOT SI-PARADA-TEMPRANA
074500        PERFORM 2700-GRABA-TURNOS
074600           THRU 2700-GRABA-TURNOS-EXIT
074700     END-IF.
074800
074900 2000-PROCESO-EXIT.
075000     EXIT.
075100
075200*****************************************************************
075300*                2100-PURGA-TURNOS-VIEJOS.                      *
075400* COPIA A S1DQ0010 LOS TURNOS EXISTENTES CUYA FECHA QUEDA FUERA  *
075500* DEL RANGO PEDIDO; LOS DEL RANGO SE DESCARTAN (SE REEMPLAZAN    *
075600* POR LOS QUE RESULTEN DEL ALGORITMO GENETICO EN 2700).          *
075700*****************************************************************
075800 2100-PURGA-TURNOS-VIEJOS.
075900
076000     READ E1DQ0050 INTO WS-SHIFT-BUFFER
076100        AT END
076200           SET SI-FIN-TURNO-VIEJO      TO TRUE
076300     END-READ
076400
076500     PERFORM 2110-COPIA-TURNO-VIEJO
076600        THRU 2110-COPIA-TURNO-VIEJO-EXIT
076700        UNTIL SI-FIN-TURNO-VIEJO.
076800
076900 2100-PURGA-TURNOS-VIEJOS-EXIT.
077000     EXIT.
077100
077200 2110-COPIA-TURNO-VIEJO.
077300
077400     IF SHF-DATE LESS REQ-START-DATE
077500        OR SHF-DATE GREATER REQ-END-DATE
077600        WRITE REG-S1DQ0010 FROM WS-SHIFT-BUFFER
077700     END-IF
077800     READ E1DQ0050 INTO WS-SHIFT-BUFFER
077900        AT END
078000           SET SI-FIN-TURNO-VIEJO      TO TRUE
078100     END-READ.
078200
078300 2110-COPIA-TURNO-VIEJO-EXIT.
078400     EXIT.
078500
078600*****************************************************************
078700*                  2200-CARGA-EMPLEADOS.                        *
078800* CARGA A MEMORIA LOS EMPLEADOS ACTIVOS.  SI NO HAY NINGUNO,     *
078900* DETIENE EL PROCESO SIN GENERAR HORARIO.                        *
079000*****************************************************************
079100 2200-CARGA-EMPLEADOS.
079200
079300     MOVE ZERO                         TO CN-EMP-COUNT
079400
079500     READ E1DQ0020 INTO WS-EMP-REGISTRO (1)
079600        AT END
079700           SET SI-FIN-EMPLEADO         TO TRUE
079800     END-READ
079900
080000     PERFORM 2210-CARGA-UN-EMPLEADO
080100        THRU 2210-CARGA-UN-EMPLEADO-EXIT
080200        UNTIL SI-FIN-EMPLEADO
080300
080400     IF CN-EMP-COUNT EQUAL ZERO
080500        MOVE 1                         TO CN-EMP-COUNT
080600        SET SI-PARADA-TEMPRANA         TO TRUE
080700        MOVE 'No active employees found for this period.'
080800                                        TO WS-EXPLICACION
080900     END-IF.
081000
081100 2200-CARGA-EMPLEADOS-EXIT.
081200     EXIT.
081300
081400 2210-CARGA-UN-EMPLEADO.
081500
081600     IF EMP-88-ACTIVE (1)
081700        AND CN-EMP-COUNT LESS CT-MAX-EMP
081800        ADD 1                          TO CN-EMP-COUNT
081900        MOVE WS-EMP-REGISTRO (1)       TO WS-EMP-REGISTRO
082000                                                  (CN-EMP-COUNT)
082100     END-IF
082200     READ E1DQ0020 INTO WS-EMP-REGISTRO (1)
082300        AT END
082400           SET SI-FIN-EMPLEADO         TO TRUE
082500     END-READ.
082600
082700 2210-CARGA-UN-EMPLEADO-EXIT.
082800     EXIT.
082900
083000*****************************************************************
083100*                   2300-CARGA-TAREAS.                          *
083200* CARGA EL MAESTRO DE TAREAS A MEMORIA, INDEXADO POR NOMBRE;     *
083300* SI EL NOMBRE YA ESTA CARGADO GANA LA PRIMERA APARICION.        *
083400*****************************************************************
083500 2300-CARGA-TAREAS.
083600
083700     MOVE ZERO                         TO CN-TSK-COUNT
083800
083900     READ E1DQ0030 INTO WS-TSK-REGISTRO (1)
084000        AT END
084100           SET SI-FIN-TAREA            TO TRUE
084200     END-READ
084300
084400     PERFORM 2320-CARGA-UNA-TAREA
084500        THRU 2320-CARGA-UNA-TAREA-EXIT
084600        UNTIL SI-FIN-TAREA.
084700
084800 2300-CARGA-TAREAS-EXIT.
084900     EXIT.
085000
085100 2320-CARGA-UNA-TAREA.
085200
085300     MOVE 'N'                          TO SW-ENCONTRADO
085400     MOVE 1                            TO CN-INDICE-TSK
085500     PERFORM 2310-COMPARA-NOMBRE-TSK
085600        THRU 2310-COMPARA-NOMBRE-TSK-EXIT
085700        UNTIL CN-INDICE-TSK GREATER CN-TSK-COUNT
085800           OR SI-ENCONTRADO
085900     IF NOT SI-ENCONTRADO
086000        AND CN-TSK-COUNT LESS CT-MAX-TSK
086100        ADD 1                          TO CN-TSK-COUNT
086200        MOVE WS-TSK-REGISTRO (1)       TO WS-TSK-REGISTRO
086300                                                  (CN-TSK-COUNT)
086400     END-IF
086500     READ E1DQ0030 INTO WS-TSK-REGISTRO (1)
086600        AT END
086700           SET SI-FIN-TAREA            TO TRUE
086800     END-READ.
086900
087000 2320-CARGA-UNA-TAREA-EXIT.
087100     EXIT.
087200
087300 2310-COMPARA-NOMBRE-TSK.
087400
087500     IF TSK-NAME (CN-INDICE-TSK) EQUAL TSK-NAME (1)
087600        MOVE 'Y'                       TO SW-ENCONTRADO
087700        GO TO 2310-COMPARA-NOMBRE-TSK-EXIT
087800     END-IF
087900
088000     ADD 1                             TO CN-INDICE-TSK.
088100
088200 2310-COMPARA-NOMBRE-TSK-EXIT.
088300     EXIT.
088400
088500*****************************************************************
088600*                   2400-ARMA-RANURAS.                          *
088700* ARMA LAS RANURAS REQUERIDAS: PARA CADA FECHA DEL RANGO, LOS 3  *
088800* TURNOS DIARIOS FIJOS, OMITIENDO EL TURNO CUYA TAREA NO ESTE    *
088900* EN EL MAESTRO.  SI NO RESULTA NINGUNA RANURA, DETIENE.         *
089000*****************************************************************
089100 2400-ARMA-RANURAS.
089200
089300     MOVE 'Morning Task'               TO WS-TD-NOMBRE (1)
089400     MOVE 0900                         TO WS-TD-INICIO (1)
089500     MOVE 1300                         TO WS-TD-FIN    (1)
089600     MOVE 'Afternoon Task'             TO WS-TD-NOMBRE (2)
089700     MOVE 1300                         TO WS-TD-INICIO (2)
089800     MOVE 1700                         TO WS-TD-FIN    (2)
089900     MOVE 'Evening Task'               TO WS-TD-NOMBRE (3)
090000     MOVE 1700                         TO WS-TD-INICIO (3)
090100     MOVE 2100                         TO WS-TD-FIN    (3)
090200
090300     MOVE ZERO                         TO CN-SLOT-COUNT
090400     MOVE REQ-START-DATE               TO WS-FECHA-ACTUAL
090500
090600     PERFORM 2410-ARMA-RANURAS-DIA
090700        THRU 2410-ARMA-RANURAS-DIA-EXIT
090800        UNTIL WS-FECHA-ACTUAL GREATER REQ-END-DATE
090900           OR CN-SLOT-COUNT NOT LESS CT-MAX-RANURAS
091000
091100     IF CN-SLOT-COUNT EQUAL ZERO
091200        MOVE 1                         TO CN-SLOT-COUNT
091300        SET SI-PARADA-TEMPRANA         TO TRUE
091400        MOVE 'No shift slots could be built for this period.'
091500                                        TO WS-EXPLICACION
091600     END-IF.
091700
091800 2400-ARMA-RANURAS-EXIT.
091900     EXIT.
092000
092100 2410-ARMA-RANURAS-DIA.
092200
092300     MOVE 1                            TO CN-INDICE-DIA
092400     PERFORM 2420-ARMA-UNA-RANURA
092500        THRU 2420-ARMA-UNA-RANURA-EXIT
092600        UNTIL CN-INDICE-DIA GREATER 3
092700           OR CN-SLOT-COUNT NOT LESS CT-MAX-RANURAS
092800
092900     PERFORM 8400-FECHA-SIGUIENTE
093000        THRU 8400-FECHA-SIGUIENTE-EXIT
093100     MOVE WS-FECHA-SIGUIENTE           TO WS-FECHA-ACTUAL.
093200
093300 2410-ARMA-RANURAS-DIA-EXIT.
093400     EXIT.
093500
093600 2420-ARMA-UNA-RANURA.
093700
093800     MOVE 'N'                          TO SW-ENCONTRADO
093900     MOVE 1                            TO CN-INDICE-TSK
094000     PERFORM 2430-BUSCA-TAREA-DIARIA
094100        THRU 2430-BUSCA-TAREA-DIARIA-EXIT
094200        UNTIL CN-INDICE-TSK GREATER CN-TSK-COUNT
094300           OR SI-ENCONTRADO
094400
094500     IF SI-ENCONTRADO
094600        ADD 1                          TO CN-SLOT-COUNT
094700        MOVE WS-FECHA-ACTUAL           TO SLT-DATE (CN-SLOT-COUNT)
094800        MOVE WS-TD-INICIO (CN-INDICE-DIA)
094900                                        TO SLT-START (CN-SLOT-COUNT)
095000        MOVE WS-TD-FIN (CN-INDICE-DIA) TO SLT-END (CN-SLOT-COUNT)
095100        MOVE TSK-ID (CN-INDICE-ENCONTRADO)
095200                                        TO SLT-TASK-ID
095300                                                 (CN-SLOT-COUNT)
095400        MOVE ZERO                      TO GEN-EMP-ID
095500                                                 (CN-SLOT-COUNT)
095600     END-IF
095700
095800     ADD 1                             TO CN-INDICE-DIA.
095900
096000 2420-ARMA-UNA-RANURA-EXIT.
096100     EXIT.
096200
096300 2430-BUSCA-TAREA-DIARIA.
096400
096500     IF TSK-NAME (CN-INDICE-TSK) EQUAL WS-TD-NOMBRE (CN-INDICE-DIA)
096600        MOVE CN-INDICE-TSK             TO CN-INDICE-ENCONTRADO
096700        MOVE 'Y'                       TO SW-ENCONTRADO
096800        GO TO 2430-BUSCA-TAREA-DIARIA-EXIT
096900     END-IF
097000
097100     ADD 1                             TO CN-INDICE-TSK.
097200
097300 2430-BUSCA-TAREA-DIARIA-EXIT.
097400     EXIT.
097500
097600*****************************************************************
097700*                2500-ALGORITMO-GENETICO.                       *
097800* INICIALIZA LA POBLACION, LA EVALUA, Y CORRE EL CICLO DE        *
097900* GENERACIONES (ELITISMO, TORNEO, CRUCE, MUTACION) HASTA EL      *
098000* TOPE CONFIGURADO O HASTA PENALIZACION CERO.                    *
098100*****************************************************************
098200 2500-ALGORITMO-GENETICO.
098300
098400     PERFORM 2510-INICIALIZA-POBLACION
098500        THRU 2510-INICIALIZA-POBLACION-EXIT
098600
098700     MOVE 1                            TO CN-INDICE-CAND
098800     PERFORM 2540-EVALUA-CANDIDATO
098900        THRU 2540-EVALUA-CANDIDATO-EXIT
099000        UNTIL CN-INDICE-CAND GREATER CN-POP-SIZE
099100
099200     MOVE ZERO                         TO CN-GENERACION-ACTUAL
099300     MOVE 'N'                          TO SW-FIN-GENERACIONES
099400
099500     PERFORM 2520-UNA-GENERACION
099600        THRU 2520-UNA-GENERACION-EXIT
099700        UNTIL SI-FIN-GENERACIONES.
099800
099900 2500-ALGORITMO-GENETICO-EXIT.
100000     EXIT.
100100
100200*****************************************************************
100300*                 2510-INICIALIZA-POBLACION.                    *
100400* CADA GEN, CON PROBABILIDAD 0.8, RECIBE UN EMPLEADO ACTIVO AL   *
100500* AZAR; EN CASO CONTRARIO QUEDA SIN CUBRIR (CERO).               *
100600*****************************************************************
100700 2510-INICIALIZA-POBLACION.
100800
100900     MOVE 1                            TO CN-INDICE-CAND
101000     PERFORM 2511-INICIALIZA-UN-CANDIDATO
101100        THRU 2511-INICIALIZA-UN-CANDIDATO-EXIT
101200        UNTIL CN-INDICE-CAND GREATER CN-POP-SIZE.
101300
101400 2510-INICIALIZA-POBLACION-EXIT.
101500     EXIT.
101600
101700 2511-INICIALIZA-UN-CANDIDATO.
101800
101900     MOVE 1                            TO CN-INDICE-GEN
102000     PERFORM 2512-INICIALIZA-UN-GEN
102100        THRU 2512-INICIALIZA-UN-GEN-EXIT
102200        UNTIL CN-INDICE-GEN GREATER CN-SLOT-COUNT
102300
102400     ADD 1                             TO CN-INDICE-CAND.
102500
102600 2511-INICIALIZA-UN-CANDIDATO-EXIT.
102700     EXIT.
102800
102900 2512-INICIALIZA-UN-GEN.
103000
103100     PERFORM 8900-PROXIMO-ALEATORIO
103200        THRU 8900-PROXIMO-ALEATORIO-EXIT
103300     DIVIDE WS-SEMILLA BY 1000 GIVING WS-COCIENTE-AL
103400        REMAINDER WS-AL-PERMIL
103500     IF WS-AL-PERMIL LESS 800
103600        PERFORM 8900-PROXIMO-ALEATORIO
103700           THRU 8900-PROXIMO-ALEATORIO-EXIT
103800        DIVIDE WS-SEMILLA BY CN-EMP-COUNT
103900           GIVING WS-COCIENTE-AL
104000           REMAINDER WS-AL-RESULTADO
104100        ADD 1                          TO WS-AL-RESULTADO
104200        MOVE EMP-ID (WS-AL-RESULTADO)  TO WS-GEN-CANDIDATO
104300                                              (CN-INDICE-CAND
104400                                               CN-INDICE-GEN)
104500     ELSE
104600        MOVE ZERO                      TO WS-GEN-CANDIDATO
104700                                              (CN-INDICE-CAND
104800                                               CN-INDICE-GEN)
104900     END-IF
105000
105100     ADD 1                             TO CN-INDICE-GEN.
105200
105300 2512-INICIALIZA-UN-GEN-EXIT.
105400     EXIT.
105500
105600*****************************************************************
105700*                  2540-EVALUA-CANDIDATO.                       *
105800* COPIA EL CROMOSOMA DEL CANDIDATO A LA TABLA DE ENLACE DE       *
105900* RH9UFIT0 Y ACUMULA SU PENALIZACION EN WS-FITNESS.              *
106000*****************************************************************
106100 2540-EVALUA-CANDIDATO.
106200
106300     MOVE 1                            TO CN-INDICE-GEN
106400     PERFORM 2541-COPIA-UN-GEN
106500        THRU 2541-COPIA-UN-GEN-EXIT
106600        UNTIL CN-INDICE-GEN GREATER CN-SLOT-COUNT
106700
106800     CALL 'RH9UFIT0' USING CN-SLOT-COUNT WS-SLOT-TABLA
106900                           WS-GENE-TABLA
107000                           CN-EMP-COUNT WS-EMP-TABLA
107100                           CN-TSK-COUNT WS-TSK-TABLA
107200                           WS-PESOS WS-TOTAL-PENALTY
107300
107400     MOVE WS-TOTAL-PENALTY             TO WS-FITNESS
107500                                                 (CN-INDICE-CAND)
107600
107700     ADD 1                             TO CN-INDICE-CAND.
107800
107900 2540-EVALUA-CANDIDATO-EXIT.
108000     EXIT.
108100
108200 2541-COPIA-UN-GEN.
108300
108400     MOVE WS-GEN-CANDIDATO (CN-INDICE-CAND CN-INDICE-GEN)
108500                                        TO GEN-EMP-ID
108600                                                 (CN-INDICE-GEN)
108700     ADD 1                             TO CN-INDICE-GEN.
108800
108900 2541-COPIA-UN-GEN-EXIT.
109000     EXIT.
109100
109200*****************************************************************
109300*                  2520-UNA-GENERACION.                         *
109400* ORDENA LA POBLACION POR FITNESS ASCENDENTE, COPIA EL MEJOR SIN *
109500* CAMBIOS (ELITISMO) Y COMPLETA EL RESTO CON TORNEO/CRUCE/       *
109600* MUTACION.  EVALUA LA POBLACION NUEVA Y CONTROLA LA PARADA.     *
109700*****************************************************************
109800 2520-UNA-GENERACION.
109900
110000     PERFORM 2521-ORDENA-POBLACION
110100        THRU 2521-ORDENA-POBLACION-EXIT
110200
110300     MOVE 1                            TO CN-INDICE-GEN
110400     PERFORM 2524-CLONA-UN-GEN-ELITE
110500        THRU 2524-CLONA-UN-GEN-ELITE-EXIT
110600        UNTIL CN-INDICE-GEN GREATER CN-SLOT-COUNT
110700     MOVE WS-FITNESS (1)               TO WS-FITNESS-ELITE
110800     MOVE 1                            TO CN-NUEVOS
110900
111000     PERFORM 2530-DESCENDIENTE
111100        THRU 2530-DESCENDIENTE-EXIT
111200        UNTIL CN-NUEVOS NOT LESS CN-POP-SIZE
111300
111400     MOVE WS-POBLACION-NUEVA           TO WS-POBLACION
111500     MOVE WS-FITNESS-ELITE             TO WS-FITNESS (1)
111600
111700     MOVE 2                            TO CN-INDICE-CAND
111800     PERFORM 2540-EVALUA-CANDIDATO
111900        THRU 2540-EVALUA-CANDIDATO-EXIT
112000        UNTIL CN-INDICE-CAND GREATER CN-POP-SIZE
112100
112200     ADD 1                             TO CN-GENERACION-ACTUAL
112300
112400     IF WS-FITNESS (1) EQUAL ZERO
112500        OR CN-GENERACION-ACTUAL NOT LESS CN-GENERACIONES
112600        SET SI-FIN-GENERACIONES        TO TRUE
112700     END-IF.
112800
112900 2520-UNA-GENERACION-EXIT.
113000     EXIT.
113100
113200 2524-CLONA-UN-GEN-ELITE.
113300
113400     MOVE WS-GEN-CANDIDATO (1 CN-INDICE-GEN)
113500                                 TO WS-GEN-CANDIDATO-NUEVO
113600                                                 (1 CN-INDICE-GEN)
113700     ADD 1                             TO CN-INDICE-GEN.
113800
113900 2524-CLONA-UN-GEN-ELITE-EXIT.
114000     EXIT.
114100
114200*****************************************************************
114300*                 2521-ORDENA-POBLACION.                        *
114400* ORDENAMIENTO POR BURBUJA DE LA POBLACION ACTUAL, ASCENDENTE    *
114500* POR FITNESS (ALCANZA PARA EL TAMANIO DE POBLACION ADMITIDO).   *
114600*****************************************************************
114700 2521-ORDENA-POBLACION.
114800
114900     MOVE 1                            TO CN-INDICE-CAND
115000     PERFORM 2522-PASADA-BURBUJA
115100        THRU 2522-PASADA-BURBUJA-EXIT
115200        UNTIL CN-INDICE-CAND GREATER CN-POP-SIZE.
115300
115400 2521-ORDENA-POBLACION-EXIT.
115500     EXIT.
115600
115700 2522-PASADA-BURBUJA.
115800
115900     MOVE 1                            TO CN-INDICE-CAND2
116000     PERFORM 2523-COMPARA-VECINOS
116100        THRU 2523-COMPARA-VECINOS-EXIT
116200        UNTIL CN-INDICE-CAND2 NOT LESS CN-POP-SIZE
116300
116400     ADD 1                             TO CN-INDICE-CAND.
116500
116600 2522-PASADA-BURBUJA-EXIT.
116700     EXIT.
116800
116900 2523-COMPARA-VECINOS.
117000
117100     IF WS-FITNESS (CN-INDICE-CAND2)
117200           GREATER WS-FITNESS (CN-INDICE-CAND2 + 1)
117300        MOVE WS-FITNESS (CN-INDICE-CAND2) TO WS-FITNESS-SWAP
117400        MOVE WS-FITNESS (CN-INDICE-CAND2 + 1)
117500                                        TO WS-FITNESS
117600                                               (CN-INDICE-CAND2)
117700        MOVE WS-FITNESS-SWAP           TO WS-FITNESS
117800                                           (CN-INDICE-CAND2 + 1)
117900
118000        MOVE 1                         TO CN-INDICE-GEN
118100        PERFORM 2525-INTERCAMBIA-UN-GEN
118200           THRU 2525-INTERCAMBIA-UN-GEN-EXIT
118300           UNTIL CN-INDICE-GEN GREATER CN-SLOT-COUNT
118400     END-IF
118500
118600     ADD 1                             TO CN-INDICE-CAND2.
118700
118800 2523-COMPARA-VECINOS-EXIT.
118900     EXIT.
119000
119100 2525-INTERCAMBIA-UN-GEN.
119200
119300     MOVE WS-GEN-CANDIDATO (CN-INDICE-CAND2 CN-INDICE-GEN)
119400                                        TO WS-GEN-DESCENDIENTE
119500                                                 (CN-INDICE-GEN)
119600     MOVE WS-GEN-CANDIDATO (CN-INDICE-CAND2 + 1 CN-INDICE-GEN)
119700                                 TO WS-GEN-CANDIDATO
119800                                          (CN-INDICE-CAND2
119900                                           CN-INDICE-GEN)
120000     MOVE WS-GEN-DESCENDIENTE (CN-INDICE-GEN)
120100                                 TO WS-GEN-CANDIDATO
120200                                          (CN-INDICE-CAND2 + 1
120300                                           CN-INDICE-GEN)
120400     ADD 1                             TO CN-INDICE-GEN.
120500
120600 2525-INTERCAMBIA-UN-GEN-EXIT.
120700     EXIT.
120800
120900*****************************************************************
121000*                   2530-DESCENDIENTE.                          *
121100* SELECCIONA DOS PADRES POR TORNEO, PRODUCE UN DESCENDIENTE POR  *
121200* CRUCE DE UN PUNTO (O CLONA AL PADRE MAS APTO) Y LO MUTA.       *
121300*****************************************************************
121400 2530-DESCENDIENTE.
121500
121600     PERFORM 2531-SELECCION-TORNEO
121700        THRU 2531-SELECCION-TORNEO-EXIT
121800     MOVE CN-MEJOR-TORNEO               TO CN-PADRE1
121900
122000     PERFORM 2531-SELECCION-TORNEO
122100        THRU 2531-SELECCION-TORNEO-EXIT
122200     MOVE CN-MEJOR-TORNEO               TO CN-PADRE2
122300
122400     PERFORM 8900-PROXIMO-ALEATORIO
122500        THRU 8900-PROXIMO-ALEATORIO-EXIT
122600     DIVIDE WS-SEMILLA BY 1000 GIVING WS-COCIENTE-AL
122700        REMAINDER WS-AL-PERMIL
122800
122900     IF WS-AL-PERMIL LESS WS-CRUCE-PERMIL
123000        PERFORM 2532-CRUZA-UN-PUNTO
123100           THRU 2532-CRUZA-UN-PUNTO-EXIT
123200     ELSE
123300        IF WS-FITNESS (CN-PADRE1) NOT GREATER
123400                                    WS-FITNESS (CN-PADRE2)
123500           MOVE CN-PADRE1              TO CN-INDICE-CAND2
123600        ELSE
123700           MOVE CN-PADRE2              TO CN-INDICE-CAND2
123800        END-IF
123900        MOVE 1                         TO CN-INDICE-GEN
124000        PERFORM 2536-CLONA-UN-GEN-PADRE
124100           THRU 2536-CLONA-UN-GEN-PADRE-EXIT
124200           UNTIL CN-INDICE-GEN GREATER CN-SLOT-COUNT
124300     END-IF
124400
124500     PERFORM 2533-MUTA-DESCENDIENTE
124600        THRU 2533-MUTA-DESCENDIENTE-EXIT
124700
124800     ADD 1                             TO CN-NUEVOS
124900     MOVE 1                            TO CN-INDICE-GEN
125000     PERFORM 2537-COPIA-UN-GEN-NUEVO
125100        THRU 2537-COPIA-UN-GEN-NUEVO-EXIT
125200        UNTIL CN-INDICE-GEN GREATER CN-SLOT-COUNT.
125300
125400 2530-DESCENDIENTE-EXIT.
125500     EXIT.
125600
125700 2536-CLONA-UN-GEN-PADRE.
125800
125900     MOVE WS-GEN-CANDIDATO (CN-INDICE-CAND2 CN-INDICE-GEN)
126000                                 TO WS-GEN-DESCENDIENTE
126100                                                 (CN-INDICE-GEN)
126200     ADD 1                             TO CN-INDICE-GEN.
126300
126400 2536-CLONA-UN-GEN-PADRE-EXIT.
126500     EXIT.
126600
126700 2537-COPIA-UN-GEN-NUEVO.
126800
126900     MOVE WS-GEN-DESCENDIENTE (CN-INDICE-GEN)
127000                                 TO WS-GEN-CANDIDATO-NUEVO
127100                                               (CN-NUEVOS
127200                                                CN-INDICE-GEN)
127300     ADD 1                             TO CN-INDICE-GEN.
127400
127500 2537-COPIA-UN-GEN-NUEVO-EXIT.
127600     EXIT.
127700
127800*****************************************************************
127900*                2531-SELECCION-TORNEO.                         *
128000* ELIGE CN-TORNEO-TAM CANDIDATOS AL AZAR Y SE QUEDA CON EL DE     *
128100* MENOR FITNESS.                                                 *
128200*****************************************************************
128300 2531-SELECCION-TORNEO.
128400
128500     PERFORM 8900-PROXIMO-ALEATORIO
128600        THRU 8900-PROXIMO-ALEATORIO-EXIT
128700     DIVIDE WS-SEMILLA BY CN-POP-SIZE GIVING WS-COCIENTE-AL
128800        REMAINDER WS-AL-RESULTADO
128900     ADD 1                             TO WS-AL-RESULTADO
129000     MOVE WS-AL-RESULTADO              TO CN-MEJOR-TORNEO
129100
129200     MOVE 2                            TO CN-INDICE-CAND2
129300     PERFORM 2535-UN-CANDIDATO-TORNEO
129400        THRU 2535-UN-CANDIDATO-TORNEO-EXIT
129500        UNTIL CN-INDICE-CAND2 GREATER CN-TORNEO-TAM.
129600
129700 2531-SELECCION-TORNEO-EXIT.
129800     EXIT.
129900
130000 2535-UN-CANDIDATO-TORNEO.
130100
130200     PERFORM 8900-PROXIMO-ALEATORIO
130300        THRU 8900-PROXIMO-ALEATORIO-EXIT
130400     DIVIDE WS-SEMILLA BY CN-POP-SIZE GIVING WS-COCIENTE-AL
130500        REMAINDER WS-CANDIDATO-TORNEO
130600     ADD 1                             TO WS-CANDIDATO-TORNEO
130700
130800     IF WS-FITNESS (WS-CANDIDATO-TORNEO)
130900           LESS WS-FITNESS (CN-MEJOR-TORNEO)
131000        MOVE WS-CANDIDATO-TORNEO       TO CN-MEJOR-TORNEO
131100     END-IF
131200
131300     ADD 1                             TO CN-INDICE-CAND2.
131400
131500 2535-UN-CANDIDATO-TORNEO-EXIT.
131600     EXIT.
131700
131800*****************************************************************
131900*                 2532-CRUZA-UN-PUNTO.                          *
132000* GENES ANTERIORES AL PUNTO DE CORTE VIENEN DEL PADRE 1, EL       *
132100* RESTO DEL PADRE 2.                                              *
132200*****************************************************************
132300 2532-CRUZA-UN-PUNTO.
132400
132500     PERFORM 8900-PROXIMO-ALEATORIO
132600        THRU 8900-PROXIMO-ALEATORIO-EXIT
132700     DIVIDE WS-SEMILLA BY CN-SLOT-COUNT GIVING WS-COCIENTE-AL
132800        REMAINDER CN-PUNTO-CORTE
132900
133000     MOVE 1                            TO CN-INDICE-GEN
133100     PERFORM 2538-ARMA-UN-GEN-CRUCE
133200        THRU 2538-ARMA-UN-GEN-CRUCE-EXIT
133300        UNTIL CN-INDICE-GEN GREATER CN-SLOT-COUNT.
133400
133500 2532-CRUZA-UN-PUNTO-EXIT.
133600     EXIT.
133700
133800*****************************************************************
133900*                2538-ARMA-UN-GEN-CRUCE.                        *
134000* COPIA UN GEN AL DESCENDIENTE DESDE EL PADRE QUE CORRESPONDA   *
134100* SEGUN EL PUNTO DE CORTE SORTEADO.                              *
134200*****************************************************************
134300 2538-ARMA-UN-GEN-CRUCE.
134400
134500     IF CN-INDICE-GEN LESS CN-PUNTO-CORTE
134600        MOVE WS-GEN-CANDIDATO (CN-PADRE1 CN-INDICE-GEN)
134700                              TO WS-GEN-DESCENDIENTE
134800                                              (CN-INDICE-GEN)
134900     ELSE
135000        MOVE WS-GEN-CANDIDATO (CN-PADRE2 CN-INDICE-GEN)
135100                              TO WS-GEN-DESCENDIENTE
135200                                              (CN-INDICE-GEN)
135300     END-IF
135400
135500     ADD 1                             TO CN-INDICE-GEN.
135600
135700 2538-ARMA-UN-GEN-CRUCE-EXIT.
135800     EXIT.
135900
136000*****************************************************************
136100*                2533-MUTA-DESCENDIENTE.                        *
136200* CADA GEN, CON PROBABILIDAD ga.mutation.rate, SE REEMPLAZA: 50% *
136300* QUEDA SIN CUBRIR, 50% PASA A OTRO EMPLEADO DISTINTO DEL ACTUAL.*
136400*****************************************************************
136500 2533-MUTA-DESCENDIENTE.
136600
136700     MOVE 1                            TO CN-INDICE-GEN
136800     PERFORM 2539-MUTA-UN-GEN
136900        THRU 2539-MUTA-UN-GEN-EXIT
137000        UNTIL CN-INDICE-GEN GREATER CN-SLOT-COUNT.
137100
137200 2533-MUTA-DESCENDIENTE-EXIT.
137300     EXIT.
137400
137500*****************************************************************
137600*                2539-MUTA-UN-GEN.                              *
137700* SORTEA SI EL GEN ACTUAL MUTA; DE MUTAR, SORTEA SI QUEDA SIN    *
137800* CUBRIR O PASA A OTRO EMPLEADO DISTINTO DEL ACTUAL.             *
137900*****************************************************************
138000 2539-MUTA-UN-GEN.
138100
138200     PERFORM 8900-PROXIMO-ALEATORIO
138300        THRU 8900-PROXIMO-ALEATORIO-EXIT
138400     DIVIDE WS-SEMILLA BY 1000 GIVING WS-COCIENTE-AL
138500        REMAINDER WS-AL-PERMIL
138600     IF WS-AL-PERMIL LESS WS-MUTACION-PERMIL
138700        PERFORM 8900-PROXIMO-ALEATORIO
138800           THRU 8900-PROXIMO-ALEATORIO-EXIT
138900        DIVIDE WS-SEMILLA BY 1000 GIVING WS-COCIENTE-AL
139000           REMAINDER WS-AL-PERMIL
139100        IF WS-AL-PERMIL LESS 500
139200           MOVE ZERO                    TO WS-GEN-DESCENDIENTE
139300                                                 (CN-INDICE-GEN)
139400        ELSE
139500           IF CN-EMP-COUNT GREATER 1
139600              PERFORM 2534-OTRO-EMPLEADO
139700                 THRU 2534-OTRO-EMPLEADO-EXIT
139800           END-IF
139900        END-IF
140000     END-IF
140100
140200     ADD 1                             TO CN-INDICE-GEN.
140300
140400 2539-MUTA-UN-GEN-EXIT.
140500     EXIT.
140600
140700 2534-OTRO-EMPLEADO.
140800
140900     PERFORM 8900-PROXIMO-ALEATORIO
141000        THRU 8900-PROXIMO-ALEATORIO-EXIT
141100     DIVIDE WS-SEMILLA BY CN-EMP-COUNT GIVING WS-COCIENTE-AL
141200        REMAINDER WS-AL-RESULTADO
141300     ADD 1                             TO WS-AL-RESULTADO
141400
141500     IF EMP-ID (WS-AL-RESULTADO) EQUAL
141600                    WS-GEN-DESCENDIENTE (CN-INDICE-GEN)
141700        IF WS-AL-RESULTADO LESS CN-EMP-COUNT
141800           ADD 1                       TO WS-AL-RESULTADO
141900        ELSE
142000           SUBTRACT 1                  FROM WS-AL-RESULTADO
142100        END-IF
142200     END-IF
142300
142400     MOVE EMP-ID (WS-AL-RESULTADO)     TO WS-GEN-DESCENDIENTE
142500                                                 (CN-INDICE-GEN).
142600
142700 2534-OTRO-EMPLEADO-EXIT.
142800     EXIT.
142900
143000*****************************************************************
143100*                   2700-GRABA-TURNOS.                          *
143200* CONVIERTE EL MEJOR CANDIDATO EN REGISTROS DE TURNO (SOLO LAS   *
143300* RANURAS CUBIERTAS) Y EMITE EL LISTADO RESUMEN CON CORTE DE     *
143400* CONTROL POR FECHA.                                             *
143500*****************************************************************
143600 2700-GRABA-TURNOS.
143700
143800     MOVE ZERO                         TO CN-SEQ-TURNO
143900                                           CN-TURNOS-ESCRITOS
144000                                           CN-TURNOS-SIN-CUBRIR
144100                                           CN-TURNOS-FECHA
144200     MOVE ZERO                         TO WS-FECHA-CONTROL
144300
144400     MOVE 1                            TO CN-INDICE-SLOT
144500     PERFORM 2710-GRABA-UNA-RANURA
144600        THRU 2710-GRABA-UNA-RANURA-EXIT
144700        UNTIL CN-INDICE-SLOT GREATER CN-SLOT-COUNT
144800
144900     IF CN-TURNOS-ESCRITOS EQUAL ZERO
145000        SET SI-PARADA-TEMPRANA         TO TRUE
145100        MOVE 'No shifts could be assigned for this period.'
145200                                        TO WS-EXPLICACION
145300     ELSE
145400        SET SI-HAY-TURNOS              TO TRUE
145500        PERFORM 2740-TOTALES-REPORTE
145600           THRU 2740-TOTALES-REPORTE-EXIT
145700     END-IF.
145800
145900 2700-GRABA-TURNOS-EXIT.
146000     EXIT.
146100
146200 2710-GRABA-UNA-RANURA.
146300
146400     IF GEN-EMP-ID (CN-INDICE-SLOT) GREATER ZERO
146500        IF SLT-DATE (CN-INDICE-SLOT) NOT EQUAL WS-FECHA-CONTROL
146600           IF WS-FECHA-CONTROL GREATER ZERO
146700              PERFORM 2730-SUBTOTAL-FECHA
146800                 THRU 2730-SUBTOTAL-FECHA-EXIT
146900           END-IF
147000           MOVE SLT-DATE (CN-INDICE-SLOT) TO WS-FECHA-CONTROL
147100           MOVE ZERO                   TO CN-TURNOS-FECHA
147200        END-IF
147300        PERFORM 2720-ARMA-REG-TURNO
147400           THRU 2720-ARMA-REG-TURNO-EXIT
147500        ADD 1                          TO CN-TURNOS-FECHA
147600     ELSE
147700        ADD 1                          TO CN-TURNOS-SIN-CUBRIR
147800     END-IF
147900
148000     ADD 1                             TO CN-INDICE-SLOT.
148100
148200 2710-GRABA-UNA-RANURA-EXIT.
148300     EXIT.
148400
148500*****************************************************************
148600*                   2720-ARMA-REG-TURNO.                        *
148700*****************************************************************
148800 2720-ARMA-REG-TURNO.
148900
149000     ADD 1                             TO CN-SEQ-TURNO
149100     ADD 1                             TO CN-TURNOS-ESCRITOS
149200
149300     MOVE SPACES                       TO WS-SHIFT-BUFFER
149400     MOVE CN-SEQ-TURNO                 TO SHF-ID
149500     MOVE GEN-EMP-ID (CN-INDICE-SLOT)  TO SHF-EMP-ID
149600
149700     MOVE 'N'                          TO SW-ENCONTRADO
149800     MOVE 1                            TO CN-INDICE-EMP
149900     PERFORM 2721-BUSCA-EMPLEADO-ID
150000        THRU 2721-BUSCA-EMPLEADO-ID-EXIT
150100        UNTIL CN-INDICE-EMP GREATER CN-EMP-COUNT
150200           OR SI-ENCONTRADO
150300     IF SI-ENCONTRADO
150400        MOVE EMP-NAME (CN-INDICE-ENCONTRADO) TO SHF-EMP-NAME
150500     ELSE
150600        MOVE 'Unassigned'               TO SHF-EMP-NAME
150700     END-IF
150800
150900     MOVE SLT-TASK-ID (CN-INDICE-SLOT) TO SHF-TASK-ID
151000     MOVE 'N'                          TO SW-ENCONTRADO
151100     MOVE 1                            TO CN-INDICE-TSK
151200     PERFORM 2722-BUSCA-TAREA-ID
151300        THRU 2722-BUSCA-TAREA-ID-EXIT
151400        UNTIL CN-INDICE-TSK GREATER CN-TSK-COUNT
151500           OR SI-ENCONTRADO
151600     IF SI-ENCONTRADO
151700        MOVE TSK-NAME (CN-INDICE-ENCONTRADO) TO SHF-TASK-NAME
151800     ELSE
151900        MOVE SPACES                    TO SHF-TASK-NAME
152000     END-IF
152100
152200     MOVE SLT-DATE (CN-INDICE-SLOT)    TO SHF-DATE
152300     MOVE SLT-START (CN-INDICE-SLOT)   TO SHF-START-TIME
152400     MOVE SLT-END (CN-INDICE-SLOT)     TO SHF-END-TIME
152500
152600     WRITE REG-S1DQ0010 FROM WS-SHIFT-BUFFER
152700
152800     PERFORM 2725-ESCRIBE-DETALLE-TURNO
152900        THRU 2725-ESCRIBE-DETALLE-TURNO-EXIT.
153000
153100 2720-ARMA-REG-TURNO-EXIT.
153200     EXIT.
153300
153400*****************************************************************
153500*                2725-ESCRIBE-DETALLE-TURNO.                    *
153600* ARMA Y ESCRIBE EN S1DQ0020 EL RENGLON COLUMNAR DEL LISTADO:    *
153700* FECHA(10) HORA-DESDE(5) HORA-HASTA(5) TAREA(30) EMPLEADO(30). *
153800* PARRAFO NUEVO - RHR-0055 - 17/06/2008 - gforrich.               *
153900*****************************************************************
154000 2725-ESCRIBE-DETALLE-TURNO.
154100
154200     MOVE SPACES                       TO WS-LINEA-RPT
154300     STRING SHF-DATE-CCYY              DELIMITED BY SIZE
154400            '-'                        DELIMITED BY SIZE
154500            SHF-DATE-MM                 DELIMITED BY SIZE
154600            '-'                        DELIMITED BY SIZE
154700            SHF-DATE-DD                 DELIMITED BY SIZE
154800            ' '                        DELIMITED BY SIZE
154900            SHF-START-HH                DELIMITED BY SIZE
155000            ':'                        DELIMITED BY SIZE
155100            SHF-START-MM                DELIMITED BY SIZE
155200            ' '                        DELIMITED BY SIZE
155300            SHF-END-HH                  DELIMITED BY SIZE
155400            ':'                        DELIMITED BY SIZE
155500            SHF-END-MM                  DELIMITED BY SIZE
155600            ' '                        DELIMITED BY SIZE
155700            SHF-TASK-NAME               DELIMITED BY SIZE
155800            ' '                        DELIMITED BY SIZE
155900            SHF-EMP-NAME                DELIMITED BY SIZE
156000            INTO WS-LINEA-RPT
156100     END-STRING
156200     WRITE REG-S1DQ0020 FROM WS-LINEA-RPT
156300     ADD 1                              TO W7-CONT-EDICION.
156400
156500 2725-ESCRIBE-DETALLE-TURNO-EXIT.
156600     EXIT.
156700
156800 2721-BUSCA-EMPLEADO-ID.
156900
157000     IF EMP-ID (CN-INDICE-EMP) EQUAL SHF-EMP-ID
157100        MOVE CN-INDICE-EMP             TO CN-INDICE-ENCONTRADO
157200        MOVE 'Y'                       TO SW-ENCONTRADO
157300        GO TO 2721-BUSCA-EMPLEADO-ID-EXIT
157400     END-IF
157500
157600     ADD 1                             TO CN-INDICE-EMP.
157700
157800 2721-BUSCA-EMPLEADO-ID-EXIT.
157900     EXIT.
158000
158100 2722-BUSCA-TAREA-ID.
158200
158300     IF TSK-ID (CN-INDICE-TSK) EQUAL SHF-TASK-ID
158400        MOVE CN-INDICE-TSK             TO CN-INDICE-ENCONTRADO
158500        MOVE 'Y'                       TO SW-ENCONTRADO
158600        GO TO 2722-BUSCA-TAREA-ID-EXIT
158700     END-IF
158800
158900     ADD 1                             TO CN-INDICE-TSK.
159000
159100 2722-BUSCA-TAREA-ID-EXIT.
159200     EXIT.
159300
159400*****************************************************************
159500*                  2730-SUBTOTAL-FECHA.                         *
159600* CORTE DE CONTROL POR FECHA - INFORMA CANTIDAD DE TURNOS DE LA   *
159700* FECHA QUE SE CIERRA (ANTES INFORMABA MAL LAS RANURAS SIN        *
159800* CUBRIR) - RHR-0055 - 17/06/2008 - gforrich.                     *
159900*****************************************************************
160000 2730-SUBTOTAL-FECHA.
160100
160200     MOVE CN-TURNOS-FECHA              TO WS-CONTADOR-EDIT
160300     STRING 'SHIFTS FOR DATE '
160400            WS-FC-CCYY                  DELIMITED BY SIZE
160500            '-'                        DELIMITED BY SIZE
160600            WS-FC-MM                    DELIMITED BY SIZE
160700            '-'                        DELIMITED BY SIZE
160800            WS-FC-DD                    DELIMITED BY SIZE
160900            ': '                       DELIMITED BY SIZE
161000            WS-CONTADOR-EDIT
161100            DELIMITED BY SIZE
161200            INTO WS-LINEA-RPT
161300     WRITE REG-S1DQ0020 FROM WS-LINEA-RPT.
161400
161500 2730-SUBTOTAL-FECHA-EXIT.
161600     EXIT.
161700
161800*****************************************************************
161900*                  2740-TOTALES-REPORTE.                        *
162000* AGREGA TOTAL DE RANURAS SIN CUBRIR DEL PERIODO - RHR-0055 -     *
162100* 17/06/2008 - gforrich.                                          *
162200*****************************************************************
162300 2740-TOTALES-REPORTE.
162400
162500     STRING 'WORKFORCE ROSTER - SHIFTS WRITTEN FOR PERIOD'
162600            DELIMITED BY SIZE
162700            INTO WS-LINEA-RPT
162800     WRITE REG-S1DQ0020 FROM WS-LINEA-RPT
162900
163000     MOVE CN-TURNOS-ESCRITOS           TO WS-CONTADOR-EDIT
163100     STRING 'TOTAL SHIFTS WRITTEN..: '
163200            WS-CONTADOR-EDIT
163300            DELIMITED BY SIZE
163400            INTO WS-LINEA-RPT
163500     WRITE REG-S1DQ0020 FROM WS-LINEA-RPT
163600
163700     IF WS-FECHA-CONTROL GREATER ZERO
163800        PERFORM 2730-SUBTOTAL-FECHA
163900           THRU 2730-SUBTOTAL-FECHA-EXIT
164000     END-IF
164100
164200     MOVE CN-TURNOS-SIN-CUBRIR         TO WS-CONTADOR-EDIT
164300     STRING 'TOTAL SLOTS UNFILLED..: '
164400            WS-CONTADOR-EDIT           DELIMITED BY SIZE
164500            INTO WS-LINEA-RPT
164600     WRITE REG-S1DQ0020 FROM WS-LINEA-RPT
164700
164800     MOVE WS-FITNESS (1)               TO WS-FITNESS-EDIT
164900     STRING 'BEST CANDIDATE PENALTY: '
165000            WS-FITNESS-EDIT
165100            DELIMITED BY SIZE
165200            INTO WS-LINEA-RPT
165300     WRITE REG-S1DQ0020 FROM WS-LINEA-RPT.
165400
165500 2740-TOTALES-REPORTE-EXIT.
165600     EXIT.
165700
165800*****************************************************************
165900*                  8400-FECHA-SIGUIENTE.                        *
166000* DADA WS-FECHA-ACTUAL (CCYYMMDD) CALCULA EN WS-FECHA-SIGUIENTE  *
166100* LA FECHA CALENDARIO DEL DIA INMEDIATO POSTERIOR.               *
166200*****************************************************************
166300 8400-FECHA-SIGUIENTE.
166400
166500     MOVE 'N'                          TO WS-BISIESTO
166600     DIVIDE WS-FECHA-CCYY BY 4 GIVING WS-COCIENTE
166700        REMAINDER WS-RESIDUO
166800     IF WS-RESIDUO EQUAL ZERO
166900        MOVE 'Y'                       TO WS-BISIESTO
167000        DIVIDE WS-FECHA-CCYY BY 100 GIVING WS-COCIENTE
167100           REMAINDER WS-RESIDUO
167200        IF WS-RESIDUO EQUAL ZERO
167300           MOVE 'N'                    TO WS-BISIESTO
167400           DIVIDE WS-FECHA-CCYY BY 400 GIVING WS-COCIENTE
167500              REMAINDER WS-RESIDUO
167600           IF WS-RESIDUO EQUAL ZERO
167700              MOVE 'Y'                 TO WS-BISIESTO
167800           END-IF
167900        END-IF
168000     END-IF
168100
168200     MOVE TB-DIM (WS-FECHA-MM)         TO WS-DIAS-EN-MES
168300     IF WS-FECHA-MM EQUAL 2 AND SI-BISIESTO
168400        MOVE 29                        TO WS-DIAS-EN-MES
168500     END-IF
168600
168700     IF WS-FECHA-DD LESS WS-DIAS-EN-MES
168800        MOVE WS-FECHA-ACTUAL           TO WS-FECHA-SIGUIENTE
168900        ADD 1                          TO WS-FECHA-SIGUIENTE
169000     ELSE
169100        IF WS-FECHA-MM EQUAL 12
169200           COMPUTE WS-FECHA-SIGUIENTE =
169300              (WS-FECHA-CCYY + 1) * 10000 + 0101
169400        ELSE
169500           COMPUTE WS-FECHA-SIGUIENTE =
169600              WS-FECHA-CCYY * 10000 +
169700              (WS-FECHA-MM + 1) * 100 + 01
169800        END-IF
169900     END-IF.
170000
170100 8400-FECHA-SIGUIENTE-EXIT.
170200     EXIT.
170300
170400*****************************************************************
170500*                8900-PROXIMO-ALEATORIO.                        *
170600* GENERADOR CONGRUENCIAL MULTIPLICATIVO (PARK-MILLER, MODULO    *
170700* PRIMO DE MERSENNE 2**31-1, MULTIPLICADOR 16807).  DEJA EN      *
170800* WS-SEMILLA EL PROXIMO TERMINO DE LA SECUENCIA.                 *
170900*****************************************************************
171000 8900-PROXIMO-ALEATORIO.
171100
171200     COMPUTE WS-PRODUCTO = WS-SEMILLA * 16807
171300     DIVIDE WS-PRODUCTO BY 2147483647 GIVING WS-COCIENTE-AL
171400        REMAINDER WS-SEMILLA
171500     IF WS-SEMILLA EQUAL ZERO
171600        MOVE 1                         TO WS-SEMILLA
171700     END-IF.
171800
171900 8900-PROXIMO-ALEATORIO-EXIT.
172000     EXIT.
172100
172200*****************************************************************
172300*                            3000-FIN.                          *
172400*****************************************************************
172500 3000-FIN.
172600
172700     IF SI-PARADA-TEMPRANA
172800        MOVE WS-EXPLICACION            TO WS-LINEA-RPT
172900        WRITE REG-S1DQ0020 FROM WS-LINEA-RPT
173000     END-IF
173100
173200     CLOSE E1DQ0010
173300           E1DQ0020
173400           E1DQ0030
173500           E1DQ0040
173600           E1DQ0050
173700           S1DQ0010
173800           S1DQ0020
173900
174000     STOP RUN.
