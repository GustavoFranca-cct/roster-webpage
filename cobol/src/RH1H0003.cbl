000100******************************************************************
000200* NOMBRE DEL OBJETO:  RH1H0003.                                  *
000300*                                                                *
000400* DESCRIPCION: PROCESO BATCH DE ESTADISTICAS PARA EL TABLERO     *
000500*              DE CONTROL (DASHBOARD).  LEE EL MAESTRO DE        *
000600*              EMPLEADOS COMPLETO Y CUENTA LOS ACTIVOS; LEE EL    *
000700*              MAESTRO DE TURNOS COMPLETO, SUMA LAS HORAS DE     *
000800*              LOS TURNOS DE LA SEMANA CALENDARIO VIGENTE (LUNES *
000900*              A DOMINGO QUE CONTIENE LA FECHA DEL SISTEMA) Y    *
001000*              CUENTA LOS TURNOS SIN EMPLEADO ASIGNADO.  EMITE   *
001100*              UNA UNICA LINEA RESUMEN.  LA CUARTA CIFRA DEL     *
001200*              RESUMEN (SOLICITUDES DE FRANCO PENDIENTES) QUEDA  *
001300*              FIJA EN CERO - ESA FUNCIONALIDAD NO ESTA          *
001400*              IMPLEMENTADA EN ESTE SISTEMA.                    *
001500*                                                                *
001600* ---------------------------------------------------------------*
001700*                                                                *
001800* Maintenence Log                                                *
001900* Date       Author        Maintenance Requirement.              *
002000* ---------- ------------  --------------------------------------*
002100* 05/05/1994 mibarra       Version inicial - RHR-0024.           *
002200* 09/09/1998 jsalcedo      AJUSTE Y2K - revisado, sin impacto.   *
002300* 11/03/2002 gforrich      Corrige calculo de la semana cuando   *
002400*                          la fecha del sistema cae en domingo   *
002500*                          - RHR-0029.                           *
002600* 16/07/2005 rquispe       Redondeo de horas a un decimal por    *
002700*                          exceso/defecto segun corresponda en   *
002800*                          lugar de truncar - RHR-0039.          *
002900* 21/11/2008 lparedes      Sonar GateWay - limpieza de parrafos. *
003000* 05/12/2008 gforrich      Se agrega contador suelto de edicion  *
003100*                          de registros de empleados leidos -    *
003200*                          RHR-0055.                             *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.  RH1H0003.
003600 AUTHOR. MARIO IBARRA.
003700 INSTALLATION. IBM Z/OS.
003800 DATE-WRITTEN. 05/05/1994.
003900 DATE-COMPILED. 05/05/1994.
004000 SECURITY. CONFIDENTIAL.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 INPUT-OUTPUT SECTION.
004800******************************************************************
004900*              ARCHIVOS INTERVINIENTES EN EL PROCESO             *
005000******************************************************************
005100 FILE-CONTROL.
005200
005300     SELECT E3DQ0010 ASSIGN TO E3DQ0010.
005400     SELECT E3DQ0020 ASSIGN TO E3DQ0020.
005500     SELECT S3DQ0010 ASSIGN TO S3DQ0010.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900
006000******************************************************************
006100*                MAESTRO DE EMPLEADOS (ENTRADA).                 *
006200******************************************************************
006300 FD  E3DQ0010
006400     RECORDING MODE IS F
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORD CONTAINS 400 CHARACTERS.
006700 01  REG-E3DQ0010.
006800     05  REG-E3DQ0010-DATOS               PIC X(392).
006900     05  FILLER                           PIC X(008).
007000
007100******************************************************************
007200*                MAESTRO DE TURNOS (ENTRADA).                    *
007300******************************************************************
007400 FD  E3DQ0020
007500     RECORDING MODE IS F
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORD CONTAINS 120 CHARACTERS.
007800 01  REG-E3DQ0020.
007900     05  REG-E3DQ0020-DATOS               PIC X(112).
008000     05  FILLER                           PIC X(008).
008100
008200******************************************************************
008300*                RESUMEN DEL TABLERO (SALIDA).                   *
008400******************************************************************
008500 FD  S3DQ0010
008600     RECORDING MODE IS F
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORD CONTAINS 100 CHARACTERS.
008900 01  REG-S3DQ0010.
009000     05  REG-S3DQ0010-DATOS               PIC X(092).
009100     05  FILLER                           PIC X(008).
009200
009300 WORKING-STORAGE SECTION.
009400
009500*    CONTADOR SUELTO DE EDICION, LLEVA LA CANTIDAD DE REGISTROS   *
009600*    DEL MAESTRO DE EMPLEADOS LEIDOS EN LA PASADA - RHR-0055.     *
009700 77  W7-CONT-EDICION                  PIC 9(05) COMP VALUE ZERO.
009800******************************************************************
009900*                    DEFINICION DE CONSTANTES.                  *
010000******************************************************************
010100 01  CT-CONSTANTES.
010200     05  CT-RUTINA                    PIC X(08) VALUE 'RH1H0003'.
010300     05  FILLER                       PIC X(08).
010400
010500******************************************************************
010600*                    DEFINICION DE SWITCHES.                    *
010700******************************************************************
010800 01  SW-SWITCHES.
010900     05  SW-FIN-EMPLEADOS             PIC X(01) VALUE 'N'.
011000         88  SI-FIN-EMPLEADOS                   VALUE 'S'.
011100     05  SW-FIN-TURNOS                PIC X(01) VALUE 'N'.
011200         88  SI-FIN-TURNOS                      VALUE 'S'.
011300     05  SW-BISIESTO                  PIC X(01) VALUE 'N'.
011400         88  SI-BISIESTO                        VALUE 'Y'.
011500     05  SW-EN-SEMANA                 PIC X(01) VALUE 'N'.
011600         88  SI-EN-SEMANA                        VALUE 'Y'.
011700     05  FILLER                       PIC X(08).
011800
011900******************************************************************
012000*                    DEFINICION DE CONTADORES.                  *
012100******************************************************************
012200 01  CN-CONTADORES.
012300     05  CN-EMPLEADOS-ACTIVOS         PIC 9(05) COMP.
012400     05  CN-TURNOS-ABIERTOS           PIC 9(05) COMP.
012500     05  CN-MINUTOS-SEMANA            PIC 9(07) COMP.
012600     05  CN-DIAS-ATRAS                PIC 9(01) COMP.
012700     05  CN-VECES-6                   PIC 9(01) COMP VALUE 6.
012800     05  CN-COCIENTE                  PIC 9(09) COMP.
012900     05  CN-RESIDUO                   PIC 9(09) COMP.
013000     05  FILLER                       PIC X(08).
013100
013200******************************************************************
013300*                     DEFINICION DE VARIABLES.                  *
013400******************************************************************
013500 01  WS-VARIABLES.
013600     05  WS-FECHA-HOY                 PIC 9(08) COMP.
013700     05  WS-FECHA-HOY-R REDEFINES WS-FECHA-HOY.
013800         10  WS-HOY-CCYY              PIC 9(04).
013900         10  WS-HOY-MM                PIC 9(02).
014000         10  WS-HOY-DD                PIC 9(02).
014100     05  WS-DIA-SEMANA                PIC 9(01) COMP.
014200     05  WS-FECHA-LUNES               PIC 9(08).
014300     05  WS-FECHA-DOMINGO             PIC 9(08).
014400     05  WS-FECHA-TRABAJO             PIC 9(08).
014500     05  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
014600         10  WS-TRAB-CCYY             PIC 9(04).
014700         10  WS-TRAB-MM               PIC 9(02).
014800         10  WS-TRAB-DD               PIC 9(02).
014900     05  WS-DIAS-EN-MES               PIC 9(02) COMP.
015000     05  WS-MIN-INICIO                PIC 9(05) COMP.
015100     05  WS-MIN-FIN                   PIC 9(05) COMP.
015200     05  WS-HORAS-PARTE               PIC 9(02) COMP.
015300     05  WS-MINUTOS-PARTE             PIC 9(02) COMP.
015400     05  FILLER                       PIC X(08).
015500
015600******************************************************************
015700*          TABLA DE DIAS POR MES (ENERO A DICIEMBRE).            *
015800******************************************************************
015900 01  TB-DIAS-POR-MES.
016000     05  FILLER                       PIC 9(02) VALUE 31.
016100     05  FILLER                       PIC 9(02) VALUE 28.
016200     05  FILLER                       PIC 9(02) VALUE 31.
016300     05  FILLER                       PIC 9(02) VALUE 30.
016400     05  FILLER                       PIC 9(02) VALUE 31.
016500     05  FILLER                       PIC 9(02) VALUE 30.
016600     05  FILLER                       PIC 9(02) VALUE 31.
016700     05  FILLER                       PIC 9(02) VALUE 31.
016800     05  FILLER                       PIC 9(02) VALUE 30.
016900     05  FILLER                       PIC 9(02) VALUE 31.
017000     05  FILLER                       PIC 9(02) VALUE 30.
017100     05  FILLER                       PIC 9(02) VALUE 31.
017200 01  TB-DIAS-POR-MES-VALORES REDEFINES TB-DIAS-POR-MES.
017300     05  TB-DIM                       PIC 9(02) OCCURS 12 TIMES.
017400
017500******************************************************************
017600*          LAYOUT DEL MAESTRO DE EMPLEADOS (VER RH9CEMP0).       *
017700******************************************************************
017800     COPY RHROEMP.
017900
018000******************************************************************
018100*          LAYOUT DEL MAESTRO DE TURNOS (VER RH1H0001).          *
018200******************************************************************
018300     COPY RHROSHF.
018400
018500******************************************************************
018600*              AREA DE EDICION DE LA LINEA RESUMEN.              *
018700******************************************************************
018800 01  WS-VARIABLES-REPORTE.
018900     05  WS-LINEA-RPT                 PIC X(100).
019000     05  WS-HORAS-SEMANA              PIC 9(05)V9.
019100     05  WS-EMPLEADOS-EDIT            PIC ZZZZ9.
019200     05  WS-HORAS-EDIT                PIC ZZZZ9.9.
019300     05  WS-TURNOS-EDIT               PIC ZZZZ9.
019400     05  WS-FRANCOS-EDIT              PIC ZZZZ9.
019500     05  FILLER                       PIC X(08).
019600
019700******************************************************************
019800*                                                                *
019900*              P R O C E D U R E   D I V I S I O N              *
020000*                                                                *
020100******************************************************************
020200 PROCEDURE DIVISION.
020300******************************************************************
020400*                        0000-MAINLINE.                          *
020500******************************************************************
020600 0000-MAINLINE.
020700
020800     PERFORM 1000-INICIO
020900        THRU 1000-INICIO-EXIT
021000     PERFORM 2000-PROCESO
021100        THRU 2000-PROCESO-EXIT
021200     PERFORM 3000-FIN
021300        THRU 3000-FIN-EXIT.
021400
021500 0000-MAINLINE-EXIT.
021600     EXIT.
021700
021800******************************************************************
021900*                        1000-INICIO.                            *
022000* ABRE ARCHIVOS Y DETERMINA EL LUNES Y EL DOMINGO DE LA SEMANA   *
022100* CALENDARIO QUE CONTIENE LA FECHA DEL SISTEMA.                  *
022200******************************************************************
022300 1000-INICIO.
022400
022500     OPEN INPUT  E3DQ0010
022600                 E3DQ0020
022700     OPEN OUTPUT S3DQ0010
022800
022900     ACCEPT WS-FECHA-HOY               FROM DATE YYYYMMDD
023000     ACCEPT WS-DIA-SEMANA              FROM DAY-OF-WEEK
023100
023200     SUBTRACT 1 FROM WS-DIA-SEMANA GIVING CN-DIAS-ATRAS
023300
023400     MOVE WS-FECHA-HOY                 TO WS-FECHA-TRABAJO
023500     PERFORM 8400-FECHA-ANTERIOR
023600        THRU 8400-FECHA-ANTERIOR-EXIT
023700        CN-DIAS-ATRAS TIMES
023800     MOVE WS-FECHA-TRABAJO             TO WS-FECHA-LUNES
023900
024000     PERFORM 8410-FECHA-SIGUIENTE
024100        THRU 8410-FECHA-SIGUIENTE-EXIT
024200        CN-VECES-6 TIMES
024300     MOVE WS-FECHA-TRABAJO             TO WS-FECHA-DOMINGO.
024400
024500 1000-INICIO-EXIT.
024600     EXIT.
024700
024800******************************************************************
024900*                        2000-PROCESO.                           *
025000******************************************************************
025100 2000-PROCESO.
025200
025300     PERFORM 2100-CUENTA-ACTIVOS
025400        THRU 2100-CUENTA-ACTIVOS-EXIT
025500     PERFORM 2200-PROCESA-TURNOS
025600        THRU 2200-PROCESA-TURNOS-EXIT.
025700
025800 2000-PROCESO-EXIT.
025900     EXIT.
026000
026100******************************************************************
026200*                    2100-CUENTA-ACTIVOS.                        *
026300* RECORRE EL MAESTRO DE EMPLEADOS Y CUENTA LOS QUE TIENEN EL     *
026400* INDICADOR DE ACTIVO EN 'Y'.                                   *
026500******************************************************************
026600 2100-CUENTA-ACTIVOS.
026700
026800     READ E3DQ0010 INTO RHROEMP
026900        AT END
027000           SET SI-FIN-EMPLEADOS       TO TRUE
027100     END-READ
027200
027300     PERFORM 2110-EVALUA-UN-EMPLEADO
027400        THRU 2110-EVALUA-UN-EMPLEADO-EXIT
027500        UNTIL SI-FIN-EMPLEADOS.
027600
027700 2100-CUENTA-ACTIVOS-EXIT.
027800     EXIT.
027900
028000 2110-EVALUA-UN-EMPLEADO.
028100
028200     ADD 1                             TO W7-CONT-EDICION
028300     IF EMP-88-ACTIVE
028400        ADD 1                         TO CN-EMPLEADOS-ACTIVOS
028500     END-IF
028600
028700     READ E3DQ0010 INTO RHROEMP
028800        AT END
028900           SET SI-FIN-EMPLEADOS       TO TRUE
029000     END-READ.
029100
029200 2110-EVALUA-UN-EMPLEADO-EXIT.
029300     EXIT.
029400
029500******************************************************************
029600*                    2200-PROCESA-TURNOS.                        *
029700* RECORRE EL MAESTRO DE TURNOS.  CUENTA LOS TURNOS SIN           *
029800* EMPLEADO ASIGNADO Y SUMA LOS MINUTOS DE LOS TURNOS CUYA        *
029900* FECHA CAE EN LA SEMANA VIGENTE.                                *
030000******************************************************************
030100 2200-PROCESA-TURNOS.
030200
030300     READ E3DQ0020 INTO RHROSHF
030400        AT END
030500           SET SI-FIN-TURNOS          TO TRUE
030600     END-READ
030700
030800     PERFORM 2210-EVALUA-UN-TURNO
030900        THRU 2210-EVALUA-UN-TURNO-EXIT
031000        UNTIL SI-FIN-TURNOS.
031100
031200 2200-PROCESA-TURNOS-EXIT.
031300     EXIT.
031400
031500 2210-EVALUA-UN-TURNO.
031600
031700     IF SHF-EMP-ID EQUAL ZERO
031800        ADD 1                         TO CN-TURNOS-ABIERTOS
031900     END-IF
032000
032100     SET SI-EN-SEMANA                 TO FALSE
032200     IF SHF-DATE NOT LESS WS-FECHA-LUNES
032300        AND SHF-DATE NOT GREATER WS-FECHA-DOMINGO
032400        SET SI-EN-SEMANA              TO TRUE
032500     END-IF
032600
032700     IF SI-EN-SEMANA
032800        AND SHF-START-TIME GREATER ZERO
032900        AND SHF-END-TIME GREATER ZERO
033000        PERFORM 2220-ACUMULA-MINUTOS
033100           THRU 2220-ACUMULA-MINUTOS-EXIT
033200     END-IF
033300
033400     READ E3DQ0020 INTO RHROSHF
033500        AT END
033600           SET SI-FIN-TURNOS          TO TRUE
033700     END-READ.
033800
033900 2210-EVALUA-UN-TURNO-EXIT.
034000     EXIT.
034100
034200******************************************************************
034300*                    2220-ACUMULA-MINUTOS.                       *
034400* CONVIERTE HHMM DE INICIO Y FIN A MINUTOS Y ACUMULA LA          *
034500* DIFERENCIA EN EL TOTAL DE LA SEMANA.                           *
034600******************************************************************
034700 2220-ACUMULA-MINUTOS.
034800
034900     DIVIDE SHF-START-TIME BY 100 GIVING WS-HORAS-PARTE
035000        REMAINDER WS-MINUTOS-PARTE
035100     COMPUTE WS-MIN-INICIO = (WS-HORAS-PARTE * 60)
035200                              + WS-MINUTOS-PARTE
035300
035400     DIVIDE SHF-END-TIME BY 100 GIVING WS-HORAS-PARTE
035500        REMAINDER WS-MINUTOS-PARTE
035600     COMPUTE WS-MIN-FIN    = (WS-HORAS-PARTE * 60)
035700                              + WS-MINUTOS-PARTE
035800
035900     IF WS-MIN-FIN GREATER WS-MIN-INICIO
036000        COMPUTE CN-MINUTOS-SEMANA =
036100           CN-MINUTOS-SEMANA + (WS-MIN-FIN - WS-MIN-INICIO)
036200     END-IF.
036300
036400 2220-ACUMULA-MINUTOS-EXIT.
036500     EXIT.
036600
036700******************************************************************
036800*                        3000-FIN.                               *
036900* REDONDEA LAS HORAS DE LA SEMANA, EMITE LA LINEA RESUMEN Y      *
037000* CIERRA LOS ARCHIVOS.                                           *
037100******************************************************************
037200 3000-FIN.
037300
037400     COMPUTE WS-HORAS-SEMANA ROUNDED =
037500        CN-MINUTOS-SEMANA / 60
037600
037700     MOVE CN-EMPLEADOS-ACTIVOS         TO WS-EMPLEADOS-EDIT
037800     MOVE WS-HORAS-SEMANA              TO WS-HORAS-EDIT
037900     MOVE CN-TURNOS-ABIERTOS           TO WS-TURNOS-EDIT
038000     MOVE ZERO                         TO WS-FRANCOS-EDIT
038100
038200     MOVE SPACES                       TO WS-LINEA-RPT
038300     STRING 'ACTIVE EMPLOYEES: '  WS-EMPLEADOS-EDIT
038400            '   HOURS THIS WEEK: '    WS-HORAS-EDIT
038500            '   OPEN SHIFTS: '        WS-TURNOS-EDIT
038600            '   PENDING TIME OFF: '   WS-FRANCOS-EDIT
038700            DELIMITED BY SIZE
038800            INTO WS-LINEA-RPT
038900     WRITE REG-S3DQ0010 FROM WS-LINEA-RPT
039000
039100     CLOSE E3DQ0010
039200           E3DQ0020
039300           S3DQ0010
039400     STOP RUN.
039500
039600 3000-FIN-EXIT.
039700     EXIT.
039800
039900******************************************************************
040000*                  8400-FECHA-ANTERIOR.                          *
040100* DADA WS-FECHA-TRABAJO (CCYYMMDD) CALCULA EN LA MISMA AREA LA   *
040200* FECHA CALENDARIO DEL DIA INMEDIATO ANTERIOR.                   *
040300******************************************************************
040400 8400-FECHA-ANTERIOR.
040500
040600     IF WS-TRAB-DD GREATER 1
040700        SUBTRACT 1                    FROM WS-FECHA-TRABAJO
040800     ELSE
040900        IF WS-TRAB-MM GREATER 1
041000           SUBTRACT 1                 FROM WS-TRAB-MM
041100        ELSE
041200           SUBTRACT 1                 FROM WS-TRAB-CCYY
041300           MOVE 12                    TO WS-TRAB-MM
041400        END-IF
041500        PERFORM 8420-ULTIMO-DIA-MES
041600           THRU 8420-ULTIMO-DIA-MES-EXIT
041700        MOVE WS-DIAS-EN-MES           TO WS-TRAB-DD
041800     END-IF.
041900
042000 8400-FECHA-ANTERIOR-EXIT.
042100     EXIT.
042200
042300******************************************************************
042400*                  8410-FECHA-SIGUIENTE.                         *
042500* DADA WS-FECHA-TRABAJO (CCYYMMDD) CALCULA EN LA MISMA AREA LA   *
042600* FECHA CALENDARIO DEL DIA INMEDIATO POSTERIOR.                  *
042700******************************************************************
042800 8410-FECHA-SIGUIENTE.
042900
043000     PERFORM 8420-ULTIMO-DIA-MES
043100        THRU 8420-ULTIMO-DIA-MES-EXIT
043200
043300     IF WS-TRAB-DD LESS WS-DIAS-EN-MES
043400        ADD 1                         TO WS-FECHA-TRABAJO
043500     ELSE
043600        IF WS-TRAB-MM EQUAL 12
043700           ADD 1                      TO WS-TRAB-CCYY
043800           MOVE 1                     TO WS-TRAB-MM
043900        ELSE
044000           ADD 1                      TO WS-TRAB-MM
044100        END-IF
044200        MOVE 1                        TO WS-TRAB-DD
044300     END-IF.
044400
044500 8410-FECHA-SIGUIENTE-EXIT.
044600     EXIT.
044700
044800******************************************************************
044900*                  8420-ULTIMO-DIA-MES.                          *
045000* DEJA EN WS-DIAS-EN-MES LA CANTIDAD DE DIAS DEL MES DE          *
045100* WS-FECHA-TRABAJO, CONSIDERANDO AÑO BISIESTO PARA FEBRERO.      *
045200******************************************************************
045300 8420-ULTIMO-DIA-MES.
045400
045500     MOVE 'N'                          TO SW-BISIESTO
045600     DIVIDE WS-TRAB-CCYY BY 4 GIVING CN-COCIENTE
045700        REMAINDER CN-RESIDUO
045800     IF CN-RESIDUO EQUAL ZERO
045900        MOVE 'Y'                       TO SW-BISIESTO
046000        DIVIDE WS-TRAB-CCYY BY 100 GIVING CN-COCIENTE
046100           REMAINDER CN-RESIDUO
046200        IF CN-RESIDUO EQUAL ZERO
046300           MOVE 'N'                    TO SW-BISIESTO
046400           DIVIDE WS-TRAB-CCYY BY 400 GIVING CN-COCIENTE
046500              REMAINDER CN-RESIDUO
046600           IF CN-RESIDUO EQUAL ZERO
046700              MOVE 'Y'                 TO SW-BISIESTO
046800           END-IF
046900        END-IF
047000     END-IF
047100
047200     MOVE TB-DIM (WS-TRAB-MM)          TO WS-DIAS-EN-MES
047300     IF WS-TRAB-MM EQUAL 2 AND SI-BISIESTO
047400        MOVE 29                        TO WS-DIAS-EN-MES
047500     END-IF.
047600
047700 8420-ULTIMO-DIA-MES-EXIT.
047800     EXIT.
047900******************************************************************
048000******************************************************************
048100******************************************************************
