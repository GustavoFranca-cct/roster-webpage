000100******************************************************************
000200* NOMBRE DEL OBJETO:  RH1H0002.                                  *
000300*                                                                *
000400* DESCRIPCION: PROCESO BATCH DE CARGA MASIVA DE EMPLEADOS.       *
000500*              LEE EL MAESTRO DE EMPLEADOS COMPLETO, LEE EL      *
000600*              ARCHIVO DE IMPORTACION FILA POR FILA (LA PRIMERA  *
000700*              ES ENCABEZADO Y SE DESCARTA), VALIDA/DEFAULTEA    *
000800*              CADA COLUMNA Y DA DE ALTA CADA FILA VALIDA        *
000900*              INVOCANDO A RH9CEMP0.  AL FINAL REGRABA EL        *
001000*              MAESTRO CON LOS EMPLEADOS NUEVOS Y EMITE EL       *
001100*              REPORTE DE ERRORES/RESUMEN DE LA CARGA.           *
001200*                                                                *
001300* ---------------------------------------------------------------*
001400*                                                                *
001500* Maintenence Log                                                *
001600* Date       Author        Maintenance Requirement.              *
001700* ---------- ------------  --------------------------------------*
001800* 22/03/1994 gforrich      Version inicial - RHR-0018.           *
001900* 30/11/1996 mibarra       Descarta la fila si viene toda en     *
002000*                          blanco en lugar de darla de alta      *
002100*                          vacia - RHR-0021.                     *
002200* 09/09/1998 jsalcedo      AJUSTE Y2K - revisado, sin impacto.   *
002300* 18/06/2003 rquispe       Horas de contrato negativas se        *
002400*                          fuerzan a cero con aviso en el        *
002500*                          reporte en lugar de rechazar la fila  *
002600*                          - RHR-0033.                            *
002700* 07/02/2006 lparedes      Tope de 15 errores impresos mas       *
002800*                          contador de remanente - RHR-0041.     *
002900* 14/08/2007 mibarra       El READ de arranque cargaba el        *
003000*                          encabezado del archivo como si fuera  *
003100*                          la fila 1 de datos; se agrega lectura *
003200*                          de descarte del encabezado - RHR-0050.*
003300* 22/10/2007 jsalcedo      Las habilidades se cargaban tal cual  *
003400*                          venian en el archivo; se filtran      *
003500*                          contra el maestro RHROSKL antes de    *
003600*                          invocar RH9CEMP0 - RHR-0051.          *
003700* 05/11/2007 gforrich      El resumen no informaba el total de   *
003800*                          filas procesadas, solo altas/blancos/ *
003900*                          errores; se agrega linea de FILAS     *
004000*                          PROCESADAS - RHR-0054.                *
004100* 17/06/2008 gforrich      Se agrega contador suelto de edicion  *
004200*                          para el desgrane de la cadena de      *
004300*                          skills, sin impacto funcional -       *
004400*                          RHR-0055.                             *
004500******************************************************************
004600 IDENTIFICATION DIVISION.
004700 PROGRAM-ID.  RH1H0002.
004800 AUTHOR. GUSTAVO FORRICH.
004900 INSTALLATION. IBM Z/OS.
005000 DATE-WRITTEN. 22/03/1994.
005100 DATE-COMPILED. 22/03/1994.
005200 SECURITY. CONFIDENTIAL.
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800
005900 INPUT-OUTPUT SECTION.
006000******************************************************************
006100*              ARCHIVOS INTERVINIENTES EN EL PROCESO             *
006200******************************************************************
006300 FILE-CONTROL.
006400
006500     SELECT E2DQ0010 ASSIGN TO E2DQ0010.
006600     SELECT E2DQ0030 ASSIGN TO E2DQ0030.
006700     SELECT E2DQ0020 ASSIGN TO E2DQ0020.
006800     SELECT S2DQ0020 ASSIGN TO S2DQ0020.
006900     SELECT S2DQ0010 ASSIGN TO S2DQ0010.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300
007400******************************************************************
007500*                  ARCHIVO DE IMPORTACION (ENTRADA).             *
007600******************************************************************
007700 FD  E2DQ0010
007800     RECORDING MODE IS F
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORD CONTAINS 380 CHARACTERS.
008100     COPY RHROIMP.
008200
008300******************************************************************
008400*                MAESTRO DE HABILIDADES (ENTRADA).               *
008500******************************************************************
008600 FD  E2DQ0030
008700     RECORDING MODE IS F
008800     BLOCK CONTAINS 0 RECORDS
008900     RECORD CONTAINS 20 CHARACTERS.
009000     COPY RHROSKL.
009100
009200******************************************************************
009300*                MAESTRO DE EMPLEADOS (ENTRADA).                 *
009400******************************************************************
009500 FD  E2DQ0020
009600     RECORDING MODE IS F
009700     BLOCK CONTAINS 0 RECORDS
009800     RECORD CONTAINS 400 CHARACTERS.
009900 01  REG-E2DQ0020                     PIC X(400).
010000
010100******************************************************************
010200*                MAESTRO DE EMPLEADOS (SALIDA).                  *
010300******************************************************************
010400 FD  S2DQ0020
010500     RECORDING MODE IS F
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORD CONTAINS 400 CHARACTERS.
010800 01  REG-S2DQ0020                     PIC X(400).
010900
011000******************************************************************
011100*                REPORTE DE ERRORES/RESUMEN (SALIDA).            *
011200******************************************************************
011300 FD  S2DQ0010
011400     RECORDING MODE IS F
011500     BLOCK CONTAINS 0 RECORDS
011600     RECORD CONTAINS 100 CHARACTERS.
011700 01  REG-S2DQ0010                     PIC X(100).
011800
011900 WORKING-STORAGE SECTION.
012000
012100*    CONTADOR SUELTO DE EDICION, USADO PARA CONTAR LOS SKILLS     *
012200*    QUE SE VAN DESGRANANDO DE LA CADENA DEL LAYOUT - RHR-0055.   *
012300 77  W7-CONT-EDICION                  PIC 9(02) COMP VALUE ZERO.
012400******************************************************************
012500*                    DEFINICION DE CONSTANTES.                  *
012600******************************************************************
012700 01  CT-CONSTANTES.
012800     05  CT-RUTINA                    PIC X(08) VALUE 'RH1H0002'.
012900     05  CT-DELIM-COMA                PIC X(01) VALUE ','.
013000     05  CT-MAX-ERR-IMPRESOS          PIC 9(02) COMP VALUE 15.
013100     05  CT-MAX-SKILLS                PIC 9(02) COMP VALUE 10.
013200
013300 01  ME-MENSAJES.
013400     05  ME-NOMBRE-FALTANTE           PIC X(23)
013500                              VALUE 'Name is missing.'.
013600     05  ME-CAMPO-INVALIDO            PIC X(23)
013700                              VALUE 'is invalid, defaulted.'.
013800     05  ME-CAMPO-NEGATIVO            PIC X(29)
013900                              VALUE 'is negative, forced to zero.'.
014000     05  ME-NOMBRE-DUPLICADO          PIC X(29)
014100                              VALUE 'is a duplicate employee name.'.
014200
014300******************************************************************
014400*                    DEFINICION DE SWITCHES.                    *
014500******************************************************************
014600 01  SW-SWITCHES.
014700     05  SW-FIN-EMPLEADOS             PIC X(01) VALUE 'N'.
014800         88  SI-FIN-EMPLEADOS                   VALUE 'S'.
014900     05  SW-FIN-IMPORT                PIC X(01) VALUE 'N'.
015000         88  SI-FIN-IMPORT                      VALUE 'S'.
015100     05  SW-FILA-VACIA                PIC X(01) VALUE 'N'.
015200         88  SI-FILA-VACIA                      VALUE 'S'.
015300     05  SW-FIN-SKILLS                PIC X(01) VALUE 'N'.
015400         88  SI-FIN-SKILLS                      VALUE 'S'.
015500     05  SW-FIN-SKL-MASTER            PIC X(01) VALUE 'N'.
015600         88  SI-FIN-SKL-MASTER                  VALUE 'S'.
015700     05  SW-SKILL-VALIDA              PIC X(01) VALUE 'N'.
015800         88  SI-SKILL-VALIDA                    VALUE 'S'.
015900
016000******************************************************************
016100*                    DEFINICION DE CONTADORES.                  *
016200******************************************************************
016300 01  CN-CONTADORES.
016400     05  CN-EMP-COUNT                 PIC 9(04) COMP.
016500     05  CN-EMP-COUNT-R REDEFINES CN-EMP-COUNT PIC X(04).
016600     05  CN-INDICE                    PIC 9(04) COMP.
016700     05  CN-PROX-EMP-ID               PIC 9(06) COMP.
016800     05  CN-FILA                      PIC 9(05) COMP.
016900     05  CN-BLANCOS                   PIC 9(05) COMP.
017000     05  CN-EXITOS                    PIC 9(05) COMP.
017100     05  CN-ERRORES                   PIC 9(05) COMP.
017200     05  CN-ERRORES-IMPRESOS          PIC 9(02) COMP.
017300     05  CN-ERRORES-REMANENTE         PIC 9(05) COMP.
017400     05  CN-PUNTERO                   PIC 9(03) COMP.
017500     05  CN-LARGO-CADENA              PIC 9(03) COMP.
017600     05  CN-SKILLS-CARGADAS           PIC 9(02) COMP.
017700     05  CN-SKL-COUNT                 PIC 9(04) COMP.
017800     05  CN-INDICE-SKL                PIC 9(04) COMP.
017900
018000******************************************************************
018100*                    DEFINICION DE VARIABLES.                   *
018200******************************************************************
018300 01  WS-VARIABLES.
018400     05  WS-CAMPO-TEST-3              PIC 9(03).
018500     05  WS-CAMPO-TEST-3-A REDEFINES WS-CAMPO-TEST-3 PIC X(03).
018600     05  WS-CAMPO-TEST-2              PIC 9(02).
018700     05  WS-CAMPO-TEST-2-A REDEFINES WS-CAMPO-TEST-2 PIC X(02).
018800     05  WS-HORAS-RAW                 PIC X(03).
018900     05  WS-HORAS-RAW-R REDEFINES WS-HORAS-RAW.
019000         10  WS-HORAS-SIGNO           PIC X(01).
019100         10  WS-HORAS-DIGITOS         PIC X(02).
019200     05  WS-FILA-DISPLAY              PIC ZZZZ9.
019300     05  WS-EXITOS-DISPLAY            PIC ZZZZ9.
019400     05  WS-ERRORES-DISPLAY           PIC ZZZZ9.
019500     05  WS-BLANCOS-DISPLAY           PIC ZZZZ9.
019600     05  WS-REMANENTE-DISPLAY         PIC ZZZZ9.
019700     05  WS-UNA-SKILL                 PIC X(10).
019800     05  WS-SKILLS-VALIDAS            PIC X(60).
019900     05  WS-SKILLS-ACUM               PIC X(60).
020000     05  WS-MSG-CAMPO                 PIC X(20).
020100     05  WS-MSG-TEXTO                 PIC X(29).
020200
020300******************************************************************
020400*              DEFINICION DE TABLA DE EMPLEADOS (MEMORIA).      *
020500******************************************************************
020600 01  WS-EMP-TABLA.
020700     05  WS-EMP-REGISTRO OCCURS 1 TO 500 TIMES
020800                          DEPENDING ON CN-EMP-COUNT.
020900         10  EMP-ID                   PIC 9(06).
021000         10  EMP-NAME                 PIC X(30).
021100         10  EMP-CONTRACT-HOURS       PIC 9(03).
021200         10  EMP-AVAILABILITY         PIC X(120).
021300         10  EMP-PREFERENCES          PIC X(120).
021400         10  EMP-MAX-CONSEC-DAYS      PIC 9(03).
021500         10  EMP-MIN-CONSEC-DAYS      PIC 9(03).
021600         10  EMP-MAX-WEEKENDS         PIC 9(02).
021700         10  EMP-MAX-TOTAL-HOURS      PIC 9(03).
021800         10  EMP-MIN-TOTAL-HOURS      PIC 9(03).
021900         10  EMP-CONSEC-PEN-WT        PIC 9(03).
022000         10  EMP-WEEKEND-PEN-WT       PIC 9(03).
022100         10  EMP-HOURS-PEN-WT         PIC 9(03).
022200         10  EMP-ACTIVE-FLAG          PIC X(01).
022300             88  EMP-88-ACTIVE                 VALUE 'Y'.
022400             88  EMP-88-INACTIVE               VALUE 'N'.
022500         10  EMP-SKILLS               PIC X(60).
022600         10  FILLER                   PIC X(37).
022700
022800******************************************************************
022900*            DEFINICION DE TABLA DE HABILIDADES (MEMORIA).      *
023000******************************************************************
023100 01  WS-SKL-TABLA.
023200     05  WS-SKL-REGISTRO OCCURS 1 TO 200 TIMES
023300                          DEPENDING ON CN-SKL-COUNT.
023400         10  SKL-NAME                 PIC X(10).
023500         10  FILLER                   PIC X(10).
023600
023700******************************************************************
023800*                    DEFINICION DE COPYBOOKS.                   *
023900******************************************************************
024000     COPY RHROEM1.
024100     COPY RHRORET.
024200
024300 PROCEDURE DIVISION.
024400
024500******************************************************************
024600*                        0000-MAINLINE.                          *
024700******************************************************************
024800 0000-MAINLINE.
024900
025000     PERFORM 1000-INICIO
025100        THRU 1000-INICIO-EXIT
025200
025300     PERFORM 2000-PROCESO
025400        THRU 2000-PROCESO-EXIT
025500
025600     PERFORM 3000-FIN.
025700
025800******************************************************************
025900*                         1000-INICIO.                          *
026000* ABRE LOS ARCHIVOS, CARGA EL MAESTRO DE EMPLEADOS Y EL MAESTRO  *
026100* DE HABILIDADES EN MEMORIA, Y DESCARTA EL ENCABEZADO DEL        *
026200* ARCHIVO DE IMPORTACION (LEIDO Y NO USADO) ANTES DE POSICIONAR  *
026300* LA PRIMERA FILA DE DATOS PARA 2000-PROCESO.                    *
026400******************************************************************
026500 1000-INICIO.
026600
026700     INITIALIZE CN-CONTADORES
026800     MOVE 1                            TO CN-PROX-EMP-ID
026900
027000     OPEN INPUT E2DQ0020
027100     PERFORM 1100-LEE-EMPLEADO
027200        THRU 1100-LEE-EMPLEADO-EXIT
027300        UNTIL SI-FIN-EMPLEADOS
027400     CLOSE E2DQ0020
027500
027600     PERFORM 1200-CALCULA-PROX-ID
027700        THRU 1200-CALCULA-PROX-ID-EXIT
027800        VARYING CN-INDICE FROM 1 BY 1
027900        UNTIL CN-INDICE GREATER CN-EMP-COUNT
028000
028100     OPEN INPUT E2DQ0030
028200     PERFORM 1150-LEE-SKILL
028300        THRU 1150-LEE-SKILL-EXIT
028400        UNTIL SI-FIN-SKL-MASTER
028500     CLOSE E2DQ0030
028600
028700     OPEN INPUT E2DQ0010
028800     OPEN OUTPUT S2DQ0010
028900
029000     READ E2DQ0010
029100        AT END
029200           SET SI-FIN-IMPORT           TO TRUE
029300     END-READ
029400
029500     IF NOT SI-FIN-IMPORT
029600        READ E2DQ0010
029700           AT END
029800              SET SI-FIN-IMPORT        TO TRUE
029900        END-READ
030000     END-IF.
030100
030200 1000-INICIO-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600*                     1100-LEE-EMPLEADO.                        *
030700******************************************************************
030800 1100-LEE-EMPLEADO.
030900
031000     ADD 1                             TO CN-EMP-COUNT
031100
031200     READ E2DQ0020 INTO WS-EMP-REGISTRO (CN-EMP-COUNT)
031300        AT END
031400           SUBTRACT 1                  FROM CN-EMP-COUNT
031500           SET SI-FIN-EMPLEADOS        TO TRUE
031600     END-READ.
031700
031800 1100-LEE-EMPLEADO-EXIT.
031900     EXIT.
032000
032100******************************************************************
032200*                      1150-LEE-SKILL.                          *
032300* CARGA EL MAESTRO DE HABILIDADES (RHROSKL) COMPLETO EN MEMORIA. *
032400******************************************************************
032500 1150-LEE-SKILL.
032600
032700     ADD 1                             TO CN-SKL-COUNT
032800
032900     READ E2DQ0030 INTO WS-SKL-REGISTRO (CN-SKL-COUNT)
033000        AT END
033100           SUBTRACT 1                  FROM CN-SKL-COUNT
033200           SET SI-FIN-SKL-MASTER       TO TRUE
033300     END-READ.
033400
033500 1150-LEE-SKILL-EXIT.
033600     EXIT.
033700
033800******************************************************************
033900*                   1200-CALCULA-PROX-ID.                       *
034000* DETERMINA EL PROXIMO NUMERO DE EMPLEADO A ASIGNAR, UNO MAS     *
034100* QUE EL MAYOR EMP-ID YA PRESENTE EN EL MAESTRO.                 *
034200******************************************************************
034300 1200-CALCULA-PROX-ID.
034400
034500     IF EMP-ID (CN-INDICE) NOT LESS CN-PROX-EMP-ID
034600        COMPUTE CN-PROX-EMP-ID = EMP-ID (CN-INDICE) + 1
034700     END-IF.
034800
034900 1200-CALCULA-PROX-ID-EXIT.
035000     EXIT.
035100
035200******************************************************************
035300*                        2000-PROCESO.                          *
035400* RECORRE EL ARCHIVO DE IMPORTACION, FILA POR FILA, HASTA FIN.  *
035500******************************************************************
035600 2000-PROCESO.
035700
035800     PERFORM 2100-PROCESA-FILA
035900        THRU 2100-PROCESA-FILA-EXIT
036000        UNTIL SI-FIN-IMPORT.
036100
036200 2000-PROCESO-EXIT.
036300     EXIT.
036400
036500******************************************************************
036600*                     2100-PROCESA-FILA.                        *
036700******************************************************************
036800 2100-PROCESA-FILA.
036900
037000     ADD 1                             TO CN-FILA
037100
037200     PERFORM 2200-VALIDA-FILA
037300        THRU 2200-VALIDA-FILA-EXIT
037400
037500     READ E2DQ0010
037600        AT END
037700           SET SI-FIN-IMPORT           TO TRUE
037800     END-READ.
037900
038000 2100-PROCESA-FILA-EXIT.
038100     EXIT.
038200
038300******************************************************************
038400*                      2200-VALIDA-FILA.                        *
038500* FILA EN BLANCO SE DESCARTA; NOMBRE FALTANTE CON OTRO DATO SE  *
038600* REPORTA COMO ERROR; DE LO CONTRARIO SE ARMA EL AREA RHROEM1   *
038700* Y SE DA DE ALTA EL EMPLEADO VIA RH9CEMP0.                      *
038800******************************************************************
038900 2200-VALIDA-FILA.
039000
039100     MOVE 'N'                          TO SW-FILA-VACIA
039200
039300     IF IMP0-NAME EQUAL SPACES
039400        IF RHROIMP EQUAL SPACES
039500           ADD 1                       TO CN-BLANCOS
039600           GO TO 2200-VALIDA-FILA-EXIT
039700        END-IF
039800        MOVE SPACES                    TO WS-MSG-CAMPO
039900        MOVE ME-NOMBRE-FALTANTE        TO WS-MSG-TEXTO
040000        PERFORM 2900-REPORTA-ERROR-TEXTO
040100           THRU 2900-REPORTA-ERROR-TEXTO-EXIT
040200        GO TO 2200-VALIDA-FILA-EXIT
040300     END-IF
040400
040500     INITIALIZE RHROEM1
040600     SET EM1-88-CREATE                 TO TRUE
040700     MOVE CN-PROX-EMP-ID               TO EM1-EMP-ID
040800     MOVE IMP0-NAME                    TO EM1-EMP-NAME
040900     MOVE IMP0-AVAILABILITY            TO EM1-AVAILABILITY
041000     MOVE IMP0-PREFERENCES             TO EM1-PREFERENCES
041100
041200     PERFORM 2300-VALIDA-HORAS-CONTRATO
041300        THRU 2300-VALIDA-HORAS-CONTRATO-EXIT
041400
041500     PERFORM 2400-VALIDA-NUMERICOS
041600        THRU 2400-VALIDA-NUMERICOS-EXIT
041700
041800     PERFORM 2600-DEPURA-SKILLS
041900        THRU 2600-DEPURA-SKILLS-EXIT
042000
042100     CALL 'RH9CEMP0' USING CN-EMP-COUNT
042200                            WS-EMP-TABLA
042300                            RHROEM1
042400                            RHRORET
042500                            CN-SKL-COUNT
042600                            WS-SKL-TABLA
042700
042800     IF RET0-88-OK
042900        ADD 1                          TO CN-EXITOS
043000        ADD 1                          TO CN-PROX-EMP-ID
043100     ELSE
043200        PERFORM 2800-REPORTA-ERROR-RET0
043300           THRU 2800-REPORTA-ERROR-RET0-EXIT
043400     END-IF.
043500
043600 2200-VALIDA-FILA-EXIT.
043700     EXIT.
043800
043900******************************************************************
044000*                2300-VALIDA-HORAS-CONTRATO.                    *
044100* HORAS DE CONTRATO INVALIDAS SE REPORTAN Y QUEDAN EN CERO;     *
044200* HORAS NEGATIVAS (SIGNO EN LA ULTIMA POSICION) SE FUERZAN A    *
044300* CERO CON AVISO.                                                *
044400******************************************************************
044500 2300-VALIDA-HORAS-CONTRATO.
044600
044700     MOVE IMP0-CONTRACT-HOURS          TO WS-HORAS-RAW
044800
044900     IF WS-HORAS-SIGNO EQUAL '-'
045000        MOVE WS-HORAS-DIGITOS          TO WS-CAMPO-TEST-2-A
045100        IF WS-CAMPO-TEST-2 IS NOT NUMERIC
045200           MOVE ZERO                   TO EM1-CONTRACT-HOURS
045300           MOVE 'CONTRACT-HOURS '      TO WS-MSG-CAMPO
045400           MOVE ME-CAMPO-INVALIDO      TO WS-MSG-TEXTO
045500           PERFORM 2900-REPORTA-ERROR-TEXTO
045600              THRU 2900-REPORTA-ERROR-TEXTO-EXIT
045700        ELSE
045800           MOVE ZEROS                  TO EM1-CONTRACT-HOURS
045900           MOVE 'CONTRACT-HOURS '      TO WS-MSG-CAMPO
046000           MOVE ME-CAMPO-NEGATIVO      TO WS-MSG-TEXTO
046100           PERFORM 2900-REPORTA-ERROR-TEXTO
046200              THRU 2900-REPORTA-ERROR-TEXTO-EXIT
046300        END-IF
046400        GO TO 2300-VALIDA-HORAS-CONTRATO-EXIT
046500     END-IF
046600
046700     MOVE WS-HORAS-RAW                 TO WS-CAMPO-TEST-3-A
046800     IF WS-CAMPO-TEST-3 IS NOT NUMERIC
046900        MOVE ZERO                      TO EM1-CONTRACT-HOURS
047000        MOVE 'CONTRACT-HOURS '         TO WS-MSG-CAMPO
047100        MOVE ME-CAMPO-INVALIDO         TO WS-MSG-TEXTO
047200        PERFORM 2900-REPORTA-ERROR-TEXTO
047300           THRU 2900-REPORTA-ERROR-TEXTO-EXIT
047400     ELSE
047500        MOVE WS-CAMPO-TEST-3-A         TO EM1-CONTRACT-HOURS
047600     END-IF.
047700
047800 2300-VALIDA-HORAS-CONTRATO-EXIT.
047900     EXIT.
048000
048100******************************************************************
048200*                  2400-VALIDA-NUMERICOS.                       *
048300* MIN/MAX-TOTAL-HOURS Y MAX-WEEKENDS TOMAN DEFAULT SI VIENEN EN  *
048400* BLANCO; LOS DEMAS CAMPOS NUMERICOS SON OBLIGATORIOS POR FILA. *
048500******************************************************************
048600 2400-VALIDA-NUMERICOS.
048700
048800     IF IMP0-MIN-TOTAL-HOURS EQUAL SPACES
048900        MOVE 20                        TO EM1-MIN-TOTAL-HOURS
049000     ELSE
049100        MOVE IMP0-MIN-TOTAL-HOURS      TO WS-CAMPO-TEST-3-A
049200        IF WS-CAMPO-TEST-3 IS NUMERIC
049300           MOVE IMP0-MIN-TOTAL-HOURS   TO EM1-MIN-TOTAL-HOURS
049400        ELSE
049500           MOVE 20                     TO EM1-MIN-TOTAL-HOURS
049600           MOVE 'MIN-TOTAL-HOURS '     TO WS-MSG-CAMPO
049700           MOVE ME-CAMPO-INVALIDO      TO WS-MSG-TEXTO
049800           PERFORM 2900-REPORTA-ERROR-TEXTO
049900              THRU 2900-REPORTA-ERROR-TEXTO-EXIT
050000        END-IF
050100     END-IF
050200
050300     IF IMP0-MAX-TOTAL-HOURS EQUAL SPACES
050400        MOVE 40                        TO EM1-MAX-TOTAL-HOURS
050500     ELSE
050600        MOVE IMP0-MAX-TOTAL-HOURS      TO WS-CAMPO-TEST-3-A
050700        IF WS-CAMPO-TEST-3 IS NUMERIC
050800           MOVE IMP0-MAX-TOTAL-HOURS   TO EM1-MAX-TOTAL-HOURS
050900        ELSE
051000           MOVE 40                     TO EM1-MAX-TOTAL-HOURS
051100           MOVE 'MAX-TOTAL-HOURS '     TO WS-MSG-CAMPO
051200           MOVE ME-CAMPO-INVALIDO      TO WS-MSG-TEXTO
051300           PERFORM 2900-REPORTA-ERROR-TEXTO
051400              THRU 2900-REPORTA-ERROR-TEXTO-EXIT
051500        END-IF
051600     END-IF
051700
051800     IF IMP0-MAX-WEEKENDS EQUAL SPACES
051900        MOVE 5                         TO EM1-MAX-WEEKENDS
052000     ELSE
052100        MOVE IMP0-MAX-WEEKENDS         TO WS-CAMPO-TEST-2-A
052200        IF WS-CAMPO-TEST-2 IS NUMERIC
052300           MOVE IMP0-MAX-WEEKENDS      TO EM1-MAX-WEEKENDS
052400        ELSE
052500           MOVE 5                      TO EM1-MAX-WEEKENDS
052600           MOVE 'MAX-WEEKENDS '        TO WS-MSG-CAMPO
052700           MOVE ME-CAMPO-INVALIDO      TO WS-MSG-TEXTO
052800           PERFORM 2900-REPORTA-ERROR-TEXTO
052900              THRU 2900-REPORTA-ERROR-TEXTO-EXIT
053000        END-IF
053100     END-IF
053200
053300     MOVE IMP0-MAX-CONSEC-DAYS         TO WS-CAMPO-TEST-3-A
053400     IF WS-CAMPO-TEST-3 IS NUMERIC
053500        MOVE IMP0-MAX-CONSEC-DAYS      TO EM1-MAX-CONSEC-DAYS
053600     ELSE
053700        MOVE 'MAX-CONSEC-DAYS '        TO WS-MSG-CAMPO
053800        MOVE ME-CAMPO-INVALIDO         TO WS-MSG-TEXTO
053900        PERFORM 2900-REPORTA-ERROR-TEXTO
054000           THRU 2900-REPORTA-ERROR-TEXTO-EXIT
054100     END-IF
054200
054300     MOVE IMP0-MIN-CONSEC-DAYS         TO WS-CAMPO-TEST-3-A
054400     IF WS-CAMPO-TEST-3 IS NUMERIC
054500        MOVE IMP0-MIN-CONSEC-DAYS      TO EM1-MIN-CONSEC-DAYS
054600     ELSE
054700        MOVE 'MIN-CONSEC-DAYS '        TO WS-MSG-CAMPO
054800        MOVE ME-CAMPO-INVALIDO         TO WS-MSG-TEXTO
054900        PERFORM 2900-REPORTA-ERROR-TEXTO
055000           THRU 2900-REPORTA-ERROR-TEXTO-EXIT
055100     END-IF
055200
055300     MOVE IMP0-HOURS-PEN-WT            TO WS-CAMPO-TEST-3-A
055400     IF WS-CAMPO-TEST-3 IS NUMERIC
055500        MOVE IMP0-HOURS-PEN-WT         TO EM1-HOURS-PEN-WT
055600     ELSE
055700        MOVE 'HOURS-PEN-WT '           TO WS-MSG-CAMPO
055800        MOVE ME-CAMPO-INVALIDO         TO WS-MSG-TEXTO
055900        PERFORM 2900-REPORTA-ERROR-TEXTO
056000           THRU 2900-REPORTA-ERROR-TEXTO-EXIT
056100     END-IF
056200
056300     MOVE IMP0-WEEKEND-PEN-WT          TO WS-CAMPO-TEST-3-A
056400     IF WS-CAMPO-TEST-3 IS NUMERIC
056500        MOVE IMP0-WEEKEND-PEN-WT       TO EM1-WEEKEND-PEN-WT
056600     ELSE
056700        MOVE 'WEEKEND-PEN-WT '         TO WS-MSG-CAMPO
056800        MOVE ME-CAMPO-INVALIDO         TO WS-MSG-TEXTO
056900        PERFORM 2900-REPORTA-ERROR-TEXTO
057000           THRU 2900-REPORTA-ERROR-TEXTO-EXIT
057100     END-IF
057200
057300     MOVE IMP0-CONSEC-PEN-WT           TO WS-CAMPO-TEST-3-A
057400     IF WS-CAMPO-TEST-3 IS NUMERIC
057500        MOVE IMP0-CONSEC-PEN-WT        TO EM1-CONSEC-PEN-WT
057600     ELSE
057700        MOVE 'CONSEC-PEN-WT '          TO WS-MSG-CAMPO
057800        MOVE ME-CAMPO-INVALIDO         TO WS-MSG-TEXTO
057900        PERFORM 2900-REPORTA-ERROR-TEXTO
058000           THRU 2900-REPORTA-ERROR-TEXTO-EXIT
058100     END-IF.
058200
058300 2400-VALIDA-NUMERICOS-EXIT.
058400     EXIT.
058500
058600******************************************************************
058700*                   2600-DEPURA-SKILLS.                         *
058800* PARTE LA LISTA DE HABILIDADES SEPARADA POR COMA, DESCARTA LOS  *
058900* TOKENS VACIOS (ESPACIOS SOBRANTES ENTRE COMAS CONSECUTIVAS) Y  *
059000* DESCARTA TAMBIEN CUALQUIER NOMBRE QUE NO ESTE EN EL MAESTRO DE *
059100* HABILIDADES (RHROSKL) - RHR-0051.                              *
059200******************************************************************
059300 2600-DEPURA-SKILLS.
059400
059500     MOVE SPACES                       TO WS-SKILLS-VALIDAS
059600     MOVE ZERO                         TO W7-CONT-EDICION
059700     MOVE ZEROS                        TO CN-SKILLS-CARGADAS
059800     MOVE 'N'                          TO SW-FIN-SKILLS
059900     MOVE 1                            TO CN-PUNTERO
060000     MOVE 60                           TO CN-LARGO-CADENA
060100
060200     IF IMP0-SKILLS EQUAL SPACES
060300        GO TO 2600-DEPURA-SKILLS-EXIT
060400     END-IF
060500
060600     PERFORM 2610-PROXIMA-SKILL
060700        THRU 2610-PROXIMA-SKILL-EXIT
060800        UNTIL SI-FIN-SKILLS
060900           OR CN-SKILLS-CARGADAS EQUAL CT-MAX-SKILLS
061000
061100     MOVE WS-SKILLS-VALIDAS            TO EM1-SKILLS.
061200
061300 2600-DEPURA-SKILLS-EXIT.
061400     EXIT.
061500
061600 2610-PROXIMA-SKILL.
061700
061800     IF CN-PUNTERO NOT LESS CN-LARGO-CADENA
061900        MOVE 'S'                       TO SW-FIN-SKILLS
062000        GO TO 2610-PROXIMA-SKILL-EXIT
062100     END-IF
062200
062300     ADD 1                             TO W7-CONT-EDICION
062400     MOVE SPACES                       TO WS-UNA-SKILL
062500
062600     UNSTRING IMP0-SKILLS DELIMITED BY CT-DELIM-COMA
062700        INTO WS-UNA-SKILL
062800        WITH POINTER CN-PUNTERO
062900        ON OVERFLOW
063000           MOVE 'S'                    TO SW-FIN-SKILLS
063100     END-UNSTRING
063200
063300     IF WS-UNA-SKILL EQUAL SPACES
063400        GO TO 2610-PROXIMA-SKILL-EXIT
063500     END-IF
063600
063700     PERFORM 2620-BUSCA-SKILL
063800        THRU 2620-BUSCA-SKILL-EXIT
063900
064000     IF NOT SI-SKILL-VALIDA
064100        GO TO 2610-PROXIMA-SKILL-EXIT
064200     END-IF
064300
064400     IF CN-SKILLS-CARGADAS GREATER ZERO
064500        MOVE WS-SKILLS-VALIDAS         TO WS-SKILLS-ACUM
064600        MOVE SPACES                    TO WS-SKILLS-VALIDAS
064700        STRING WS-SKILLS-ACUM          DELIMITED BY SPACE
064800               ','                     DELIMITED BY SIZE
064900               WS-UNA-SKILL            DELIMITED BY SPACE
065000               INTO WS-SKILLS-VALIDAS
065100        END-STRING
065200     ELSE
065300        MOVE WS-UNA-SKILL              TO WS-SKILLS-VALIDAS
065400     END-IF
065500
065600     ADD 1                             TO CN-SKILLS-CARGADAS.
065700
065800 2610-PROXIMA-SKILL-EXIT.
065900     EXIT.
066000
066100******************************************************************
066200*                    2620-BUSCA-SKILL.                          *
066300* BUSCA WS-UNA-SKILL EN EL MAESTRO DE HABILIDADES YA CARGADO EN  *
066400* WS-SKL-TABLA - RHR-0051.                                       *
066500******************************************************************
066600 2620-BUSCA-SKILL.
066700
066800     MOVE 'N'                          TO SW-SKILL-VALIDA
066900     MOVE 1                            TO CN-INDICE-SKL
067000
067100     PERFORM 2630-COMPARA-SKILL
067200        THRU 2630-COMPARA-SKILL-EXIT
067300        UNTIL CN-INDICE-SKL GREATER CN-SKL-COUNT
067400           OR SI-SKILL-VALIDA.
067500
067600 2620-BUSCA-SKILL-EXIT.
067700     EXIT.
067800
067900 2630-COMPARA-SKILL.
068000
068100     IF SKL-NAME (CN-INDICE-SKL) EQUAL WS-UNA-SKILL
068200        MOVE 'Y'                       TO SW-SKILL-VALIDA
068300        GO TO 2630-COMPARA-SKILL-EXIT
068400     END-IF
068500
068600     ADD 1                             TO CN-INDICE-SKL.
068700
068800 2630-COMPARA-SKILL-EXIT.
068900     EXIT.
069000
069100******************************************************************
069200*                2800-REPORTA-ERROR-RET0.                       *
069300* REPORTA EL RECHAZO DEVUELTO POR RH9CEMP0 (COD-ERROR/VAR1-ERROR *
069400* DEL AREA RHRORET, POR EJEMPLO NOMBRE DUPLICADO O MAESTRO       *
069500* LLENO) COMO ERROR DE FILA.                                     *
069600******************************************************************
069700 2800-REPORTA-ERROR-RET0.
069800
069900     MOVE RET0-COD-ERROR               TO WS-MSG-CAMPO
070000     MOVE SPACES                       TO WS-MSG-TEXTO
070100
070200     STRING RET0-VAR1-ERROR            DELIMITED BY SPACE
070300            ' '                        DELIMITED BY SIZE
070400            ME-NOMBRE-DUPLICADO        DELIMITED BY SIZE
070500            INTO WS-MSG-TEXTO
070600     END-STRING
070700
070800     PERFORM 2900-REPORTA-ERROR-TEXTO
070900        THRU 2900-REPORTA-ERROR-TEXTO-EXIT.
071000
071100 2800-REPORTA-ERROR-RET0-EXIT.
071200     EXIT.
071300
071400******************************************************************
071500*                2900-REPORTA-ERROR-TEXTO.                      *
071600* ACUMULA EL CONTADOR DE ERRORES Y ESCRIBE LA LINEA DE DETALLE   *
071700* MIENTRAS NO SE HAYA ALCANZADO EL TOPE DE 15 IMPRESAS.  EL      *
071800* NOMBRE DEL CAMPO Y EL TEXTO DEL MENSAJE LOS DEJA EL PARRAFO    *
071900* LLAMANTE EN WS-MSG-CAMPO/WS-MSG-TEXTO.                         *
072000******************************************************************
072100 2900-REPORTA-ERROR-TEXTO.
072200
072300     ADD 1                             TO CN-ERRORES
072400     MOVE CN-FILA                      TO WS-FILA-DISPLAY
072500
072600     IF CN-ERRORES-IMPRESOS LESS CT-MAX-ERR-IMPRESOS
072700        ADD 1                          TO CN-ERRORES-IMPRESOS
072800        MOVE SPACES                    TO REG-S2DQ0010
072900        IF WS-MSG-CAMPO EQUAL SPACES
073000           STRING 'Row '               DELIMITED BY SIZE
073100                  WS-FILA-DISPLAY      DELIMITED BY SIZE
073200                  ': '                 DELIMITED BY SIZE
073300                  WS-MSG-TEXTO         DELIMITED BY SIZE
073400                  INTO REG-S2DQ0010
073500           END-STRING
073600        ELSE
073700           STRING 'Row '               DELIMITED BY SIZE
073800                  WS-FILA-DISPLAY      DELIMITED BY SIZE
073900                  ': '                 DELIMITED BY SIZE
074000                  WS-MSG-CAMPO         DELIMITED BY SPACE
074100                  ' '                  DELIMITED BY SIZE
074200                  WS-MSG-TEXTO         DELIMITED BY SIZE
074300                  INTO REG-S2DQ0010
074400           END-STRING
074500        END-IF
074600        WRITE REG-S2DQ0010
074700     END-IF.
074800
074900 2900-REPORTA-ERROR-TEXTO-EXIT.
075000     EXIT.
075100
075200******************************************************************
075300*                          3000-FIN.                            *
075400* REGRABA EL MAESTRO DE EMPLEADOS (CON LAS ALTAS NUEVAS) Y       *
075500* EMITE EL RESUMEN DE LA CARGA.                                  *
075600******************************************************************
075700 3000-FIN.
075800
075900     CLOSE E2DQ0010
076000
076100     OPEN OUTPUT S2DQ0020
076200     PERFORM 3100-GRABA-EMPLEADO
076300        THRU 3100-GRABA-EMPLEADO-EXIT
076400        VARYING CN-INDICE FROM 1 BY 1
076500        UNTIL CN-INDICE GREATER CN-EMP-COUNT
076600     CLOSE S2DQ0020
076700
076800     PERFORM 3200-ESCRIBE-RESUMEN
076900        THRU 3200-ESCRIBE-RESUMEN-EXIT
077000
077100     CLOSE S2DQ0010
077200
077300     STOP RUN.
077400
077500******************************************************************
077600*                    3100-GRABA-EMPLEADO.                       *
077700******************************************************************
077800 3100-GRABA-EMPLEADO.
077900
078000     MOVE WS-EMP-REGISTRO (CN-INDICE)  TO REG-S2DQ0020
078100     WRITE REG-S2DQ0020.
078200
078300 3100-GRABA-EMPLEADO-EXIT.
078400     EXIT.
078500
078600******************************************************************
078700*                   3200-ESCRIBE-RESUMEN.                       *
078800* INCLUYE FILAS PROCESADAS, ALTAS, BLANCOS Y ERRORES - RHR-0054. *
078900******************************************************************
079000 3200-ESCRIBE-RESUMEN.
079100
079200     MOVE CN-FILA                      TO WS-FILA-DISPLAY
079300     MOVE CN-EXITOS                    TO WS-EXITOS-DISPLAY
079400     MOVE CN-ERRORES                   TO WS-ERRORES-DISPLAY
079500     MOVE CN-BLANCOS                   TO WS-BLANCOS-DISPLAY
079600
079700     MOVE SPACES                       TO REG-S2DQ0010
079800     STRING 'IMPORT SUMMARY - ROWS PROCESSED: '
079900                                        DELIMITED BY SIZE
080000            WS-FILA-DISPLAY             DELIMITED BY SIZE
080100            INTO REG-S2DQ0010
080200     END-STRING
080300     WRITE REG-S2DQ0010
080400
080500     MOVE SPACES                       TO REG-S2DQ0010
080600     STRING 'EMPLOYEES CREATED: '
080700                                        DELIMITED BY SIZE
080800            WS-EXITOS-DISPLAY           DELIMITED BY SIZE
080900            INTO REG-S2DQ0010
081000     END-STRING
081100     WRITE REG-S2DQ0010
081200
081300     MOVE SPACES                       TO REG-S2DQ0010
081400     STRING 'BLANK ROWS SKIPPED: '     DELIMITED BY SIZE
081500            WS-BLANCOS-DISPLAY          DELIMITED BY SIZE
081600            INTO REG-S2DQ0010
081700     END-STRING
081800     WRITE REG-S2DQ0010
081900
082000     IF CN-ERRORES GREATER ZERO
082100        MOVE SPACES                    TO REG-S2DQ0010
082200        STRING 'ROW ERRORS: '          DELIMITED BY SIZE
082300               WS-ERRORES-DISPLAY       DELIMITED BY SIZE
082400               INTO REG-S2DQ0010
082500        END-STRING
082600        WRITE REG-S2DQ0010
082700
082800        IF CN-ERRORES GREATER CT-MAX-ERR-IMPRESOS
082900           COMPUTE CN-ERRORES-REMANENTE =
083000                   CN-ERRORES - CT-MAX-ERR-IMPRESOS
083100           MOVE CN-ERRORES-REMANENTE   TO WS-REMANENTE-DISPLAY
083200           MOVE SPACES                 TO REG-S2DQ0010
083300           STRING 'AND '                DELIMITED BY SIZE
083400                  WS-REMANENTE-DISPLAY  DELIMITED BY SIZE
083500                  ' MORE NOT SHOWN.'    DELIMITED BY SIZE
083600                  INTO REG-S2DQ0010
083700           END-STRING
083800           WRITE REG-S2DQ0010
083900        END-IF
084000     END-IF.
084100
084200 3200-ESCRIBE-RESUMEN-EXIT.
084300     EXIT.
