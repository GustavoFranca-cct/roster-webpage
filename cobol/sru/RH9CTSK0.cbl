000100******************************************************************
000200* NOMBRE DEL OBJETO:  RH9CTSK0.                                  *
000300*                                                                *
000400* DESCRIPCION: RUTINA DE SERVICIO - NUCLEO DE MANTENIMIENTO DE   *
000500*              TAREAS (TASK) DEL ROSTER.  RECIBE LA TABLA DE     *
000600*              TAREAS YA LEIDA POR EL INVOCANTE (ARCHIVO         *
000700*              MAESTRO TSK-MASTER) Y APLICA ALTA, MODIFICACION   *
000800*              Y BAJA DEFINITIVA.  EL INVOCANTE ES QUIEN         *
000900*              REGRABA EL ARCHIVO MAESTRO AL FINAL DEL PROCESO.  *
001000*                                                                *
001100* ---------------------------------------------------------------*
001200*                                                                *
001300* Maintenence Log                                                *
001400* Date       Author        Maintenance Requirement.              *
001500* ---------- ------------  --------------------------------------*
001600* 09/02/1989 gforrich      Version inicial - RHR-0017.           *
001700* 15/05/1994 mibarra       Permite lista de habilidades vacia    *
001800*                          en el UPDATE para limpiar el          *
001900*                          requerimiento - RHR-0019.             *
002000* 11/09/1998 jsalcedo      AJUSTE Y2K - revisado, sin impacto.   *
002100* 08/07/2003 rquispe       Compacta la tabla al eliminar en      *
002200*                          lugar de marcar el registro - RHR-0031*
002300* 21/01/2006 lparedes      Sonar GateWay - limpieza de parrafos. *
002400* 22/10/2007 jsalcedo      TSK-REQ-SKILLS se grababa tal cual    *
002500*                          venia del invocante; ahora se filtra  *
002600*                          contra el maestro de habilidades      *
002700*                          RHROSKL recibido por LINKAGE -        *
002800*                          RHR-0053.                             *
002900* 17/06/2008 gforrich      Se agrega contador suelto de edicion  *
003000*                          de comparaciones del filtro de        *
003100*                          skills - RHR-0055.                    *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  RH9CTSK0.
003500 AUTHOR. GUSTAVO FORRICH.
003600 INSTALLATION. IBM Z/OS.
003700 DATE-WRITTEN. 09/02/1989.
003800 DATE-COMPILED. 09/02/1989.
003900 SECURITY. CONFIDENTIAL.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200*    CONTADOR SUELTO DE EDICION, LLEVA LA CANTIDAD DE SKILLS      *
005300*    COMPARADAS CONTRA EL MAESTRO EN EL FILTRADO - RHR-0055.      *
005400 77  W7-CONT-EDICION                  PIC 9(04) COMP VALUE ZERO.
005500******************************************************************
005600*                    DEFINICION DE CONSTANTES.                  *
005700******************************************************************
005800 01  CT-CONSTANTES.
005900     05  CT-RUTINA                    PIC X(08) VALUE 'RH9CTSK0'.
006000     05  CT-OPCION                    PIC X(06) VALUE 'OPCION'.
006100     05  CT-TSK-NAME                  PIC X(08) VALUE 'TSK-NAME'.
006200     05  CT-DELIM-COMA                PIC X(01) VALUE ','.
006300     05  CT-MAX-SKILLS                PIC 9(02) COMP VALUE 10.
006400
006500 01  ME-MENSAJES.
006600     05  ME-CAMPO-OBLIGATORIO         PIC X(07) VALUE 'RHE2001'.
006700     05  ME-REG-DUPLICADO             PIC X(07) VALUE 'RHE2010'.
006800     05  ME-REG-NO-EXISTE             PIC X(07) VALUE 'RHE2020'.
006900     05  ME-OPCION-INVALIDA           PIC X(07) VALUE 'RHE2100'.
007000
007100******************************************************************
007200*                    DEFINICION DE SWITCHES.                    *
007300******************************************************************
007400 01  SW-SWITCHES.
007500     05  SW-ENCONTRADO                PIC X(01) VALUE 'N'.
007600         88  SI-ENCONTRADO                      VALUE 'Y'.
007700     05  SW-FIN-SKILLS                PIC X(01) VALUE 'N'.
007800         88  SI-FIN-SKILLS                      VALUE 'S'.
007900     05  SW-SKILL-VALIDA              PIC X(01) VALUE 'N'.
008000         88  SI-SKILL-VALIDA                    VALUE 'S'.
008100
008200******************************************************************
008300*                    DEFINICION DE CONTADORES.                  *
008400******************************************************************
008500 01  CN-CONTADORES.
008600     05  CN-INDICE                    PIC 9(04) COMP.
008700     05  CN-INDICE-R REDEFINES CN-INDICE PIC X(04).
008800     05  CN-INDICE-ENCONTRADO         PIC 9(04) COMP.
008900     05  CN-INDICE-DESTINO            PIC 9(04) COMP.
009000     05  CN-INDICE-SKL                PIC 9(04) COMP.
009100     05  CN-PUNTERO                   PIC 9(03) COMP.
009200     05  CN-LARGO-CADENA              PIC 9(03) COMP.
009300     05  CN-SKILLS-CARGADAS           PIC 9(02) COMP.
009400
009500******************************************************************
009600*                    DEFINICION DE VARIABLES.                   *
009700******************************************************************
009800 01  WS-VARIABLES.
009900     05  WS-CAMPO-TEST-2              PIC 9(02).
010000     05  WS-CAMPO-TEST-2-A REDEFINES WS-CAMPO-TEST-2 PIC X(02).
010100     05  WS-CAMPO-TEST-3              PIC 9(03).
010200     05  WS-CAMPO-TEST-3-A REDEFINES WS-CAMPO-TEST-3 PIC X(03).
010300     05  WS-UNA-SKILL                 PIC X(10).
010400     05  WS-SKILLS-FILTRADAS          PIC X(60).
010500     05  WS-SKILLS-ACUM               PIC X(60).
010600
010700******************************************************************
010800*                    DEFINICION DE LINKAGE.                     *
010900******************************************************************
011000 LINKAGE SECTION.
011100 01  LK-TSK-COUNT                     PIC 9(04) COMP.
011200 01  LK-TSK-TABLA.
011300     05  LK-TSK-REGISTRO OCCURS 1 TO 200 TIMES
011400                          DEPENDING ON LK-TSK-COUNT.
011500         10  TSK-ID                   PIC 9(04).
011600         10  TSK-NAME                 PIC X(30).
011700         10  TSK-DESCRIPTION          PIC X(60).
011800         10  TSK-MIN-COVERAGE         PIC 9(02).
011900         10  TSK-OPT-COVERAGE         PIC 9(02).
012000         10  TSK-PENALTY-WEIGHT       PIC 9(03).
012100         10  TSK-REQ-SKILLS           PIC X(60).
012200         10  FILLER                   PIC X(39).
012300     COPY RHROTK1.
012400     COPY RHRORET.
012500 01  LK-SKL-COUNT                     PIC 9(04) COMP.
012600 01  LK-SKL-TABLA.
012700     05  LK-SKL-REGISTRO OCCURS 1 TO 200 TIMES
012800                          DEPENDING ON LK-SKL-COUNT.
012900         10  SKL-NAME                 PIC X(10).
013000         10  FILLER                   PIC X(10).
013100
013200 PROCEDURE DIVISION USING LK-TSK-COUNT
013300                           LK-TSK-TABLA
013400                           RHROTK1
013500                           RHRORET
013600                           LK-SKL-COUNT
013700                           LK-SKL-TABLA.
013800
013900******************************************************************
014000*                        0000-MAINLINE.                          *
014100******************************************************************
014200 0000-MAINLINE.
014300
014400     PERFORM 1000-INICIO
014500        THRU 1000-INICIO-EXIT
014600
014700     PERFORM 2000-PROCESO
014800        THRU 2000-PROCESO-EXIT
014900
015000     PERFORM 3000-FIN.
015100
015200******************************************************************
015300*                         1000-INICIO.                          *
015400******************************************************************
015500 1000-INICIO.
015600
015700     INITIALIZE RHRORET
015800     SET RET0-88-OK                    TO TRUE
015900
016000     IF TK1-OPCION EQUAL SPACES OR LOW-VALUES
016100        SET RET0-88-COD-ERROR          TO TRUE
016200        MOVE CT-RUTINA                 TO RET0-PROGRAMA
016300        MOVE CT-OPCION                 TO RET0-VAR1-ERROR
016400        MOVE ME-CAMPO-OBLIGATORIO      TO RET0-COD-ERROR
016500        PERFORM 3000-FIN
016600     END-IF.
016700
016800 1000-INICIO-EXIT.
016900     EXIT.
017000
017100******************************************************************
017200*                        2000-PROCESO.                          *
017300******************************************************************
017400 2000-PROCESO.
017500
017600     EVALUATE TRUE
017700        WHEN TK1-88-CREATE
017800           PERFORM 2100-CREATE-TSK
017900              THRU 2100-CREATE-TSK-EXIT
018000        WHEN TK1-88-UPDATE
018100           PERFORM 2200-UPDATE-TSK
018200              THRU 2200-UPDATE-TSK-EXIT
018300        WHEN TK1-88-DELETE
018400           PERFORM 2300-DELETE-TSK
018500              THRU 2300-DELETE-TSK-EXIT
018600        WHEN OTHER
018700           SET RET0-88-COD-ERROR       TO TRUE
018800           MOVE CT-RUTINA              TO RET0-PROGRAMA
018900           MOVE CT-OPCION              TO RET0-VAR1-ERROR
019000           MOVE ME-OPCION-INVALIDA     TO RET0-COD-ERROR
019100           PERFORM 3000-FIN
019200     END-EVALUATE.
019300
019400 2000-PROCESO-EXIT.
019500     EXIT.
019600
019700******************************************************************
019800*                      2100-CREATE-TSK.                         *
019900******************************************************************
020000 2100-CREATE-TSK.
020100
020200     IF TK1-TSK-NAME EQUAL SPACES OR LOW-VALUES
020300        SET RET0-88-COD-ERROR          TO TRUE
020400        MOVE CT-RUTINA                 TO RET0-PROGRAMA
020500        MOVE CT-TSK-NAME               TO RET0-VAR1-ERROR
020600        MOVE ME-CAMPO-OBLIGATORIO      TO RET0-COD-ERROR
020700        PERFORM 3000-FIN
020800     END-IF
020900
021000     PERFORM 8200-BUSCA-POR-NOMBRE
021100        THRU 8200-BUSCA-POR-NOMBRE-EXIT
021200
021300     IF SI-ENCONTRADO
021400        SET RET0-88-COD-ERROR          TO TRUE
021500        MOVE CT-RUTINA                 TO RET0-PROGRAMA
021600        MOVE TK1-TSK-NAME              TO RET0-VAR1-ERROR
021700        MOVE ME-REG-DUPLICADO          TO RET0-COD-ERROR
021800        PERFORM 3000-FIN
021900     END-IF
022000
022100     IF LK-TSK-COUNT NOT LESS 200
022200        SET RET0-88-COD-ERROR          TO TRUE
022300        MOVE CT-RUTINA                 TO RET0-PROGRAMA
022400        MOVE ME-REG-DUPLICADO          TO RET0-COD-ERROR
022500        PERFORM 3000-FIN
022600     END-IF
022700
022800     ADD 1                             TO LK-TSK-COUNT
022900     MOVE LK-TSK-COUNT                 TO CN-INDICE
023000     INITIALIZE LK-TSK-REGISTRO (CN-INDICE)
023100
023200     MOVE TK1-TSK-ID                   TO TSK-ID (CN-INDICE)
023300     MOVE TK1-TSK-NAME                 TO TSK-NAME (CN-INDICE)
023400     MOVE TK1-DESCRIPTION              TO
023500                              TSK-DESCRIPTION (CN-INDICE)
023600     PERFORM 2400-FILTRA-SKILLS
023700        THRU 2400-FILTRA-SKILLS-EXIT
023800     MOVE WS-SKILLS-FILTRADAS          TO
023900                              TSK-REQ-SKILLS (CN-INDICE)
024000
024100     MOVE TK1-MIN-COVERAGE             TO WS-CAMPO-TEST-2-A
024200     IF WS-CAMPO-TEST-2 IS NUMERIC
024300        MOVE WS-CAMPO-TEST-2           TO
024400                              TSK-MIN-COVERAGE (CN-INDICE)
024500     ELSE
024600        MOVE 1                         TO
024700                              TSK-MIN-COVERAGE (CN-INDICE)
024800     END-IF
024900
025000     MOVE TK1-OPT-COVERAGE             TO WS-CAMPO-TEST-2-A
025100     IF WS-CAMPO-TEST-2 IS NUMERIC
025200        MOVE WS-CAMPO-TEST-2           TO
025300                              TSK-OPT-COVERAGE (CN-INDICE)
025400     ELSE
025500        MOVE TSK-MIN-COVERAGE (CN-INDICE) TO
025600                              TSK-OPT-COVERAGE (CN-INDICE)
025700     END-IF
025800
025900     MOVE TK1-PENALTY-WEIGHT           TO WS-CAMPO-TEST-3-A
026000     IF WS-CAMPO-TEST-3 IS NUMERIC
026100        MOVE WS-CAMPO-TEST-3           TO
026200                              TSK-PENALTY-WEIGHT (CN-INDICE)
026300     ELSE
026400        MOVE 10                        TO
026500                              TSK-PENALTY-WEIGHT (CN-INDICE)
026600     END-IF.
026700
026800 2100-CREATE-TSK-EXIT.
026900     EXIT.
027000
027100******************************************************************
027200*                      2200-UPDATE-TSK.                         *
027300******************************************************************
027400 2200-UPDATE-TSK.
027500
027600     PERFORM 8100-BUSCA-POR-ID
027700        THRU 8100-BUSCA-POR-ID-EXIT
027800
027900     IF NOT SI-ENCONTRADO
028000        SET RET0-88-COD-ERROR          TO TRUE
028100        MOVE CT-RUTINA                 TO RET0-PROGRAMA
028200        MOVE ME-REG-NO-EXISTE          TO RET0-COD-ERROR
028300        PERFORM 3000-FIN
028400     END-IF
028500
028600     MOVE CN-INDICE-ENCONTRADO         TO CN-INDICE
028700
028800     IF TK1-NEW-TSK-NAME NOT EQUAL SPACES
028900        IF TK1-NEW-TSK-NAME NOT EQUAL TSK-NAME (CN-INDICE)
029000           MOVE TK1-NEW-TSK-NAME        TO TK1-TSK-NAME
029100           PERFORM 8200-BUSCA-POR-NOMBRE
029200              THRU 8200-BUSCA-POR-NOMBRE-EXIT
029300           IF SI-ENCONTRADO
029400              AND CN-INDICE-ENCONTRADO NOT EQUAL CN-INDICE
029500              SET RET0-88-COD-ERROR     TO TRUE
029600              MOVE CT-RUTINA            TO RET0-PROGRAMA
029700              MOVE TK1-NEW-TSK-NAME     TO RET0-VAR1-ERROR
029800              MOVE ME-REG-DUPLICADO     TO RET0-COD-ERROR
029900              PERFORM 3000-FIN
030000           END-IF
030100           MOVE TK1-NEW-TSK-NAME        TO TSK-NAME (CN-INDICE)
030200        END-IF
030300     END-IF
030400
030500     IF TK1-DESCRIPTION NOT EQUAL SPACES
030600        MOVE TK1-DESCRIPTION           TO
030700                              TSK-DESCRIPTION (CN-INDICE)
030800     END-IF
030900
031000     PERFORM 2400-FILTRA-SKILLS
031100        THRU 2400-FILTRA-SKILLS-EXIT
031200     MOVE WS-SKILLS-FILTRADAS          TO
031300                              TSK-REQ-SKILLS (CN-INDICE)
031400
031500     MOVE TK1-MIN-COVERAGE             TO WS-CAMPO-TEST-2-A
031600     IF WS-CAMPO-TEST-2 IS NUMERIC
031700        MOVE WS-CAMPO-TEST-2           TO
031800                              TSK-MIN-COVERAGE (CN-INDICE)
031900     END-IF
032000
032100     MOVE TK1-OPT-COVERAGE             TO WS-CAMPO-TEST-2-A
032200     IF WS-CAMPO-TEST-2 IS NUMERIC
032300        MOVE WS-CAMPO-TEST-2           TO
032400                              TSK-OPT-COVERAGE (CN-INDICE)
032500     END-IF
032600
032700     MOVE TK1-PENALTY-WEIGHT           TO WS-CAMPO-TEST-3-A
032800     IF WS-CAMPO-TEST-3 IS NUMERIC
032900        MOVE WS-CAMPO-TEST-3           TO
033000                              TSK-PENALTY-WEIGHT (CN-INDICE)
033100     END-IF.
033200
033300 2200-UPDATE-TSK-EXIT.
033400     EXIT.
033500
033600******************************************************************
033700*                      2300-DELETE-TSK.                         *
033800* ELIMINA LA TAREA DE LA TABLA, COMPACTANDO LAS POSICIONES       *
033900* SIGUIENTES UN LUGAR HACIA ARRIBA.                              *
034000******************************************************************
034100 2300-DELETE-TSK.
034200
034300     PERFORM 8100-BUSCA-POR-ID
034400        THRU 8100-BUSCA-POR-ID-EXIT
034500
034600     IF NOT SI-ENCONTRADO
034700        SET RET0-88-COD-ERROR          TO TRUE
034800        MOVE CT-RUTINA                 TO RET0-PROGRAMA
034900        MOVE ME-REG-NO-EXISTE          TO RET0-COD-ERROR
035000        PERFORM 3000-FIN
035100     END-IF
035200
035300     MOVE CN-INDICE-ENCONTRADO         TO CN-INDICE
035400
035500     PERFORM 8300-COMPACTA-TABLA
035600        THRU 8300-COMPACTA-TABLA-EXIT
035700        UNTIL CN-INDICE NOT LESS LK-TSK-COUNT
035800
035900     SUBTRACT 1                        FROM LK-TSK-COUNT.
036000
036100 2300-DELETE-TSK-EXIT.
036200     EXIT.
036300
036400 8300-COMPACTA-TABLA.
036500
036600     MOVE CN-INDICE                    TO CN-INDICE-DESTINO
036700     ADD 1                             TO CN-INDICE
036800     MOVE LK-TSK-REGISTRO (CN-INDICE)  TO
036900                              LK-TSK-REGISTRO (CN-INDICE-DESTINO).
037000
037100 8300-COMPACTA-TABLA-EXIT.
037200     EXIT.
037300
037400******************************************************************
037500*                    2400-FILTRA-SKILLS.                       *
037600* PARTE TK1-REQ-SKILLS (LISTA SEPARADA POR COMA) Y RECONSTRUYE   *
037700* LA LISTA SOLO CON LOS NOMBRES QUE EXISTEN EN EL MAESTRO DE     *
037800* HABILIDADES RECIBIDO EN LK-SKL-TABLA - RHR-0053.               *
037900******************************************************************
038000 2400-FILTRA-SKILLS.
038100
038200     MOVE SPACES                       TO WS-SKILLS-FILTRADAS
038300     MOVE ZEROS                        TO CN-SKILLS-CARGADAS
038400     MOVE 'N'                          TO SW-FIN-SKILLS
038500     MOVE 1                            TO CN-PUNTERO
038600     MOVE 60                           TO CN-LARGO-CADENA
038700
038800     IF TK1-REQ-SKILLS EQUAL SPACES
038900        GO TO 2400-FILTRA-SKILLS-EXIT
039000     END-IF
039100
039200     PERFORM 2410-PROXIMA-SKILL
039300        THRU 2410-PROXIMA-SKILL-EXIT
039400        UNTIL SI-FIN-SKILLS
039500           OR CN-SKILLS-CARGADAS EQUAL CT-MAX-SKILLS.
039600
039700 2400-FILTRA-SKILLS-EXIT.
039800     EXIT.
039900
040000 2410-PROXIMA-SKILL.
040100
040200     IF CN-PUNTERO NOT LESS CN-LARGO-CADENA
040300        MOVE 'S'                       TO SW-FIN-SKILLS
040400        GO TO 2410-PROXIMA-SKILL-EXIT
040500     END-IF
040600
040700     MOVE SPACES                       TO WS-UNA-SKILL
040800
040900     UNSTRING TK1-REQ-SKILLS DELIMITED BY CT-DELIM-COMA
041000        INTO WS-UNA-SKILL
041100        WITH POINTER CN-PUNTERO
041200        ON OVERFLOW
041300           MOVE 'S'                    TO SW-FIN-SKILLS
041400     END-UNSTRING
041500
041600     IF WS-UNA-SKILL EQUAL SPACES
041700        GO TO 2410-PROXIMA-SKILL-EXIT
041800     END-IF
041900
042000     PERFORM 2420-BUSCA-SKILL
042100        THRU 2420-BUSCA-SKILL-EXIT
042200
042300     IF NOT SI-SKILL-VALIDA
042400        GO TO 2410-PROXIMA-SKILL-EXIT
042500     END-IF
042600
042700     IF CN-SKILLS-CARGADAS GREATER ZERO
042800        MOVE WS-SKILLS-FILTRADAS       TO WS-SKILLS-ACUM
042900        MOVE SPACES                    TO WS-SKILLS-FILTRADAS
043000        STRING WS-SKILLS-ACUM          DELIMITED BY SPACE
043100               ','                     DELIMITED BY SIZE
043200               WS-UNA-SKILL            DELIMITED BY SPACE
043300               INTO WS-SKILLS-FILTRADAS
043400        END-STRING
043500     ELSE
043600        MOVE WS-UNA-SKILL              TO WS-SKILLS-FILTRADAS
043700     END-IF
043800
043900     ADD 1                             TO CN-SKILLS-CARGADAS.
044000
044100 2410-PROXIMA-SKILL-EXIT.
044200     EXIT.
044300
044400 2420-BUSCA-SKILL.
044500
044600     MOVE 'N'                          TO SW-SKILL-VALIDA
044700     MOVE 1                            TO CN-INDICE-SKL
044800
044900     PERFORM 2430-COMPARA-SKILL
045000        THRU 2430-COMPARA-SKILL-EXIT
045100        UNTIL CN-INDICE-SKL GREATER LK-SKL-COUNT
045200           OR SI-SKILL-VALIDA.
045300
045400 2420-BUSCA-SKILL-EXIT.
045500     EXIT.
045600
045700 2430-COMPARA-SKILL.
045800
045900     ADD 1                             TO W7-CONT-EDICION
046000     IF SKL-NAME (CN-INDICE-SKL) EQUAL WS-UNA-SKILL
046100        MOVE 'Y'                       TO SW-SKILL-VALIDA
046200        GO TO 2430-COMPARA-SKILL-EXIT
046300     END-IF
046400
046500     ADD 1                             TO CN-INDICE-SKL.
046600
046700 2430-COMPARA-SKILL-EXIT.
046800     EXIT.
046900
047000******************************************************************
047100*                          3000-FIN.                            *
047200******************************************************************
047300 3000-FIN.
047400
047500     GOBACK.
047600
047700******************************************************************
047800*                    8100-BUSCA-POR-ID.                         *
047900******************************************************************
048000 8100-BUSCA-POR-ID.
048100
048200     MOVE 'N'                          TO SW-ENCONTRADO
048300     MOVE 1                            TO CN-INDICE
048400
048500     PERFORM 8110-COMPARA-ID
048600        THRU 8110-COMPARA-ID-EXIT
048700        UNTIL CN-INDICE GREATER LK-TSK-COUNT
048800           OR SI-ENCONTRADO.
048900
049000 8100-BUSCA-POR-ID-EXIT.
049100     EXIT.
049200
049300 8110-COMPARA-ID.
049400
049500     IF TSK-ID (CN-INDICE) EQUAL TK1-TSK-ID
049600        MOVE CN-INDICE                 TO CN-INDICE-ENCONTRADO
049700        MOVE 'Y'                       TO SW-ENCONTRADO
049800        GO TO 8110-COMPARA-ID-EXIT
049900     END-IF
050000
050100     ADD 1                             TO CN-INDICE.
050200
050300 8110-COMPARA-ID-EXIT.
050400     EXIT.
050500
050600******************************************************************
050700*                   8200-BUSCA-POR-NOMBRE.                      *
050800******************************************************************
050900 8200-BUSCA-POR-NOMBRE.
051000
051100     MOVE 'N'                          TO SW-ENCONTRADO
051200     MOVE 1                            TO CN-INDICE
051300
051400     PERFORM 8210-COMPARA-NOMBRE
051500        THRU 8210-COMPARA-NOMBRE-EXIT
051600        UNTIL CN-INDICE GREATER LK-TSK-COUNT
051700           OR SI-ENCONTRADO.
051800
051900 8200-BUSCA-POR-NOMBRE-EXIT.
052000     EXIT.
052100
052200 8210-COMPARA-NOMBRE.
052300
052400     IF TSK-NAME (CN-INDICE) EQUAL TK1-TSK-NAME
052500        MOVE CN-INDICE                 TO CN-INDICE-ENCONTRADO
052600        MOVE 'Y'                       TO SW-ENCONTRADO
052700        GO TO 8210-COMPARA-NOMBRE-EXIT
052800     END-IF
052900
053000     ADD 1                             TO CN-INDICE.
053100
053200 8210-COMPARA-NOMBRE-EXIT.
053300     EXIT.
