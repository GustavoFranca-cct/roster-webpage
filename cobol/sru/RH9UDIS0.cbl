000100******************************************************************
000200* NOMBRE DEL OBJETO:  RH9UDIS0.                                  *
000300*                                                                *
000400* DESCRIPCION: RUTINA DE SERVICIO QUE DETERMINA SI UN EMPLEADO   *
000500*              ESTA DISPONIBLE PARA UN TURNO DADO, DE ACUERDO A  *
000600*              LA CADENA DE DISPONIBILIDAD DEL MAESTRO DE        *
000700*              EMPLEADOS (EMP-AVAILABILITY).  LA CADENA TRAE     *
000800*              FRANJAS SEPARADAS POR COMA, CADA UNA CON EL       *
000900*              FORMATO DIA_HHMM_HHMM (EJ. MON_0900_1700), O CON  *
001000*              LA PALABRA ANY EN LUGAR DEL DIA PARA INDICAR      *
001100*              DISPONIBILIDAD TODOS LOS DIAS EN ESE HORARIO.     *
001200*              EL TURNO SE CONSIDERA CUBIERTO SI CAE COMPLETO    *
001300*              DENTRO DE ALGUNA FRANJA DEL DIA QUE CORRESPONDE.  *
001400*                                                                *
001500* ---------------------------------------------------------------*
001600*                                                                *
001700* Maintenence Log                                                *
001800* Date       Author        Maintenance Requirement.              *
001900* ---------- ------------  --------------------------------------*
002000* 12/06/1990 mibarra       Version inicial - RHR-0007.           *
002100* 04/11/1991 gforrich      Admite franja ANY para todo dia.      *
002200* 20/01/1994 mibarra       Descarta franja con fin no mayor      *
002300*                          al inicio.                            *
002400* 08/09/1998 jsalcedo      AJUSTE Y2K - revisado, la rutina no   *
002500*                          compara anios, sin impacto.           *
002600* 14/05/2001 rquispe       Rechaza franja con dia no reconocido  *
002700*                          en lugar de abortar el programa.      *
002800* 23/03/2004 lparedes      Limpieza de parrafos sin uso.         *
002900* 17/06/2008 gforrich      Se agrega contador suelto de edicion  *
003000*                          de franjas enviadas a validar -       *
003100*                          RHR-0055.                             *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.  RH9UDIS0.
003500 AUTHOR. MARIO IBARRA.
003600 INSTALLATION. IBM Z/OS.
003700 DATE-WRITTEN. 12/06/1990.
003800 DATE-COMPILED. 12/06/1990.
003900 SECURITY. CONFIDENTIAL.
004000
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     CLASS DIAS-SEMANA IS 'MON' 'TUE' 'WED' 'THU' 'FRI' 'SAT'
004500                           'SUN' 'ANY'.
004600
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200
005300*    CONTADOR SUELTO DE EDICION, LLEVA LA CANTIDAD DE FRANJAS     *
005400*    ENVIADAS A VALIDAR EN LA PASADA - RHR-0055.                 *
005500 77  W7-CONT-EDICION                  PIC 9(03) COMP VALUE ZERO.
005600******************************************************************
005700*                    DEFINICION DE CONSTANTES.                  *
005800******************************************************************
005900 01  CT-CONSTANTES.
006000     05  CT-RUTINA                    PIC X(08) VALUE 'RH9UDIS0'.
006100     05  CT-DELIM-COMA                PIC X(01) VALUE ','.
006200     05  CT-DIA-ANY                   PIC X(03) VALUE 'ANY'.
006300
006400******************************************************************
006500*                    DEFINICION DE SWITCHES.                    *
006600******************************************************************
006700 01  SW-SWITCHES.
006800     05  SW-FIN-FRANJAS               PIC X(01) VALUE 'N'.
006900         88  SI-FIN-FRANJAS                     VALUE 'S'.
007000         88  NO-FIN-FRANJAS                     VALUE 'N'.
007100
007200******************************************************************
007300*                    DEFINICION DE CONTADORES.                  *
007400******************************************************************
007500 01  CN-CONTADORES.
007600     05  CN-PUNTERO                   PIC 9(03) COMP.
007700     05  CN-LARGO-CADENA              PIC 9(03) COMP VALUE 120.
007800     05  CN-FRANJAS-LEIDAS            PIC 9(03) COMP.
007900
008000******************************************************************
008100*                    DEFINICION DE VARIABLES.                   *
008200******************************************************************
008300 01  WS-VARIABLES.
008400     05  WS-UNA-FRANJA                PIC X(15).
008500     05  WS-UNA-FRANJA-R REDEFINES WS-UNA-FRANJA.
008600         10  WS-FRANJA-DIA            PIC X(03).
008700         10  FILLER                   PIC X(01).
008800         10  WS-FRANJA-INICIO         PIC X(04).
008900         10  FILLER                   PIC X(01).
009000         10  WS-FRANJA-FIN            PIC X(04).
009100         10  FILLER                   PIC X(02).
009200     05  WS-TEST-NUMERICO             PIC 9(04).
009300     05  WS-FRANJA-INICIO-N           PIC 9(04).
009400     05  WS-FRANJA-INICIO-N-R REDEFINES WS-FRANJA-INICIO-N
009500                                      PIC X(04).
009600     05  WS-FRANJA-FIN-N              PIC 9(04).
009700     05  WS-FRANJA-FIN-N-R REDEFINES WS-FRANJA-FIN-N
009800                                      PIC X(04).
009900
010000******************************************************************
010100*                    DEFINICION DE LINKAGE.                     *
010200******************************************************************
010300 LINKAGE SECTION.
010400 01  LK-AVAILABILITY                  PIC X(120).
010500 01  LK-DAY                           PIC X(03).
010600 01  LK-START-TIME                    PIC 9(04).
010700 01  LK-END-TIME                      PIC 9(04).
010800 01  LK-AVAILABLE-FLAG                PIC X(01).
010900     88  LK-88-AVAILABLE                       VALUE 'Y'.
011000     88  LK-88-NOT-AVAILABLE                    VALUE 'N'.
011100
011200 PROCEDURE DIVISION USING LK-AVAILABILITY
011300                           LK-DAY
011400                           LK-START-TIME
011500                           LK-END-TIME
011600                           LK-AVAILABLE-FLAG.
011700
011800******************************************************************
011900*                       0000-MAINLINE.                          *
012000******************************************************************
012100 0000-MAINLINE.
012200
012300     MOVE 'N'                          TO LK-AVAILABLE-FLAG
012400     MOVE 'N'                          TO SW-FIN-FRANJAS
012500     MOVE ZEROS                        TO CN-PUNTERO
012600
012700     IF LK-AVAILABILITY EQUAL SPACES OR LOW-VALUES
012800        GOBACK
012900     END-IF
013000
013100     PERFORM 2000-PROCESO-FRANJAS
013200        THRU 2000-PROCESO-FRANJAS-EXIT
013300        UNTIL SI-FIN-FRANJAS
013400           OR LK-88-AVAILABLE
013500
013600     GOBACK.
013700
013800******************************************************************
013900*                   2000-PROCESO-FRANJAS.                       *
014000* TOMA LA SIGUIENTE FRANJA DE LA CADENA (SEPARADA POR COMA) Y LA *
014100* VALIDA CONTRA EL DIA Y HORARIO DEL TURNO SOLICITADO.           *
014200******************************************************************
014300 2000-PROCESO-FRANJAS.
014400
014500     IF CN-PUNTERO NOT LESS CN-LARGO-CADENA
014600        MOVE 'S'                       TO SW-FIN-FRANJAS
014700        GO TO 2000-PROCESO-FRANJAS-EXIT
014800     END-IF
014900
015000     ADD 1                             TO CN-PUNTERO
015100     MOVE SPACES                       TO WS-UNA-FRANJA
015200
015300     UNSTRING LK-AVAILABILITY DELIMITED BY CT-DELIM-COMA
015400        INTO WS-UNA-FRANJA
015500        WITH POINTER CN-PUNTERO
015600        ON OVERFLOW
015700           MOVE 'S'                    TO SW-FIN-FRANJAS
015800     END-UNSTRING
015900
016000     IF WS-UNA-FRANJA EQUAL SPACES
016100        GO TO 2000-PROCESO-FRANJAS-EXIT
016200     END-IF
016300
016400     ADD 1                             TO CN-FRANJAS-LEIDAS
016500     ADD 1                             TO W7-CONT-EDICION
016600
016700     PERFORM 2100-VALIDA-FRANJA
016800        THRU 2100-VALIDA-FRANJA-EXIT.
016900
017000 2000-PROCESO-FRANJAS-EXIT.
017100     EXIT.
017200
017300******************************************************************
017400*                    2100-VALIDA-FRANJA.                        *
017500******************************************************************
017600 2100-VALIDA-FRANJA.
017700
017800     IF WS-FRANJA-DIA NOT EQUAL CT-DIA-ANY
017900        IF WS-FRANJA-DIA NOT EQUAL LK-DAY
018000           GO TO 2100-VALIDA-FRANJA-EXIT
018100        END-IF
018200     END-IF
018300
018400     MOVE WS-FRANJA-INICIO             TO WS-TEST-NUMERICO
018500     IF WS-TEST-NUMERICO IS NOT NUMERIC
018600        GO TO 2100-VALIDA-FRANJA-EXIT
018700     END-IF
018800     MOVE WS-TEST-NUMERICO             TO WS-FRANJA-INICIO-N
018900
019000     MOVE WS-FRANJA-FIN                TO WS-TEST-NUMERICO
019100     IF WS-TEST-NUMERICO IS NOT NUMERIC
019200        GO TO 2100-VALIDA-FRANJA-EXIT
019300     END-IF
019400     MOVE WS-TEST-NUMERICO             TO WS-FRANJA-FIN-N
019500
019600     IF WS-FRANJA-FIN-N NOT GREATER THAN WS-FRANJA-INICIO-N
019700        GO TO 2100-VALIDA-FRANJA-EXIT
019800     END-IF
019900
020000     IF WS-FRANJA-INICIO-N NOT GREATER THAN LK-START-TIME
020100        AND LK-END-TIME NOT GREATER THAN WS-FRANJA-FIN-N
020200        MOVE 'Y'                       TO LK-AVAILABLE-FLAG
020300     END-IF.
020400
020500 2100-VALIDA-FRANJA-EXIT.
020600     EXIT.
