000100******************************************************************
000200* NOMBRE DEL OBJETO:  RH9CCFG0.                                  *
000300*                                                                *
000400* DESCRIPCION: RUTINA DE SERVICIO DEL STORE DE PARAMETROS DEL    *
000500*              OPTIMIZADOR (GA.*, PENALTY.*, THRESHOLD.*).       *
000600*              RECIBE LA TABLA DE PARAMETROS YA LEIDA POR EL     *
000700*              INVOCANTE (ARCHIVO CFG-SETTINGS) Y ATIENDE DOS    *
000800*              OPERACIONES: CONSULTA CON DEFAULT (L) Y           *
000900*              ACTUALIZACION DE UNA CLAVE (U).  NO ABRE NI       *
001000*              GRABA ARCHIVOS - EL INVOCANTE REGRABA EL          *
001100*              ARCHIVO CUANDO CORRESPONDE.                       *
001200*                                                                *
001300* ---------------------------------------------------------------*
001400*                                                                *
001500* Maintenence Log                                                *
001600* Date       Author        Maintenance Requirement.              *
001700* ---------- ------------  --------------------------------------*
001800* 22/03/1988 gforrich      Version inicial - RHR-0010.           *
001900* 14/08/1990 mibarra       Agrega alta de clave nueva cuando no  *
002000*                          existe en la tabla - RHR-0011.        *
002100* 03/09/1998 jsalcedo      AJUSTE Y2K - revisado, sin impacto.   *
002200* 27/02/2003 rquispe       No regraba si el valor entrante es    *
002300*                          identico al vigente - RHR-0022.       *
002400* 19/11/2006 lparedes      Sonar GateWay - limpieza de parrafos. *
002500* 17/06/2008 gforrich      Se agrega contador suelto de edicion  *
002600*                          de comparaciones de la busqueda -     *
002700*                          RHR-0055.                             *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  RH9CCFG0.
003100 AUTHOR. GUSTAVO FORRICH.
003200 INSTALLATION. IBM Z/OS.
003300 DATE-WRITTEN. 22/03/1988.
003400 DATE-COMPILED. 22/03/1988.
003500 SECURITY. CONFIDENTIAL.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800*    CONTADOR SUELTO DE EDICION, LLEVA LA CANTIDAD DE CLAVES      *
004900*    COMPARADAS EN LA BUSQUEDA SECUENCIAL - RHR-0055.             *
005000 77  W7-CONT-EDICION                  PIC 9(04) COMP VALUE ZERO.
005100******************************************************************
005200*                    DEFINICION DE CONSTANTES.                  *
005300******************************************************************
005400 01  CT-CONSTANTES.
005500     05  CT-RUTINA                    PIC X(08) VALUE 'RH9CCFG0'.
005600
005700******************************************************************
005800*                    DEFINICION DE SWITCHES.                    *
005900******************************************************************
006000 01  SW-SWITCHES.
006100     05  SW-ENCONTRADO                PIC X(01) VALUE 'N'.
006200         88  SI-ENCONTRADO                      VALUE 'Y'.
006300
006400******************************************************************
006500*                    DEFINICION DE CONTADORES.                  *
006600******************************************************************
006700 01  CN-CONTADORES.
006800     05  CN-INDICE                    PIC 9(04) COMP.
006900     05  CN-INDICE-R REDEFINES CN-INDICE PIC X(04).
007000
007100******************************************************************
007200*                    DEFINICION DE VARIABLES.                   *
007300******************************************************************
007400 01  WS-VARIABLES.
007500     05  WS-CLAVE-TEST                PIC X(40).
007600     05  WS-CLAVE-TEST-R REDEFINES WS-CLAVE-TEST.
007700         10  WS-CLAVE-NAMESPACE       PIC X(10).
007800         10  FILLER                   PIC X(30).
007900     05  WS-CONTADOR-DISPLAY          PIC 9(04).
008000     05  WS-CONTADOR-DISPLAY-R REDEFINES WS-CONTADOR-DISPLAY
008100                                      PIC X(04).
008200
008300******************************************************************
008400*                    DEFINICION DE LINKAGE.                     *
008500******************************************************************
008600 LINKAGE SECTION.
008700 01  LK-CONFIG-COUNT                  PIC 9(04) COMP.
008800 01  LK-CONFIG-TABLA.
008900     05  LK-CONFIG-ENTRADA OCCURS 1 TO 200 TIMES
009000                           DEPENDING ON LK-CONFIG-COUNT.
009100         10  LK-CFG-KEY               PIC X(40).
009200         10  LK-CFG-VALUE             PIC X(20).
009300     COPY RHROCF1.
009400
009500 PROCEDURE DIVISION USING LK-CONFIG-COUNT
009600                           LK-CONFIG-TABLA
009700                           RHROCF1.
009800
009900******************************************************************
010000*                       0000-MAINLINE.                          *
010100******************************************************************
010200 0000-MAINLINE.
010300
010400     MOVE 'N'                          TO CF1-FOUND-FLAG
010500
010600     EVALUATE TRUE
010700        WHEN CF1-88-LOOKUP
010800           PERFORM 2000-LOOKUP
010900              THRU 2000-LOOKUP-EXIT
011000        WHEN CF1-88-UPDATE
011100           PERFORM 2500-UPDATE
011200              THRU 2500-UPDATE-EXIT
011300        WHEN OTHER
011400           DISPLAY CT-RUTINA ' - OPCION INVALIDA: ' CF1-OPCION
011500     END-EVALUATE
011600
011700     GOBACK.
011800
011900******************************************************************
012000*                      2000-LOOKUP.                              *
012100* CONSULTA UNA CLAVE; SI NO EXISTE EN LA TABLA DEVUELVE EL       *
012200* DEFAULT PROVISTO POR EL INVOCANTE.                              *
012300******************************************************************
012400 2000-LOOKUP.
012500
012600     MOVE 'N'                          TO SW-ENCONTRADO
012700     MOVE 1                            TO CN-INDICE
012800
012900     PERFORM 2100-BUSCA-CLAVE
013000        THRU 2100-BUSCA-CLAVE-EXIT
013100        UNTIL CN-INDICE GREATER LK-CONFIG-COUNT
013200           OR SI-ENCONTRADO
013300
013400     IF SI-ENCONTRADO
013500        MOVE 'Y'                       TO CF1-FOUND-FLAG
013600     ELSE
013700        MOVE CF1-DEFAULT               TO CF1-VALUE
013800        MOVE 'N'                       TO CF1-FOUND-FLAG
013900     END-IF.
014000
014100 2000-LOOKUP-EXIT.
014200     EXIT.
014300
014400 2100-BUSCA-CLAVE.
014500
014600     ADD 1                             TO W7-CONT-EDICION
014700     IF LK-CFG-KEY (CN-INDICE) EQUAL CF1-KEY
014800        MOVE LK-CFG-VALUE (CN-INDICE)  TO CF1-VALUE
014900        MOVE 'Y'                       TO SW-ENCONTRADO
015000        GO TO 2100-BUSCA-CLAVE-EXIT
015100     END-IF
015200
015300     ADD 1                             TO CN-INDICE.
015400
015500 2100-BUSCA-CLAVE-EXIT.
015600     EXIT.
015700
015800******************************************************************
015900*                      2500-UPDATE.                              *
016000* ACTUALIZA EL VALOR DE UNA CLAVE EXISTENTE O AGREGA UNA CLAVE   *
016100* NUEVA AL FINAL DE LA TABLA SI NO SE ENCUENTRA.                 *
016200******************************************************************
016300 2500-UPDATE.
016400
016500     MOVE 'N'                          TO SW-ENCONTRADO
016600     MOVE 1                            TO CN-INDICE
016700
016800     PERFORM 2600-BUSCA-Y-ACTUALIZA
016900        THRU 2600-BUSCA-Y-ACTUALIZA-EXIT
017000        UNTIL CN-INDICE GREATER LK-CONFIG-COUNT
017100           OR SI-ENCONTRADO
017200
017300     IF SI-ENCONTRADO
017400        MOVE 'Y'                       TO CF1-FOUND-FLAG
017500     ELSE
017600        IF LK-CONFIG-COUNT LESS 200
017700           ADD 1                       TO LK-CONFIG-COUNT
017800           MOVE CF1-KEY   TO LK-CFG-KEY (LK-CONFIG-COUNT)
017900           MOVE CF1-VALUE TO LK-CFG-VALUE (LK-CONFIG-COUNT)
018000        ELSE
018100           DISPLAY CT-RUTINA ' - TABLA DE PARAMETROS LLENA'
018200        END-IF
018300        MOVE 'N'                       TO CF1-FOUND-FLAG
018400     END-IF.
018500
018600 2500-UPDATE-EXIT.
018700     EXIT.
018800
018900 2600-BUSCA-Y-ACTUALIZA.
019000
019100     ADD 1                             TO W7-CONT-EDICION
019200     IF LK-CFG-KEY (CN-INDICE) EQUAL CF1-KEY
019300        IF LK-CFG-VALUE (CN-INDICE) NOT EQUAL CF1-VALUE
019400           MOVE CF1-VALUE TO LK-CFG-VALUE (CN-INDICE)
019500        END-IF
019600        MOVE 'Y'                       TO SW-ENCONTRADO
019700        GO TO 2600-BUSCA-Y-ACTUALIZA-EXIT
019800     END-IF
019900
020000     ADD 1                             TO CN-INDICE.
020100
020200 2600-BUSCA-Y-ACTUALIZA-EXIT.
020300     EXIT.
