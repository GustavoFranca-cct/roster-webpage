000100******************************************************************
000200* NOMBRE DEL OBJETO:  RH9UPRF0.                                  *
000300*                                                                *
000400* DESCRIPCION: RUTINA DE SERVICIO QUE CALIFICA UN TURNO SEGUN    *
000500*              LA CADENA DE PREFERENCIAS DEL EMPLEADO            *
000600*              (EMP-PREFERENCES).  LA CADENA TRAE REGLAS         *
000700*              SEPARADAS POR PUNTO Y COMA, CADA UNA CON EL       *
000800*              FORMATO CLAVE:VALOR.  CLAVES RECONOCIDAS:         *
000900*              PREFERRED, UNPREFERRED, PREFERREDDAY,             *
001000*              UNPREFERREDDAY.  DEVUELVE -1 (NO PREFERIDO),      *
001100*              0 (NEUTRO) O +1 (PREFERIDO).                      *
001200*                                                                *
001300* ---------------------------------------------------------------*
001400*                                                                *
001500* Maintenence Log                                                *
001600* Date       Author        Maintenance Requirement.              *
001700* ---------- ------------  --------------------------------------*
001800* 18/07/1990 gforrich      Version inicial - RHR-0008.           *
001900* 02/12/1992 mibarra       Agrega bloques nombrados MORNING /     *
002000*                          AFTERNOON / EVENING - RHR-0009.       *
002100* 09/09/1998 jsalcedo      AJUSTE Y2K - revisado, sin impacto.   *
002200* 11/06/2002 rquispe       Corta evaluacion en la primera regla  *
002300*                          UNPREFERRED / UNPREFERREDDAY que      *
002400*                          coincide, segun aclaracion negocio.   *
002500* 30/01/2005 lparedes      Sonar GateWay - limpieza de parrafos. *
002600* 17/06/2008 gforrich      Se agrega contador suelto de edicion  *
002700*                          de bloques nombrados probados -       *
002800*                          RHR-0055.                             *
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  RH9UPRF0.
003200 AUTHOR. GUSTAVO FORRICH.
003300 INSTALLATION. IBM Z/OS.
003400 DATE-WRITTEN. 18/07/1990.
003500 DATE-COMPILED. 18/07/1990.
003600 SECURITY. CONFIDENTIAL.
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     CLASS DIAS-SEMANA IS 'MON' 'TUE' 'WED' 'THU' 'FRI' 'SAT'
004200                           'SUN'.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900
005000*    CONTADOR SUELTO DE EDICION, LLEVA LA CANTIDAD DE BLOQUES     *
005100*    NOMBRADOS PROBADOS AL RESOLVER MORNING/AFTERNOON/EVENING -   *
005200*    RHR-0055.                                                   *
005300 77  W7-CONT-EDICION                  PIC 9(01) COMP VALUE ZERO.
005400******************************************************************
005500*                    DEFINICION DE CONSTANTES.                  *
005600******************************************************************
005700 01  CT-CONSTANTES.
005800     05  CT-RUTINA                    PIC X(08) VALUE 'RH9UPRF0'.
005900     05  CT-DELIM-PUNTOYCOMA          PIC X(01) VALUE ';'.
006000     05  CT-DELIM-DOSPUNTOS           PIC X(01) VALUE ':'.
006100     05  CT-DELIM-GUION               PIC X(01) VALUE '_'.
006200     05  CT-VALOR-ANY                 PIC X(08) VALUE 'ANY'.
006300
006400******************************************************************
006500*          TABLA DE BLOQUES NOMBRADOS DE HORARIO.                *
006600******************************************************************
006700 01  TB-BLOQUES-NOMBRADOS.
006800     05  TB-BLOQUE OCCURS 3 TIMES.
006900         10  TB-BLOQUE-NOMBRE         PIC X(09).
007000         10  TB-BLOQUE-INICIO         PIC 9(04).
007100         10  TB-BLOQUE-FIN            PIC 9(04).
007200 01  TB-BLOQUES-VALORES REDEFINES TB-BLOQUES-NOMBRADOS.
007300     05  FILLER                       PIC X(17) VALUE
007400         'MORNING  07001200'.
007500     05  FILLER                       PIC X(17) VALUE
007600         'AFTERNOON12001700'.
007700     05  FILLER                       PIC X(17) VALUE
007800         'EVENING  17002200'.
007900
008000******************************************************************
008100*                    DEFINICION DE SWITCHES.                    *
008200******************************************************************
008300 01  SW-SWITCHES.
008400     05  SW-FIN-REGLAS                PIC X(01) VALUE 'N'.
008500         88  SI-FIN-REGLAS                      VALUE 'S'.
008600     05  SW-CORTA-EVALUACION          PIC X(01) VALUE 'N'.
008700         88  SI-CORTA-EVALUACION                 VALUE 'S'.
008800
008900******************************************************************
009000*                    DEFINICION DE CONTADORES.                  *
009100******************************************************************
009200 01  CN-CONTADORES.
009300     05  CN-PUNTERO                   PIC 9(03) COMP.
009400     05  CN-LARGO-CADENA              PIC 9(03) COMP VALUE 120.
009500     05  CN-INDICE-BLOQUE             PIC 9(01) COMP.
009600
009700******************************************************************
009800*                    DEFINICION DE VARIABLES.                   *
009900******************************************************************
010000 01  WS-VARIABLES.
010100     05  WS-UNA-REGLA                 PIC X(30).
010200     05  WS-RULE-KEY                  PIC X(16).
010300     05  WS-RULE-KEY-R REDEFINES WS-RULE-KEY.
010400         10  WS-RULE-KEY-01           PIC X(01).
010500         10  FILLER                   PIC X(15).
010600     05  WS-RULE-VALUE                PIC X(14).
010700     05  WS-RULE-DAY                  PIC X(03).
010800     05  WS-RULE-TIMESPEC             PIC X(10).
010900     05  WS-EXPL-INICIO               PIC X(04).
011000     05  WS-EXPL-FIN                  PIC X(04).
011100     05  WS-VENTANA-INICIO            PIC 9(04).
011200     05  WS-VENTANA-INICIO-R REDEFINES WS-VENTANA-INICIO
011300                                      PIC X(04).
011400     05  WS-VENTANA-FIN               PIC 9(04).
011500     05  WS-VENTANA-FIN-R REDEFINES WS-VENTANA-FIN
011600                                      PIC X(04).
011700     05  WS-VENTANA-VALIDA            PIC X(01) VALUE 'N'.
011800         88  WS-88-VENTANA-VALIDA              VALUE 'Y'.
011900     05  WS-DIA-COINCIDE              PIC X(01) VALUE 'N'.
012000         88  WS-88-DIA-COINCIDE                VALUE 'Y'.
012100
012200******************************************************************
012300*                    DEFINICION DE LINKAGE.                     *
012400******************************************************************
012500 LINKAGE SECTION.
012600 01  LK-PREFERENCES                   PIC X(120).
012700 01  LK-DAY                           PIC X(03).
012800 01  LK-START-TIME                    PIC 9(04).
012900 01  LK-END-TIME                      PIC 9(04).
013000 01  LK-SCORE                         PIC S9(01).
013100
013200 PROCEDURE DIVISION USING LK-PREFERENCES
013300                           LK-DAY
013400                           LK-START-TIME
013500                           LK-END-TIME
013600                           LK-SCORE.
013700
013800******************************************************************
013900*                       0000-MAINLINE.                          *
014000******************************************************************
014100 0000-MAINLINE.
014200
014300     MOVE ZERO                         TO LK-SCORE
014400     MOVE 'N'                          TO SW-FIN-REGLAS
014500     MOVE 'N'                          TO SW-CORTA-EVALUACION
014600     MOVE ZEROS                        TO CN-PUNTERO
014700
014800     IF LK-PREFERENCES EQUAL SPACES OR LOW-VALUES
014900        GOBACK
015000     END-IF
015100
015200     PERFORM 2000-PROCESO-REGLAS
015300        THRU 2000-PROCESO-REGLAS-EXIT
015400        UNTIL SI-FIN-REGLAS
015500           OR SI-CORTA-EVALUACION
015600
015700     GOBACK.
015800
015900******************************************************************
016000*                   2000-PROCESO-REGLAS.                        *
016100******************************************************************
016200 2000-PROCESO-REGLAS.
016300
016400     IF CN-PUNTERO NOT LESS CN-LARGO-CADENA
016500        MOVE 'S'                       TO SW-FIN-REGLAS
016600        GO TO 2000-PROCESO-REGLAS-EXIT
016700     END-IF
016800
016900     ADD 1                             TO CN-PUNTERO
017000     MOVE SPACES                       TO WS-UNA-REGLA
017100
017200     UNSTRING LK-PREFERENCES DELIMITED BY CT-DELIM-PUNTOYCOMA
017300        INTO WS-UNA-REGLA
017400        WITH POINTER CN-PUNTERO
017500        ON OVERFLOW
017600           MOVE 'S'                    TO SW-FIN-REGLAS
017700     END-UNSTRING
017800
017900     IF WS-UNA-REGLA EQUAL SPACES
018000        GO TO 2000-PROCESO-REGLAS-EXIT
018100     END-IF
018200
018300     MOVE SPACES                       TO WS-RULE-KEY
018400     MOVE SPACES                       TO WS-RULE-VALUE
018500
018600     UNSTRING WS-UNA-REGLA DELIMITED BY CT-DELIM-DOSPUNTOS
018700        INTO WS-RULE-KEY WS-RULE-VALUE
018800     END-UNSTRING
018900
019000     INSPECT WS-RULE-KEY
019100        CONVERTING 'abcdefghijklmnopqrstuvwxyz'
019200                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
019300
019400     PERFORM 2100-APLICA-REGLA
019500        THRU 2100-APLICA-REGLA-EXIT.
019600
019700 2000-PROCESO-REGLAS-EXIT.
019800     EXIT.
019900
020000******************************************************************
020100*                    2100-APLICA-REGLA.                         *
020200******************************************************************
020300 2100-APLICA-REGLA.
020400
020500     EVALUATE TRUE
020600        WHEN WS-RULE-KEY (1:12) EQUAL 'UNPREFERREDD'
020700           IF LK-DAY EQUAL WS-RULE-VALUE (1:3)
020800              MOVE -1                  TO LK-SCORE
020900              MOVE 'S'                 TO SW-CORTA-EVALUACION
021000           END-IF
021100        WHEN WS-RULE-KEY (1:10) EQUAL 'PREFERREDD'
021200           IF LK-DAY EQUAL WS-RULE-VALUE (1:3)
021300              MOVE 1                   TO LK-SCORE
021400           END-IF
021500        WHEN WS-RULE-KEY (1:11) EQUAL 'UNPREFERRED'
021600           PERFORM 2200-EVALUA-VENTANA
021700              THRU 2200-EVALUA-VENTANA-EXIT
021800           IF WS-88-DIA-COINCIDE AND WS-88-VENTANA-VALIDA
021900              MOVE -1                  TO LK-SCORE
022000              MOVE 'S'                 TO SW-CORTA-EVALUACION
022100           END-IF
022200        WHEN WS-RULE-KEY (1:9) EQUAL 'PREFERRED'
022300           PERFORM 2200-EVALUA-VENTANA
022400              THRU 2200-EVALUA-VENTANA-EXIT
022500           IF WS-88-DIA-COINCIDE AND WS-88-VENTANA-VALIDA
022600              MOVE 1                   TO LK-SCORE
022700           END-IF
022800        WHEN OTHER
022900           CONTINUE
023000     END-EVALUATE.
023100
023200 2100-APLICA-REGLA-EXIT.
023300     EXIT.
023400
023500******************************************************************
023600*          2200-EVALUA-VENTANA.                                 *
023700* VALIDA DIA + FRANJA HORARIA DE UNA REGLA PREFERRED/            *
023800* UNPREFERRED (VALOR = DIA O DIA_HHMM_HHMM O NOMBRE DE BLOQUE).  *
023900******************************************************************
024000 2200-EVALUA-VENTANA.
024100
024200     MOVE 'N'                          TO WS-DIA-COINCIDE
024300     MOVE 'N'                          TO WS-VENTANA-VALIDA
024400     MOVE SPACES                       TO WS-RULE-DAY
024500     MOVE SPACES                       TO WS-RULE-TIMESPEC
024600
024700     UNSTRING WS-RULE-VALUE DELIMITED BY CT-DELIM-GUION
024800        INTO WS-RULE-DAY WS-RULE-TIMESPEC
024900     END-UNSTRING
025000
025100     IF WS-RULE-DAY (1:3) NOT EQUAL LK-DAY
025200        GO TO 2200-EVALUA-VENTANA-EXIT
025300     END-IF
025400     MOVE 'Y'                          TO WS-DIA-COINCIDE
025500
025600     IF WS-RULE-TIMESPEC EQUAL SPACES
025700        OR WS-RULE-TIMESPEC (1:3) EQUAL CT-VALOR-ANY
025800        MOVE 'Y'                       TO WS-VENTANA-VALIDA
025900        GO TO 2200-EVALUA-VENTANA-EXIT
026000     END-IF
026100
026200     UNSTRING WS-RULE-TIMESPEC DELIMITED BY CT-DELIM-GUION
026300        INTO WS-EXPL-INICIO WS-EXPL-FIN
026400     END-UNSTRING
026500
026600     IF WS-EXPL-FIN NOT EQUAL SPACES
026700        IF WS-EXPL-INICIO IS NUMERIC AND WS-EXPL-FIN IS NUMERIC
026800           MOVE WS-EXPL-INICIO         TO WS-VENTANA-INICIO
026900           MOVE WS-EXPL-FIN            TO WS-VENTANA-FIN
027000           PERFORM 2300-VERIFICA-SOLAPE
027100              THRU 2300-VERIFICA-SOLAPE-EXIT
027200        END-IF
027300        GO TO 2200-EVALUA-VENTANA-EXIT
027400     END-IF
027500
027600     MOVE 1                            TO CN-INDICE-BLOQUE
027700
027800     PERFORM 2210-BUSCA-BLOQUE
027900        THRU 2210-BUSCA-BLOQUE-EXIT
028000        UNTIL CN-INDICE-BLOQUE GREATER 3.
028100
028200 2200-EVALUA-VENTANA-EXIT.
028300     EXIT.
028400
028500******************************************************************
028600*                 2210-BUSCA-BLOQUE.                            *
028700******************************************************************
028800 2210-BUSCA-BLOQUE.
028900
029000     ADD 1                             TO W7-CONT-EDICION
029100     IF WS-RULE-TIMESPEC (1:9) EQUAL
029200           TB-BLOQUE-NOMBRE (CN-INDICE-BLOQUE)
029300        MOVE TB-BLOQUE-INICIO (CN-INDICE-BLOQUE)
029400                                   TO WS-VENTANA-INICIO
029500        MOVE TB-BLOQUE-FIN (CN-INDICE-BLOQUE)
029600                                   TO WS-VENTANA-FIN
029700        PERFORM 2300-VERIFICA-SOLAPE
029800           THRU 2300-VERIFICA-SOLAPE-EXIT
029900        MOVE 4                        TO CN-INDICE-BLOQUE
030000        GO TO 2210-BUSCA-BLOQUE-EXIT
030100     END-IF
030200
030300     ADD 1                             TO CN-INDICE-BLOQUE.
030400
030500 2210-BUSCA-BLOQUE-EXIT.
030600     EXIT.
030700
030800******************************************************************
030900*                 2300-VERIFICA-SOLAPE.                         *
031000******************************************************************
031100 2300-VERIFICA-SOLAPE.
031200
031300     IF WS-VENTANA-FIN GREATER WS-VENTANA-INICIO
031400        IF LK-START-TIME LESS WS-VENTANA-FIN
031500           AND LK-END-TIME GREATER WS-VENTANA-INICIO
031600           MOVE 'Y'                    TO WS-VENTANA-VALIDA
031700        END-IF
031800     END-IF.
031900
032000 2300-VERIFICA-SOLAPE-EXIT.
032100     EXIT.
