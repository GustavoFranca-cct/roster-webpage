000100******************************************************************
000200* NOMBRE DEL OBJETO:  RH9CEMP0.                                  *
000300*                                                                *
000400* DESCRIPCION: RUTINA DE SERVICIO - NUCLEO DE MANTENIMIENTO DE   *
000500*              EMPLEADOS DEL ROSTER.  RECIBE LA TABLA DE         *
000600*              EMPLEADOS YA LEIDA POR EL INVOCANTE (ARCHIVO      *
000700*              MAESTRO EMP-MASTER) Y APLICA ALTA, MODIFICACION,  *
000800*              BAJA (DESACTIVAR) Y REACTIVACION.  EL INVOCANTE   *
000900*              ES QUIEN REGRABA EL ARCHIVO MAESTRO AL FINAL DEL  *
001000*              PROCESO.                                         *
001100*                                                                *
001200* ---------------------------------------------------------------*
001300*                                                                *
001400* Maintenence Log                                                *
001500* Date       Author        Maintenance Requirement.              *
001600* ---------- ------------  --------------------------------------*
001700* 09/02/1989 gforrich      Version inicial - RHR-0012.           *
001800* 30/07/1991 mibarra       Agrega ACTIVATE/DEACTIVATE - RHR-0013.*
001900* 14/03/1993 gforrich      Cambio de razon social no rechaza el  *
002000*                          alta si el nombre nuevo es igual al   *
002100*                          vigente - RHR-0015.                  *
002200* 10/09/1998 jsalcedo      AJUSTE Y2K - revisado, sin impacto.   *
002300* 05/04/2002 rquispe       MAX-TOTAL-HOURS en cero se acepta     *
002400*                          como limite libre en el UPDATE -      *
002500*                          RHR-0027.                              *
002600* 12/12/2005 lparedes      Sonar GateWay - limpieza de parrafos  *
002700*                          y estandarizacion de mensajes.        *
002800* 22/10/2007 jsalcedo      EM1-SKILLS se grababa tal cual venia  *
002900*                          del invocante; ahora se filtra contra *
003000*                          el maestro de habilidades RHROSKL     *
003100*                          recibido por LINKAGE en el ALTA y en  *
003200*                          el UPDATE - RHR-0052.                 *
003300* 17/06/2008 gforrich      Se agrega contador suelto de edicion  *
003400*                          de comparaciones del filtro de        *
003500*                          skills - RHR-0055.                    *
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.  RH9CEMP0.
003900 AUTHOR. GUSTAVO FORRICH.
004000 INSTALLATION. IBM Z/OS.
004100 DATE-WRITTEN. 09/02/1989.
004200 DATE-COMPILED. 09/02/1989.
004300 SECURITY. CONFIDENTIAL.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200
005300 DATA DIVISION.
005400 WORKING-STORAGE SECTION.
005500
005600*    CONTADOR SUELTO DE EDICION, LLEVA LA CANTIDAD DE SKILLS      *
005700*    COMPARADAS CONTRA EL MAESTRO EN EL FILTRADO - RHR-0055.      *
005800 77  W7-CONT-EDICION                  PIC 9(04) COMP VALUE ZERO.
005900******************************************************************
006000*                    DEFINICION DE CONSTANTES.                  *
006100******************************************************************
006200 01  CT-CONSTANTES.
006300     05  CT-RUTINA                    PIC X(08) VALUE 'RH9CEMP0'.
006400     05  CT-OPCION                    PIC X(06) VALUE 'OPCION'.
006500     05  CT-EMP-NAME                  PIC X(08) VALUE 'EMP-NAME'.
006600     05  CT-DELIM-COMA                PIC X(01) VALUE ','.
006700     05  CT-MAX-SKILLS                PIC 9(02) COMP VALUE 10.
006800
006900 01  ME-MENSAJES.
007000     05  ME-CAMPO-OBLIGATORIO         PIC X(07) VALUE 'RHE2001'.
007100     05  ME-REG-DUPLICADO             PIC X(07) VALUE 'RHE2010'.
007200     05  ME-REG-NO-EXISTE             PIC X(07) VALUE 'RHE2020'.
007300     05  ME-OPCION-INVALIDA           PIC X(07) VALUE 'RHE2100'.
007400     05  ME-YA-EN-ESTADO              PIC X(07) VALUE 'RHA2001'.
007500
007600******************************************************************
007700*                    DEFINICION DE SWITCHES.                    *
007800******************************************************************
007900 01  SW-SWITCHES.
008000     05  SW-ENCONTRADO                PIC X(01) VALUE 'N'.
008100         88  SI-ENCONTRADO                      VALUE 'Y'.
008200     05  SW-FIN-SKILLS                PIC X(01) VALUE 'N'.
008300         88  SI-FIN-SKILLS                      VALUE 'S'.
008400     05  SW-SKILL-VALIDA              PIC X(01) VALUE 'N'.
008500         88  SI-SKILL-VALIDA                    VALUE 'S'.
008600
008700******************************************************************
008800*                    DEFINICION DE CONTADORES.                  *
008900******************************************************************
009000 01  CN-CONTADORES.
009100     05  CN-INDICE                    PIC 9(04) COMP.
009200     05  CN-INDICE-R REDEFINES CN-INDICE PIC X(04).
009300     05  CN-INDICE-ENCONTRADO         PIC 9(04) COMP.
009400     05  CN-INDICE-SKL                PIC 9(04) COMP.
009500     05  CN-PUNTERO                   PIC 9(03) COMP.
009600     05  CN-LARGO-CADENA              PIC 9(03) COMP.
009700     05  CN-SKILLS-CARGADAS           PIC 9(02) COMP.
009800
009900******************************************************************
010000*                    DEFINICION DE VARIABLES.                   *
010100******************************************************************
010200 01  WS-VARIABLES.
010300     05  WS-CAMPO-TEST-3              PIC 9(03).
010400     05  WS-CAMPO-TEST-3-A REDEFINES WS-CAMPO-TEST-3 PIC X(03).
010500     05  WS-CAMPO-TEST-2              PIC 9(02).
010600     05  WS-CAMPO-TEST-2-A REDEFINES WS-CAMPO-TEST-2 PIC X(02).
010700     05  WS-UNA-SKILL                 PIC X(10).
010800     05  WS-SKILLS-FILTRADAS          PIC X(60).
010900     05  WS-SKILLS-ACUM               PIC X(60).
011000
011100******************************************************************
011200*                    DEFINICION DE LINKAGE.                     *
011300******************************************************************
011400 LINKAGE SECTION.
011500 01  LK-EMP-COUNT                     PIC 9(04) COMP.
011600 01  LK-EMP-TABLA.
011700     05  LK-EMP-REGISTRO OCCURS 1 TO 500 TIMES
011800                          DEPENDING ON LK-EMP-COUNT.
011900         10  EMP-ID                   PIC 9(06).
012000         10  EMP-NAME                 PIC X(30).
012100         10  EMP-CONTRACT-HOURS       PIC 9(03).
012200         10  EMP-AVAILABILITY         PIC X(120).
012300         10  EMP-PREFERENCES          PIC X(120).
012400         10  EMP-MAX-CONSEC-DAYS      PIC 9(03).
012500         10  EMP-MIN-CONSEC-DAYS      PIC 9(03).
012600         10  EMP-MAX-WEEKENDS         PIC 9(02).
012700         10  EMP-MAX-TOTAL-HOURS      PIC 9(03).
012800         10  EMP-MIN-TOTAL-HOURS      PIC 9(03).
012900         10  EMP-CONSEC-PEN-WT        PIC 9(03).
013000         10  EMP-WEEKEND-PEN-WT       PIC 9(03).
013100         10  EMP-HOURS-PEN-WT         PIC 9(03).
013200         10  EMP-ACTIVE-FLAG          PIC X(01).
013300             88  EMP-88-ACTIVE                 VALUE 'Y'.
013400             88  EMP-88-INACTIVE               VALUE 'N'.
013500         10  EMP-SKILLS               PIC X(60).
013600         10  FILLER                   PIC X(37).
013700     COPY RHROEM1.
013800     COPY RHRORET.
013900 01  LK-SKL-COUNT                     PIC 9(04) COMP.
014000 01  LK-SKL-TABLA.
014100     05  LK-SKL-REGISTRO OCCURS 1 TO 200 TIMES
014200                          DEPENDING ON LK-SKL-COUNT.
014300         10  SKL-NAME                 PIC X(10).
014400         10  FILLER                   PIC X(10).
014500
014600 PROCEDURE DIVISION USING LK-EMP-COUNT
014700                           LK-EMP-TABLA
014800                           RHROEM1
014900                           RHRORET
015000                           LK-SKL-COUNT
015100                           LK-SKL-TABLA.
015200
015300******************************************************************
015400*                        0000-MAINLINE.                          *
015500******************************************************************
015600 0000-MAINLINE.
015700
015800     PERFORM 1000-INICIO
015900        THRU 1000-INICIO-EXIT
016000
016100     PERFORM 2000-PROCESO
016200        THRU 2000-PROCESO-EXIT
016300
016400     PERFORM 3000-FIN.
016500
016600******************************************************************
016700*                         1000-INICIO.                          *
016800******************************************************************
016900 1000-INICIO.
017000
017100     INITIALIZE RHRORET
017200     SET RET0-88-OK                    TO TRUE
017300
017400     IF EM1-OPCION EQUAL SPACES OR LOW-VALUES
017500        SET RET0-88-COD-ERROR          TO TRUE
017600        MOVE CT-RUTINA                 TO RET0-PROGRAMA
017700        MOVE CT-OPCION                 TO RET0-VAR1-ERROR
017800        MOVE ME-CAMPO-OBLIGATORIO      TO RET0-COD-ERROR
017900        PERFORM 3000-FIN
018000     END-IF.
018100
018200 1000-INICIO-EXIT.
018300     EXIT.
018400
018500******************************************************************
018600*                        2000-PROCESO.                          *
018700******************************************************************
018800 2000-PROCESO.
018900
019000     EVALUATE TRUE
019100        WHEN EM1-88-CREATE
019200           PERFORM 2100-CREATE-EMP
019300              THRU 2100-CREATE-EMP-EXIT
019400        WHEN EM1-88-UPDATE
019500           PERFORM 2200-UPDATE-EMP
019600              THRU 2200-UPDATE-EMP-EXIT
019700        WHEN EM1-88-ACTIVATE
019800           PERFORM 2300-ACTIVATE-EMP
019900              THRU 2300-ACTIVATE-EMP-EXIT
020000        WHEN EM1-88-DEACTIVATE
020100           PERFORM 2400-DEACTIVATE-EMP
020200              THRU 2400-DEACTIVATE-EMP-EXIT
020300        WHEN OTHER
020400           SET RET0-88-COD-ERROR       TO TRUE
020500           MOVE CT-RUTINA              TO RET0-PROGRAMA
020600           MOVE CT-OPCION              TO RET0-VAR1-ERROR
020700           MOVE ME-OPCION-INVALIDA     TO RET0-COD-ERROR
020800           PERFORM 3000-FIN
020900     END-EVALUATE.
021000
021100 2000-PROCESO-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500*                      2100-CREATE-EMP.                         *
021600******************************************************************
021700 2100-CREATE-EMP.
021800
021900     IF EM1-EMP-NAME EQUAL SPACES OR LOW-VALUES
022000        SET RET0-88-COD-ERROR          TO TRUE
022100        MOVE CT-RUTINA                 TO RET0-PROGRAMA
022200        MOVE CT-EMP-NAME               TO RET0-VAR1-ERROR
022300        MOVE ME-CAMPO-OBLIGATORIO      TO RET0-COD-ERROR
022400        PERFORM 3000-FIN
022500     END-IF
022600
022700     PERFORM 8200-BUSCA-POR-NOMBRE
022800        THRU 8200-BUSCA-POR-NOMBRE-EXIT
022900
023000     IF SI-ENCONTRADO
023100        SET RET0-88-COD-ERROR          TO TRUE
023200        MOVE CT-RUTINA                 TO RET0-PROGRAMA
023300        MOVE EM1-EMP-NAME              TO RET0-VAR1-ERROR
023400        MOVE ME-REG-DUPLICADO          TO RET0-COD-ERROR
023500        PERFORM 3000-FIN
023600     END-IF
023700
023800     IF LK-EMP-COUNT NOT LESS 500
023900        SET RET0-88-COD-ERROR          TO TRUE
024000        MOVE CT-RUTINA                 TO RET0-PROGRAMA
024100        MOVE ME-REG-DUPLICADO          TO RET0-COD-ERROR
024200        PERFORM 3000-FIN
024300     END-IF
024400
024500     ADD 1                             TO LK-EMP-COUNT
024600     MOVE LK-EMP-COUNT                 TO CN-INDICE
024700     INITIALIZE LK-EMP-REGISTRO (CN-INDICE)
024800
024900     MOVE EM1-EMP-ID                   TO EMP-ID (CN-INDICE)
025000     MOVE EM1-EMP-NAME                 TO EMP-NAME (CN-INDICE)
025100     MOVE EM1-AVAILABILITY             TO
025200                              EMP-AVAILABILITY (CN-INDICE)
025300     MOVE EM1-PREFERENCES              TO
025400                              EMP-PREFERENCES (CN-INDICE)
025500     PERFORM 2500-FILTRA-SKILLS
025600        THRU 2500-FILTRA-SKILLS-EXIT
025700     MOVE WS-SKILLS-FILTRADAS          TO EMP-SKILLS (CN-INDICE)
025800     SET  EMP-88-ACTIVE (CN-INDICE)    TO TRUE
025900
026000     MOVE EM1-CONTRACT-HOURS           TO WS-CAMPO-TEST-3-A
026100     IF WS-CAMPO-TEST-3 IS NUMERIC
026200        MOVE WS-CAMPO-TEST-3           TO
026300                              EMP-CONTRACT-HOURS (CN-INDICE)
026400     ELSE
026500        MOVE ZERO                      TO
026600                              EMP-CONTRACT-HOURS (CN-INDICE)
026700     END-IF
026800
026900     MOVE EM1-MAX-CONSEC-DAYS          TO WS-CAMPO-TEST-3-A
027000     IF WS-CAMPO-TEST-3 IS NUMERIC
027100        MOVE WS-CAMPO-TEST-3           TO
027200                              EMP-MAX-CONSEC-DAYS (CN-INDICE)
027300     ELSE
027400        MOVE 5                         TO
027500                              EMP-MAX-CONSEC-DAYS (CN-INDICE)
027600     END-IF
027700
027800     MOVE EM1-MIN-CONSEC-DAYS          TO WS-CAMPO-TEST-3-A
027900     IF WS-CAMPO-TEST-3 IS NUMERIC
028000        MOVE WS-CAMPO-TEST-3           TO
028100                              EMP-MIN-CONSEC-DAYS (CN-INDICE)
028200     ELSE
028300        MOVE 1                         TO
028400                              EMP-MIN-CONSEC-DAYS (CN-INDICE)
028500     END-IF
028600
028700     MOVE EM1-MAX-WEEKENDS             TO WS-CAMPO-TEST-2-A
028800     IF WS-CAMPO-TEST-2 IS NUMERIC
028900        MOVE WS-CAMPO-TEST-2           TO
029000                              EMP-MAX-WEEKENDS (CN-INDICE)
029100     ELSE
029200        MOVE 2                         TO
029300                              EMP-MAX-WEEKENDS (CN-INDICE)
029400     END-IF
029500
029600     MOVE EM1-MAX-TOTAL-HOURS          TO WS-CAMPO-TEST-3-A
029700     IF WS-CAMPO-TEST-3 IS NUMERIC
029800        MOVE WS-CAMPO-TEST-3           TO
029900                              EMP-MAX-TOTAL-HOURS (CN-INDICE)
030000     ELSE
030100        MOVE ZERO                      TO
030200                              EMP-MAX-TOTAL-HOURS (CN-INDICE)
030300     END-IF
030400
030500     MOVE EM1-MIN-TOTAL-HOURS          TO WS-CAMPO-TEST-3-A
030600     IF WS-CAMPO-TEST-3 IS NUMERIC
030700        MOVE WS-CAMPO-TEST-3           TO
030800                              EMP-MIN-TOTAL-HOURS (CN-INDICE)
030900     ELSE
031000        MOVE ZERO                      TO
031100                              EMP-MIN-TOTAL-HOURS (CN-INDICE)
031200     END-IF
031300
031400     MOVE EM1-CONSEC-PEN-WT            TO WS-CAMPO-TEST-3-A
031500     IF WS-CAMPO-TEST-3 IS NUMERIC
031600        MOVE WS-CAMPO-TEST-3           TO
031700                              EMP-CONSEC-PEN-WT (CN-INDICE)
031800     ELSE
031900        MOVE 5                         TO
032000                              EMP-CONSEC-PEN-WT (CN-INDICE)
032100     END-IF
032200
032300     MOVE EM1-WEEKEND-PEN-WT           TO WS-CAMPO-TEST-3-A
032400     IF WS-CAMPO-TEST-3 IS NUMERIC
032500        MOVE WS-CAMPO-TEST-3           TO
032600                              EMP-WEEKEND-PEN-WT (CN-INDICE)
032700     ELSE
032800        MOVE 10                        TO
032900                              EMP-WEEKEND-PEN-WT (CN-INDICE)
033000     END-IF
033100
033200     MOVE EM1-HOURS-PEN-WT             TO WS-CAMPO-TEST-3-A
033300     IF WS-CAMPO-TEST-3 IS NUMERIC
033400        MOVE WS-CAMPO-TEST-3           TO
033500                              EMP-HOURS-PEN-WT (CN-INDICE)
033600     ELSE
033700        MOVE 2                         TO
033800                              EMP-HOURS-PEN-WT (CN-INDICE)
033900     END-IF.
034000
034100 2100-CREATE-EMP-EXIT.
034200     EXIT.
034300
034400******************************************************************
034500*                      2200-UPDATE-EMP.                         *
034600******************************************************************
034700 2200-UPDATE-EMP.
034800
034900     PERFORM 8100-BUSCA-POR-ID
035000        THRU 8100-BUSCA-POR-ID-EXIT
035100
035200     IF NOT SI-ENCONTRADO
035300        SET RET0-88-COD-ERROR          TO TRUE
035400        MOVE CT-RUTINA                 TO RET0-PROGRAMA
035500        MOVE ME-REG-NO-EXISTE          TO RET0-COD-ERROR
035600        PERFORM 3000-FIN
035700     END-IF
035800
035900     MOVE CN-INDICE-ENCONTRADO         TO CN-INDICE
036000
036100     IF EM1-NEW-EMP-NAME NOT EQUAL SPACES
036200        IF EM1-NEW-EMP-NAME NOT EQUAL EMP-NAME (CN-INDICE)
036300           MOVE EM1-NEW-EMP-NAME        TO EM1-EMP-NAME
036400           PERFORM 8200-BUSCA-POR-NOMBRE
036500              THRU 8200-BUSCA-POR-NOMBRE-EXIT
036600           IF SI-ENCONTRADO
036700              AND CN-INDICE-ENCONTRADO NOT EQUAL CN-INDICE
036800              SET RET0-88-COD-ERROR     TO TRUE
036900              MOVE CT-RUTINA            TO RET0-PROGRAMA
037000              MOVE EM1-NEW-EMP-NAME     TO RET0-VAR1-ERROR
037100              MOVE ME-REG-DUPLICADO     TO RET0-COD-ERROR
037200              PERFORM 3000-FIN
037300           END-IF
037400           MOVE EM1-NEW-EMP-NAME        TO EMP-NAME (CN-INDICE)
037500        END-IF
037600     END-IF
037700
037800     IF EM1-AVAILABILITY NOT EQUAL SPACES
037900        MOVE EM1-AVAILABILITY          TO
038000                              EMP-AVAILABILITY (CN-INDICE)
038100     END-IF
038200
038300     IF EM1-PREFERENCES NOT EQUAL SPACES
038400        MOVE EM1-PREFERENCES           TO
038500                              EMP-PREFERENCES (CN-INDICE)
038600     END-IF
038700
038800     IF EM1-SKILLS NOT EQUAL SPACES
038900        PERFORM 2500-FILTRA-SKILLS
039000           THRU 2500-FILTRA-SKILLS-EXIT
039100        MOVE WS-SKILLS-FILTRADAS       TO EMP-SKILLS (CN-INDICE)
039200     END-IF
039300
039400     MOVE EM1-CONTRACT-HOURS           TO WS-CAMPO-TEST-3-A
039500     IF WS-CAMPO-TEST-3 IS NUMERIC
039600        MOVE WS-CAMPO-TEST-3           TO
039700                              EMP-CONTRACT-HOURS (CN-INDICE)
039800     END-IF
039900
040000     MOVE EM1-MAX-CONSEC-DAYS          TO WS-CAMPO-TEST-3-A
040100     IF WS-CAMPO-TEST-3 IS NUMERIC
040200        MOVE WS-CAMPO-TEST-3           TO
040300                              EMP-MAX-CONSEC-DAYS (CN-INDICE)
040400     END-IF
040500
040600     MOVE EM1-MIN-CONSEC-DAYS          TO WS-CAMPO-TEST-3-A
040700     IF WS-CAMPO-TEST-3 IS NUMERIC
040800        MOVE WS-CAMPO-TEST-3           TO
040900                              EMP-MIN-CONSEC-DAYS (CN-INDICE)
041000     END-IF
041100
041200     MOVE EM1-MAX-WEEKENDS             TO WS-CAMPO-TEST-2-A
041300     IF WS-CAMPO-TEST-2 IS NUMERIC
041400        MOVE WS-CAMPO-TEST-2           TO
041500                              EMP-MAX-WEEKENDS (CN-INDICE)
041600     END-IF
041700
041800     MOVE EM1-MAX-TOTAL-HOURS          TO WS-CAMPO-TEST-3-A
041900     IF WS-CAMPO-TEST-3 IS NUMERIC
042000        MOVE WS-CAMPO-TEST-3           TO
042100                              EMP-MAX-TOTAL-HOURS (CN-INDICE)
042200     END-IF
042300
042400     MOVE EM1-MIN-TOTAL-HOURS          TO WS-CAMPO-TEST-3-A
042500     IF WS-CAMPO-TEST-3 IS NUMERIC
042600        MOVE WS-CAMPO-TEST-3           TO
042700                              EMP-MIN-TOTAL-HOURS (CN-INDICE)
042800     END-IF
042900
043000     MOVE EM1-CONSEC-PEN-WT            TO WS-CAMPO-TEST-3-A
043100     IF WS-CAMPO-TEST-3 IS NUMERIC
043200        MOVE WS-CAMPO-TEST-3           TO
043300                              EMP-CONSEC-PEN-WT (CN-INDICE)
043400     END-IF
043500
043600     MOVE EM1-WEEKEND-PEN-WT           TO WS-CAMPO-TEST-3-A
043700     IF WS-CAMPO-TEST-3 IS NUMERIC
043800        MOVE WS-CAMPO-TEST-3           TO
043900                              EMP-WEEKEND-PEN-WT (CN-INDICE)
044000     END-IF
044100
044200     MOVE EM1-HOURS-PEN-WT             TO WS-CAMPO-TEST-3-A
044300     IF WS-CAMPO-TEST-3 IS NUMERIC
044400        MOVE WS-CAMPO-TEST-3           TO
044500                              EMP-HOURS-PEN-WT (CN-INDICE)
044600     END-IF.
044700
044800 2200-UPDATE-EMP-EXIT.
044900     EXIT.
045000
045100******************************************************************
045200*                    2300-ACTIVATE-EMP.                         *
045300******************************************************************
045400 2300-ACTIVATE-EMP.
045500
045600     PERFORM 8100-BUSCA-POR-ID
045700        THRU 8100-BUSCA-POR-ID-EXIT
045800
045900     IF NOT SI-ENCONTRADO
046000        SET RET0-88-COD-ERROR          TO TRUE
046100        MOVE CT-RUTINA                 TO RET0-PROGRAMA
046200        MOVE ME-REG-NO-EXISTE          TO RET0-COD-ERROR
046300        PERFORM 3000-FIN
046400     END-IF
046500
046600     MOVE CN-INDICE-ENCONTRADO         TO CN-INDICE
046700
046800     IF EMP-88-ACTIVE (CN-INDICE)
046900        SET RET0-88-COD-AVISO          TO TRUE
047000        MOVE CT-RUTINA                 TO RET0-PROGRAMA
047100        MOVE ME-YA-EN-ESTADO           TO RET0-COD-ERROR
047200     ELSE
047300        SET EMP-88-ACTIVE (CN-INDICE)  TO TRUE
047400     END-IF.
047500
047600 2300-ACTIVATE-EMP-EXIT.
047700     EXIT.
047800
047900******************************************************************
048000*                   2400-DEACTIVATE-EMP.                        *
048100******************************************************************
048200 2400-DEACTIVATE-EMP.
048300
048400     PERFORM 8100-BUSCA-POR-ID
048500        THRU 8100-BUSCA-POR-ID-EXIT
048600
048700     IF NOT SI-ENCONTRADO
048800        SET RET0-88-COD-ERROR          TO TRUE
048900        MOVE CT-RUTINA                 TO RET0-PROGRAMA
049000        MOVE ME-REG-NO-EXISTE          TO RET0-COD-ERROR
049100        PERFORM 3000-FIN
049200     END-IF
049300
049400     MOVE CN-INDICE-ENCONTRADO         TO CN-INDICE
049500
049600     IF EMP-88-INACTIVE (CN-INDICE)
049700        SET RET0-88-COD-AVISO          TO TRUE
049800        MOVE CT-RUTINA                 TO RET0-PROGRAMA
049900        MOVE ME-YA-EN-ESTADO           TO RET0-COD-ERROR
050000     ELSE
050100        SET EMP-88-INACTIVE (CN-INDICE) TO TRUE
050200     END-IF.
050300
050400 2400-DEACTIVATE-EMP-EXIT.
050500     EXIT.
050600
050700******************************************************************
050800*                    2500-FILTRA-SKILLS.                       *
050900* PARTE EM1-SKILLS (LISTA SEPARADA POR COMA) Y RECONSTRUYE LA    *
051000* LISTA SOLO CON LOS NOMBRES QUE EXISTEN EN EL MAESTRO DE        *
051100* HABILIDADES RECIBIDO EN LK-SKL-TABLA - RHR-0052.               *
051200******************************************************************
051300 2500-FILTRA-SKILLS.
051400
051500     MOVE SPACES                       TO WS-SKILLS-FILTRADAS
051600     MOVE ZEROS                        TO CN-SKILLS-CARGADAS
051700     MOVE 'N'                          TO SW-FIN-SKILLS
051800     MOVE 1                            TO CN-PUNTERO
051900     MOVE 60                           TO CN-LARGO-CADENA
052000
052100     IF EM1-SKILLS EQUAL SPACES
052200        GO TO 2500-FILTRA-SKILLS-EXIT
052300     END-IF
052400
052500     PERFORM 2510-PROXIMA-SKILL
052600        THRU 2510-PROXIMA-SKILL-EXIT
052700        UNTIL SI-FIN-SKILLS
052800           OR CN-SKILLS-CARGADAS EQUAL CT-MAX-SKILLS.
052900
053000 2500-FILTRA-SKILLS-EXIT.
053100     EXIT.
053200
053300 2510-PROXIMA-SKILL.
053400
053500     IF CN-PUNTERO NOT LESS CN-LARGO-CADENA
053600        MOVE 'S'                       TO SW-FIN-SKILLS
053700        GO TO 2510-PROXIMA-SKILL-EXIT
053800     END-IF
053900
054000     MOVE SPACES                       TO WS-UNA-SKILL
054100
054200     UNSTRING EM1-SKILLS DELIMITED BY CT-DELIM-COMA
054300        INTO WS-UNA-SKILL
054400        WITH POINTER CN-PUNTERO
054500        ON OVERFLOW
054600           MOVE 'S'                    TO SW-FIN-SKILLS
054700     END-UNSTRING
054800
054900     IF WS-UNA-SKILL EQUAL SPACES
055000        GO TO 2510-PROXIMA-SKILL-EXIT
055100     END-IF
055200
055300     PERFORM 2520-BUSCA-SKILL
055400        THRU 2520-BUSCA-SKILL-EXIT
055500
055600     IF NOT SI-SKILL-VALIDA
055700        GO TO 2510-PROXIMA-SKILL-EXIT
055800     END-IF
055900
056000     IF CN-SKILLS-CARGADAS GREATER ZERO
056100        MOVE WS-SKILLS-FILTRADAS       TO WS-SKILLS-ACUM
056200        MOVE SPACES                    TO WS-SKILLS-FILTRADAS
056300        STRING WS-SKILLS-ACUM          DELIMITED BY SPACE
056400               ','                     DELIMITED BY SIZE
056500               WS-UNA-SKILL            DELIMITED BY SPACE
056600               INTO WS-SKILLS-FILTRADAS
056700        END-STRING
056800     ELSE
056900        MOVE WS-UNA-SKILL              TO WS-SKILLS-FILTRADAS
057000     END-IF
057100
057200     ADD 1                             TO CN-SKILLS-CARGADAS.
057300
057400 2510-PROXIMA-SKILL-EXIT.
057500     EXIT.
057600
057700 2520-BUSCA-SKILL.
057800
057900     MOVE 'N'                          TO SW-SKILL-VALIDA
058000     MOVE 1                            TO CN-INDICE-SKL
058100
058200     PERFORM 2530-COMPARA-SKILL
058300        THRU 2530-COMPARA-SKILL-EXIT
058400        UNTIL CN-INDICE-SKL GREATER LK-SKL-COUNT
058500           OR SI-SKILL-VALIDA.
058600
058700 2520-BUSCA-SKILL-EXIT.
058800     EXIT.
058900
059000 2530-COMPARA-SKILL.
059100
059200     ADD 1                             TO W7-CONT-EDICION
059300     IF SKL-NAME (CN-INDICE-SKL) EQUAL WS-UNA-SKILL
059400        MOVE 'Y'                       TO SW-SKILL-VALIDA
059500        GO TO 2530-COMPARA-SKILL-EXIT
059600     END-IF
059700
059800     ADD 1                             TO CN-INDICE-SKL.
059900
060000 2530-COMPARA-SKILL-EXIT.
060100     EXIT.
060200
060300******************************************************************
060400*                          3000-FIN.                            *
060500******************************************************************
060600 3000-FIN.
060700
060800     GOBACK.
060900
061000******************************************************************
061100*                    8100-BUSCA-POR-ID.                         *
061200******************************************************************
061300 8100-BUSCA-POR-ID.
061400
061500     MOVE 'N'                          TO SW-ENCONTRADO
061600     MOVE 1                            TO CN-INDICE
061700
061800     PERFORM 8110-COMPARA-ID
061900        THRU 8110-COMPARA-ID-EXIT
062000        UNTIL CN-INDICE GREATER LK-EMP-COUNT
062100           OR SI-ENCONTRADO.
062200
062300 8100-BUSCA-POR-ID-EXIT.
062400     EXIT.
062500
062600 8110-COMPARA-ID.
062700
062800     IF EMP-ID (CN-INDICE) EQUAL EM1-EMP-ID
062900        MOVE CN-INDICE                 TO CN-INDICE-ENCONTRADO
063000        MOVE 'Y'                       TO SW-ENCONTRADO
063100        GO TO 8110-COMPARA-ID-EXIT
063200     END-IF
063300
063400     ADD 1                             TO CN-INDICE.
063500
063600 8110-COMPARA-ID-EXIT.
063700     EXIT.
063800
063900******************************************************************
064000*                   8200-BUSCA-POR-NOMBRE.                      *
064100******************************************************************
064200 8200-BUSCA-POR-NOMBRE.
064300
064400     MOVE 'N'                          TO SW-ENCONTRADO
064500     MOVE 1                            TO CN-INDICE
064600
064700     PERFORM 8210-COMPARA-NOMBRE
064800        THRU 8210-COMPARA-NOMBRE-EXIT
064900        UNTIL CN-INDICE GREATER LK-EMP-COUNT
065000           OR SI-ENCONTRADO.
065100
065200 8200-BUSCA-POR-NOMBRE-EXIT.
065300     EXIT.
065400
065500 8210-COMPARA-NOMBRE.
065600
065700     IF EMP-NAME (CN-INDICE) EQUAL EM1-EMP-NAME
065800        MOVE CN-INDICE                 TO CN-INDICE-ENCONTRADO
065900        MOVE 'Y'                       TO SW-ENCONTRADO
066000        GO TO 8210-COMPARA-NOMBRE-EXIT
066100     END-IF
066200
066300     ADD 1                             TO CN-INDICE.
066400
066500 8210-COMPARA-NOMBRE-EXIT.
066600     EXIT.
