000100******************************************************************
000200* NOMBRE DEL OBJETO:  RH9UFIT0.                                  *
000300*                                                                *
000400* DESCRIPCION: RUTINA DE SERVICIO QUE CALIFICA UN CANDIDATO DEL  *
000500*              ALGORITMO GENETICO DEL GENERADOR DE HORARIOS      *
000600*              (RH1H0001).  RECIBE LA TABLA FIJA DE RANURAS      *
000700*              REQUERIDAS, EL CROMOSOMA (UN EMPLEADO POR RANURA  *
000800*              O CERO SI QUEDA SIN CUBRIR), LOS MAESTROS DE      *
000900*              EMPLEADOS Y TAREAS YA EN MEMORIA, Y LOS PESOS DE  *
001000*              PENALIZACION VIGENTES (TOMADOS DEL STORE DE       *
001100*              PARAMETROS POR EL INVOCANTE).  DEVUELVE EL TOTAL  *
001200*              DE PENALIZACION DEL CANDIDATO (0 = OPTIMO).       *
001300*                                                                *
001400*              LAS RANURAS LLEGAN EN ORDEN ASCENDENTE DE FECHA   *
001500*              Y, DENTRO DE LA MISMA FECHA, DE HORA DE INICIO    *
001600*              (ASI LAS ARMA EL GENERADOR) - LA RUTINA APROVECHA *
001700*              ESE ORDEN PARA RECORRER LAS ASIGNACIONES DE CADA  *
001800*              EMPLEADO EN SECUENCIA CRONOLOGICA SIN NECESIDAD   *
001900*              DE UN SORT INTERMEDIO.                            *
002000*                                                                *
002100* ---------------------------------------------------------------*
002200*                                                                *
002300* Maintenence Log                                                *
002400* Date       Author        Maintenance Requirement.              *
002500* ---------- ------------  --------------------------------------*
002600* 04/06/1991 mibarra       Version inicial - RHR-0025.           *
002700* 19/02/1993 gforrich      Agrega penalizacion de sucesion       *
002800*                          prohibida entre turno tarde y turno   *
002900*                          madrugador del dia siguiente.         *
003000* 30/09/1998 jsalcedo      AJUSTE Y2K - la rutina de fecha       *
003100*                          siguiente ya operaba con anio de 4    *
003200*                          digitos, sin impacto en el calculo.   *
003300* 17/06/2002 rquispe       Corrige el conteo de fines de semana  *
003400*                          trabajados para no duplicar un bloque *
003500*                          sabado-domingo continuo - RHR-0033.   *
003600* 09/03/2005 lparedes      Sonar GateWay - limpieza de parrafos  *
003700*                          y estandariza nombres de contadores.  *
003800* 17/06/2008 gforrich      Se agrega contador suelto de edicion  *
003900*                          de comparaciones de skills - RHR-0055.*
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.  RH9UFIT0.
004300 AUTHOR. MARIO IBARRA.
004400 INSTALLATION. IBM Z/OS.
004500 DATE-WRITTEN. 04/06/1991.
004600 DATE-COMPILED. 04/06/1991.
004700 SECURITY. CONFIDENTIAL.
004800
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     CLASS DIAS-FINDE IS 'SAT' 'SUN'.
005300
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900
006000*    CONTADOR SUELTO DE EDICION, LLEVA LA CANTIDAD DE SKILLS      *
006100*    COMPARADAS AL VERIFICAR REQUISITOS DE LA TAREA - RHR-0055.   *
006200 77  W7-CONT-EDICION                  PIC 9(04) COMP VALUE ZERO.
006300******************************************************************
006400*                    DEFINICION DE CONSTANTES.                  *
006500******************************************************************
006600 01  CT-CONSTANTES.
006700     05  CT-RUTINA                    PIC X(08) VALUE 'RH9UFIT0'.
006800     05  CT-DELIM-COMA                PIC X(01) VALUE ','.
006900
007000******************************************************************
007100*          TABLA DE ABREVIATURAS DE DIA DE LA SEMANA.           *
007200*          POSICION 1 = SABADO SEGUN LA CONGRUENCIA DE ZELLER.  *
007300******************************************************************
007400 01  TB-DIAS-SEMANA.
007500     05  TB-DIA OCCURS 7 TIMES        PIC X(03).
007600 01  TB-DIAS-SEMANA-VALORES REDEFINES TB-DIAS-SEMANA
007700                                      PIC X(21) VALUE
007800         'SATSUNMONTUEWEDTHUFRI'.
007900
008000******************************************************************
008100*          TABLA DE DIAS POR MES (FEBRERO BASE, SIN BISIESTO).  *
008200******************************************************************
008300 01  TB-DIAS-POR-MES.
008400     05  TB-DIM OCCURS 12 TIMES       PIC 9(02).
008500 01  TB-DIAS-POR-MES-VALORES REDEFINES TB-DIAS-POR-MES
008600                                      PIC 9(24) VALUE
008700         312831303130313130313031.
008800
008900******************************************************************
009000*                    DEFINICION DE SWITCHES.                    *
009100******************************************************************
009200 01  SW-SWITCHES.
009300     05  SW-PRIMERA-ASIGNACION        PIC X(01) VALUE 'Y'.
009400         88  SI-PRIMERA-ASIGNACION              VALUE 'Y'.
009500     05  SW-ENCONTRADO                PIC X(01) VALUE 'N'.
009600         88  SI-ENCONTRADO                       VALUE 'Y'.
009700     05  SW-FALTA-HABILIDAD           PIC X(01) VALUE 'N'.
009800         88  SI-FALTA-HABILIDAD                  VALUE 'Y'.
009900     05  SW-FIN-SKILLS                PIC X(01) VALUE 'N'.
010000         88  SI-FIN-SKILLS                       VALUE 'S'.
010100
010200******************************************************************
010300*                    DEFINICION DE CONTADORES.                  *
010400******************************************************************
010500 01  CN-CONTADORES.
010600     05  CN-INDICE-RANURA             PIC 9(04) COMP.
010700     05  CN-INDICE-R REDEFINES CN-INDICE-RANURA PIC X(04).
010800     05  CN-INDICE-EMPLEADO           PIC 9(04) COMP.
010900     05  CN-INDICE-TAREA              PIC 9(04) COMP.
011000     05  CN-INDICE-ENCONTRADO         PIC 9(04) COMP.
011100     05  CN-INDICE-SKILL-TSK          PIC 9(02) COMP.
011200     05  CN-INDICE-SKILL-EMP          PIC 9(02) COMP.
011300     05  CN-PUNTERO                   PIC 9(03) COMP.
011400     05  CN-LARGO-CADENA              PIC 9(03) COMP.
011500
011600******************************************************************
011700*                    DEFINICION DE VARIABLES.                   *
011800******************************************************************
011900 01  WS-VARIABLES.
012000*    -- FECHA DE TRABAJO Y RUTINA DE FECHA SIGUIENTE --
012100     05  WS-FECHA-ENTRADA             PIC 9(08).
012200     05  WS-FECHA-R REDEFINES WS-FECHA-ENTRADA.
012300         10  WS-FECHA-CCYY            PIC 9(04).
012400         10  WS-FECHA-MM              PIC 9(02).
012500         10  WS-FECHA-DD              PIC 9(02).
012600     05  WS-FECHA-SIGUIENTE           PIC 9(08).
012700     05  WS-BISIESTO                  PIC X(01) VALUE 'N'.
012800         88  SI-BISIESTO                         VALUE 'Y'.
012900     05  WS-DIAS-EN-MES               PIC 9(02).
013000     05  WS-RESIDUO                   PIC 9(04).
013100
013200*    -- CONGRUENCIA DE ZELLER --
013300     05  WS-Z-Q                       PIC 9(02).
013400     05  WS-Z-M                       PIC 9(02).
013500     05  WS-Z-Y                       PIC 9(04).
013600     05  WS-Z-K                       PIC 9(02).
013700     05  WS-Z-J                       PIC 9(02).
013800     05  WS-Z-TERMINO1                PIC 9(04).
013900     05  WS-Z-TERMINO2                PIC 9(02).
014000     05  WS-Z-TERMINO3                PIC 9(02).
014100     05  WS-Z-SUMA                    PIC 9(05).
014200     05  WS-Z-COCIENTE                PIC 9(04).
014300     05  WS-Z-H                       PIC 9(02).
014400     05  WS-DIA-SEMANA                PIC X(03).
014500
014600*    -- CONVERSION DE HORA HHMM A MINUTOS --
014700     05  WS-HORA-HH                   PIC 9(02).
014800     05  WS-HORA-MM                   PIC 9(02).
014900     05  WS-MINUTOS-TURNO             PIC 9(04).
015000
015100*    -- ACUMULADORES POR EMPLEADO --
015200     05  WS-FECHA-ANTERIOR            PIC 9(08).
015300     05  WS-HORA-FIN-ANTERIOR         PIC 9(04).
015400     05  WS-CORRIDA-ACTUAL            PIC 9(03) COMP.
015500     05  WS-FUE-FINDE-ANTERIOR        PIC X(01) VALUE 'N'.
015600         88  SI-FUE-FINDE-ANTERIOR               VALUE 'Y'.
015700     05  WS-FINES-TRABAJADOS          PIC 9(03) COMP.
015800     05  WS-MINUTOS-TOTALES           PIC 9(06) COMP.
015900     05  WS-MINUTOS-MINIMO            PIC 9(06) COMP.
016000     05  WS-MINUTOS-MAXIMO            PIC 9(06) COMP.
016100
016200*    -- CALIFICACION DE DISPONIBILIDAD Y PREFERENCIA --
016300     05  WS-DISPONIBLE-FLAG           PIC X(01).
016400         88  WS-88-DISPONIBLE                    VALUE 'Y'.
016500     05  WS-SCORE-PREFERENCIA         PIC S9(01).
016600
016700*    -- SEPARACION DE LISTAS DE HABILIDADES --
016800     05  WS-TSK-SKILL-TABLA.
016900         10  WS-TSK-SKILL OCCURS 5 TIMES PIC X(20).
017000     05  WS-TSK-SKILL-COUNT           PIC 9(02) COMP.
017100     05  WS-EMP-SKILL-TABLA.
017200         10  WS-EMP-SKILL OCCURS 10 TIMES PIC X(20).
017300     05  WS-EMP-SKILL-COUNT           PIC 9(02) COMP.
017400     05  WS-UNA-SKILL                 PIC X(20).
017500
017600*    -- ARITMETICA DE PENALIZACION --
017700     05  WS-ASIGNADOS                 PIC 9(03) COMP.
017800     05  WS-DIFERENCIA                PIC S9(05) COMP-3.
017900     05  WS-PENALTY-PARCIAL           PIC S9(07)V99 COMP-3.
018000
018100******************************************************************
018200*                    DEFINICION DE LINKAGE.                     *
018300******************************************************************
018400 LINKAGE SECTION.
018500 01  LK-SLOT-COUNT                    PIC 9(04) COMP.
018600 01  LK-SLOT-TABLA.
018700     05  LK-SLOT-REGISTRO OCCURS 1 TO 400 TIMES
018800                          DEPENDING ON LK-SLOT-COUNT.
018900         10  SLT-DATE                 PIC 9(08).
019000         10  SLT-START                PIC 9(04).
019100         10  SLT-END                  PIC 9(04).
019200         10  SLT-TASK-ID              PIC 9(04).
019300 01  LK-GENE-TABLA.
019400     05  LK-GENE-REGISTRO OCCURS 1 TO 400 TIMES
019500                          DEPENDING ON LK-SLOT-COUNT.
019600         10  GEN-EMP-ID               PIC 9(06).
019700
019800 01  LK-EMP-COUNT                     PIC 9(04) COMP.
019900 01  LK-EMP-TABLA.
020000     05  LK-EMP-REGISTRO OCCURS 1 TO 500 TIMES
020100                          DEPENDING ON LK-EMP-COUNT.
020200         10  EMP-ID                   PIC 9(06).
020300         10  EMP-NAME                 PIC X(30).
020400         10  EMP-CONTRACT-HOURS       PIC 9(03).
020500         10  EMP-AVAILABILITY         PIC X(120).
020600         10  EMP-PREFERENCES          PIC X(120).
020700         10  EMP-MAX-CONSEC-DAYS      PIC 9(03).
020800         10  EMP-MIN-CONSEC-DAYS      PIC 9(03).
020900         10  EMP-MAX-WEEKENDS         PIC 9(02).
021000         10  EMP-MAX-TOTAL-HOURS      PIC 9(03).
021100         10  EMP-MIN-TOTAL-HOURS      PIC 9(03).
021200         10  EMP-CONSEC-PEN-WT        PIC 9(03).
021300         10  EMP-WEEKEND-PEN-WT       PIC 9(03).
021400         10  EMP-HOURS-PEN-WT         PIC 9(03).
021500         10  EMP-ACTIVE-FLAG          PIC X(01).
021600             88  EMP-88-ACTIVE                  VALUE 'Y'.
021700         10  EMP-SKILLS               PIC X(60).
021800         10  FILLER                   PIC X(37).
021900
022000 01  LK-TSK-COUNT                     PIC 9(04) COMP.
022100 01  LK-TSK-TABLA.
022200     05  LK-TSK-REGISTRO OCCURS 1 TO 200 TIMES
022300                          DEPENDING ON LK-TSK-COUNT.
022400         10  TSK-ID                   PIC 9(04).
022500         10  TSK-NAME                 PIC X(30).
022600         10  TSK-DESCRIPTION          PIC X(60).
022700         10  TSK-MIN-COVERAGE         PIC 9(02).
022800         10  TSK-OPT-COVERAGE         PIC 9(02).
022900         10  TSK-PENALTY-WEIGHT       PIC 9(03).
023000         10  TSK-REQ-SKILLS           PIC X(60).
023100         10  FILLER                   PIC X(39).
023200
023300 01  LK-PESOS.
023400     05  LK-PENALTY-HARD              PIC 9(05).
023500     05  LK-PENALTY-UNDER             PIC 9(05).
023600     05  LK-PENALTY-OVER              PIC 9(05).
023700     05  LK-PENALTY-SUCC              PIC 9(05).
023800     05  LK-THRESH-LATE               PIC 9(04).
023900     05  LK-THRESH-EARLY              PIC 9(04).
024000
024100 01  LK-TOTAL-PENALTY                 PIC S9(07)V99 COMP-3.
024200
024300 PROCEDURE DIVISION USING LK-SLOT-COUNT
024400                           LK-SLOT-TABLA
024500                           LK-GENE-TABLA
024600                           LK-EMP-COUNT
024700                           LK-EMP-TABLA
024800                           LK-TSK-COUNT
024900                           LK-TSK-TABLA
025000                           LK-PESOS
025100                           LK-TOTAL-PENALTY.
025200
025300******************************************************************
025400*                       0000-MAINLINE.                          *
025500******************************************************************
025600 0000-MAINLINE.
025700
025800     MOVE ZERO                         TO LK-TOTAL-PENALTY
025900
026000     MOVE 1                            TO CN-INDICE-RANURA
026100     PERFORM 2000-EVALUA-COBERTURA
026200        THRU 2000-EVALUA-COBERTURA-EXIT
026300        UNTIL CN-INDICE-RANURA GREATER LK-SLOT-COUNT
026400
026500     MOVE 1                            TO CN-INDICE-EMPLEADO
026600     PERFORM 3000-EVALUA-EMPLEADO
026700        THRU 3000-EVALUA-EMPLEADO-EXIT
026800        UNTIL CN-INDICE-EMPLEADO GREATER LK-EMP-COUNT
026900
027000     GOBACK.
027100
027200******************************************************************
027300*                   2000-EVALUA-COBERTURA.                      *
027400* COMPARA, POR CADA RANURA, LA CANTIDAD ASIGNADA (0 O 1 EN EL   *
027500* MODELO ACTUAL) CONTRA LA COBERTURA MINIMA Y OPTIMA DE LA      *
027600* TAREA QUE LE CORRESPONDE.                                     *
027700******************************************************************
027800 2000-EVALUA-COBERTURA.
027900
028000     MOVE ZERO                         TO WS-ASIGNADOS
028100     IF GEN-EMP-ID (CN-INDICE-RANURA) GREATER ZERO
028200        MOVE 1                         TO WS-ASIGNADOS
028300     END-IF
028400
028500     PERFORM 8100-BUSCA-TAREA-POR-ID
028600        THRU 8100-BUSCA-TAREA-POR-ID-EXIT
028700
028800     IF SI-ENCONTRADO
028900        MOVE CN-INDICE-ENCONTRADO      TO CN-INDICE-TAREA
029000
029100        IF WS-ASIGNADOS LESS TSK-MIN-COVERAGE (CN-INDICE-TAREA)
029200           COMPUTE WS-PENALTY-PARCIAL =
029300              (TSK-MIN-COVERAGE (CN-INDICE-TAREA) - WS-ASIGNADOS)
029400              * TSK-PENALTY-WEIGHT (CN-INDICE-TAREA)
029500              * (LK-PENALTY-UNDER / 10)
029600           ADD WS-PENALTY-PARCIAL      TO LK-TOTAL-PENALTY
029700        END-IF
029800
029900        IF WS-ASIGNADOS GREATER TSK-OPT-COVERAGE (CN-INDICE-TAREA)
030000           COMPUTE WS-PENALTY-PARCIAL =
030100              (WS-ASIGNADOS - TSK-OPT-COVERAGE (CN-INDICE-TAREA))
030200              * TSK-PENALTY-WEIGHT (CN-INDICE-TAREA)
030300              * (LK-PENALTY-OVER / 10)
030400           ADD WS-PENALTY-PARCIAL      TO LK-TOTAL-PENALTY
030500        END-IF
030600     END-IF
030700
030800     ADD 1                             TO CN-INDICE-RANURA.
030900
031000 2000-EVALUA-COBERTURA-EXIT.
031100     EXIT.
031200
031300******************************************************************
031400*                   3000-EVALUA-EMPLEADO.                       *
031500* RECORRE LA TABLA DE RANURAS EN ORDEN (YA VIENE ORDENADA POR    *
031600* FECHA Y HORA) TOMANDO SOLO LAS QUE ESTE EMPLEADO TIENE         *
031700* ASIGNADAS, Y ACUMULA LAS PENALIZACIONES QUE DEPENDEN DE LA     *
031800* SECUENCIA DE TRABAJO DEL EMPLEADO.                             *
031900******************************************************************
032000 3000-EVALUA-EMPLEADO.
032100
032200     IF NOT EMP-88-ACTIVE (CN-INDICE-EMPLEADO)
032300        GO TO 3000-EVALUA-EMPLEADO-EXIT
032400     END-IF
032500
032600     MOVE 'Y'                          TO SW-PRIMERA-ASIGNACION
032700     MOVE ZERO                         TO WS-CORRIDA-ACTUAL
032800     MOVE ZERO                         TO WS-FINES-TRABAJADOS
032900     MOVE ZERO                         TO WS-MINUTOS-TOTALES
033000     MOVE 'N'                          TO WS-FUE-FINDE-ANTERIOR
033100
033200     PERFORM 8600-SEPARA-SKILLS-EMP
033300        THRU 8600-SEPARA-SKILLS-EMP-EXIT
033400
033500     MOVE 1                            TO CN-INDICE-RANURA
033600     PERFORM 3100-PROCESA-RANURA
033700        THRU 3100-PROCESA-RANURA-EXIT
033800        UNTIL CN-INDICE-RANURA GREATER LK-SLOT-COUNT
033900
034000     PERFORM 3900-CIERRE-EMPLEADO
034100        THRU 3900-CIERRE-EMPLEADO-EXIT
034200
034300     ADD 1                             TO CN-INDICE-EMPLEADO.
034400
034500 3000-EVALUA-EMPLEADO-EXIT.
034600     EXIT.
034700
034800 3100-PROCESA-RANURA.
034900
035000     IF GEN-EMP-ID (CN-INDICE-RANURA) NOT EQUAL
035100                              EMP-ID (CN-INDICE-EMPLEADO)
035200        GO TO 3100-PROCESA-RANURA-EXIT
035300     END-IF
035400
035500     PERFORM 3200-EVALUA-ASIGNACION
035600        THRU 3200-EVALUA-ASIGNACION-EXIT.
035700
035800 3100-PROCESA-RANURA-EXIT.
035900     ADD 1                             TO CN-INDICE-RANURA.
036000
036100******************************************************************
036200*                  3200-EVALUA-ASIGNACION.                      *
036300******************************************************************
036400 3200-EVALUA-ASIGNACION.
036500
036600     MOVE SLT-DATE (CN-INDICE-RANURA)  TO WS-FECHA-ENTRADA
036700     PERFORM 8500-CALCULA-DIA-SEMANA
036800        THRU 8500-CALCULA-DIA-SEMANA-EXIT
036900
037000*    -- H1: MAS DE UN TURNO EL MISMO DIA --
037100     IF NOT SI-PRIMERA-ASIGNACION
037200        AND SLT-DATE (CN-INDICE-RANURA) EQUAL WS-FECHA-ANTERIOR
037300        ADD LK-PENALTY-HARD            TO LK-TOTAL-PENALTY
037400     END-IF
037500
037600*    -- H4: COINCIDENCIA DE HABILIDADES --
037700     PERFORM 8100-BUSCA-TAREA-POR-ID
037800        THRU 8100-BUSCA-TAREA-POR-ID-EXIT
037900     IF SI-ENCONTRADO
038000        MOVE CN-INDICE-ENCONTRADO      TO CN-INDICE-TAREA
038100        IF TSK-REQ-SKILLS (CN-INDICE-TAREA) NOT EQUAL SPACES
038200           PERFORM 8700-VERIFICA-HABILIDADES
038300              THRU 8700-VERIFICA-HABILIDADES-EXIT
038400           IF SI-FALTA-HABILIDAD
038500              ADD LK-PENALTY-HARD      TO LK-TOTAL-PENALTY
038600           END-IF
038700        END-IF
038800     END-IF
038900
039000*    -- DISPONIBILIDAD DEL EMPLEADO --
039100     MOVE SPACES                       TO WS-DISPONIBLE-FLAG
039200     CALL 'RH9UDIS0' USING
039300          EMP-AVAILABILITY (CN-INDICE-EMPLEADO)
039400          WS-DIA-SEMANA
039500          SLT-START (CN-INDICE-RANURA)
039600          SLT-END (CN-INDICE-RANURA)
039700          WS-DISPONIBLE-FLAG
039800     IF NOT WS-88-DISPONIBLE
039900        ADD LK-PENALTY-HARD            TO LK-TOTAL-PENALTY
040000     END-IF
040100
040200*    -- FECHA SIGUIENTE DE LA ASIGNACION ANTERIOR --
040300     IF NOT SI-PRIMERA-ASIGNACION
040400        MOVE WS-FECHA-ANTERIOR         TO WS-FECHA-ENTRADA
040500        PERFORM 8400-FECHA-SIGUIENTE
040600           THRU 8400-FECHA-SIGUIENTE-EXIT
040700
040800*       -- H3: SUCESION PROHIBIDA --
040900        IF WS-FECHA-SIGUIENTE EQUAL SLT-DATE (CN-INDICE-RANURA)
041000           AND WS-HORA-FIN-ANTERIOR GREATER LK-THRESH-LATE
041100           AND SLT-START (CN-INDICE-RANURA) LESS LK-THRESH-EARLY
041200           ADD LK-PENALTY-SUCC         TO LK-TOTAL-PENALTY
041300        END-IF
041400
041500*       -- DIAS CONSECUTIVOS --
041600        IF WS-FECHA-SIGUIENTE EQUAL SLT-DATE (CN-INDICE-RANURA)
041700           ADD 1                       TO WS-CORRIDA-ACTUAL
041800        ELSE
041900           MOVE 1                      TO WS-CORRIDA-ACTUAL
042000        END-IF
042100     ELSE
042200        MOVE 1                         TO WS-CORRIDA-ACTUAL
042300     END-IF
042400
042500     IF WS-CORRIDA-ACTUAL GREATER
042600                  EMP-MAX-CONSEC-DAYS (CN-INDICE-EMPLEADO)
042700        COMPUTE WS-DIFERENCIA =
042800           WS-CORRIDA-ACTUAL -
042900           EMP-MAX-CONSEC-DAYS (CN-INDICE-EMPLEADO)
043000        COMPUTE WS-PENALTY-PARCIAL =
043100           WS-DIFERENCIA *
043200           EMP-CONSEC-PEN-WT (CN-INDICE-EMPLEADO)
043300        ADD WS-PENALTY-PARCIAL         TO LK-TOTAL-PENALTY
043400     END-IF
043500
043600*    -- PREFERENCIAS DEL EMPLEADO --
043700     MOVE ZERO                         TO WS-SCORE-PREFERENCIA
043800     CALL 'RH9UPRF0' USING
043900          EMP-PREFERENCES (CN-INDICE-EMPLEADO)
044000          WS-DIA-SEMANA
044100          SLT-START (CN-INDICE-RANURA)
044200          SLT-END (CN-INDICE-RANURA)
044300          WS-SCORE-PREFERENCIA
044400     EVALUATE WS-SCORE-PREFERENCIA
044500        WHEN -1
044600           COMPUTE WS-PENALTY-PARCIAL =
044700              EMP-HOURS-PEN-WT (CN-INDICE-EMPLEADO) * 10
044800           ADD WS-PENALTY-PARCIAL      TO LK-TOTAL-PENALTY
044900        WHEN 0
045000           ADD 1                       TO LK-TOTAL-PENALTY
045100        WHEN OTHER
045200           CONTINUE
045300     END-EVALUATE
045400
045500*    -- FINES DE SEMANA TRABAJADOS (UN BLOQUE CONTINUO CUENTA 1) --
045600     IF WS-DIA-SEMANA EQUAL 'SAT' OR WS-DIA-SEMANA EQUAL 'SUN'
045700        IF SI-FUE-FINDE-ANTERIOR
045800           AND NOT SI-PRIMERA-ASIGNACION
045900           AND WS-FECHA-SIGUIENTE EQUAL SLT-DATE (CN-INDICE-RANURA)
046000           CONTINUE
046100        ELSE
046200           ADD 1                       TO WS-FINES-TRABAJADOS
046300        END-IF
046400        MOVE 'Y'                       TO WS-FUE-FINDE-ANTERIOR
046500     ELSE
046600        MOVE 'N'                       TO WS-FUE-FINDE-ANTERIOR
046700     END-IF
046800
046900*    -- ACUMULA MINUTOS TRABAJADOS --
047000     MOVE SLT-START (CN-INDICE-RANURA) TO WS-HORA-HH
047100     PERFORM 8800-CONVIERTE-MINUTOS
047200        THRU 8800-CONVIERTE-MINUTOS-EXIT
047300     SUBTRACT WS-MINUTOS-TURNO         FROM WS-MINUTOS-TOTALES
047400
047500     MOVE SLT-END (CN-INDICE-RANURA)   TO WS-HORA-HH
047600     PERFORM 8800-CONVIERTE-MINUTOS
047700        THRU 8800-CONVIERTE-MINUTOS-EXIT
047800     ADD WS-MINUTOS-TURNO              TO WS-MINUTOS-TOTALES
047900
048000     MOVE SLT-DATE (CN-INDICE-RANURA)  TO WS-FECHA-ANTERIOR
048100     MOVE SLT-END (CN-INDICE-RANURA)   TO WS-HORA-FIN-ANTERIOR
048200     MOVE 'N'                          TO SW-PRIMERA-ASIGNACION.
048300
048400 3200-EVALUA-ASIGNACION-EXIT.
048500     EXIT.
048600
048700******************************************************************
048800*                  3900-CIERRE-EMPLEADO.                        *
048900* REGLAS QUE SE EVALUAN UNA SOLA VEZ, TERMINADAS LAS ASIGNACIONES*
049000* DEL EMPLEADO: CORRIDA MINIMA FINAL, TOTAL DE HORAS Y FINES DE  *
049100* SEMANA MAXIMOS.                                                *
049200******************************************************************
049300 3900-CIERRE-EMPLEADO.
049400
049500     IF SI-PRIMERA-ASIGNACION
049600        GO TO 3900-CIERRE-EMPLEADO-EXIT
049700     END-IF
049800
049900     IF WS-CORRIDA-ACTUAL LESS
050000                  EMP-MIN-CONSEC-DAYS (CN-INDICE-EMPLEADO)
050100        AND EMP-MIN-CONSEC-DAYS (CN-INDICE-EMPLEADO) GREATER ZERO
050200        COMPUTE WS-DIFERENCIA =
050300           EMP-MIN-CONSEC-DAYS (CN-INDICE-EMPLEADO) -
050400           WS-CORRIDA-ACTUAL
050500        COMPUTE WS-PENALTY-PARCIAL =
050600           WS-DIFERENCIA *
050700           EMP-CONSEC-PEN-WT (CN-INDICE-EMPLEADO) * 2
050800        ADD WS-PENALTY-PARCIAL         TO LK-TOTAL-PENALTY
050900     END-IF
051000
051100     COMPUTE WS-MINUTOS-MINIMO =
051200        EMP-MIN-TOTAL-HOURS (CN-INDICE-EMPLEADO) * 60
051300     IF WS-MINUTOS-TOTALES LESS WS-MINUTOS-MINIMO
051400        COMPUTE WS-PENALTY-PARCIAL =
051500           (WS-MINUTOS-MINIMO - WS-MINUTOS-TOTALES) *
051600           EMP-HOURS-PEN-WT (CN-INDICE-EMPLEADO) * 0.1
051700        ADD WS-PENALTY-PARCIAL         TO LK-TOTAL-PENALTY
051800     END-IF
051900
052000     IF EMP-MAX-TOTAL-HOURS (CN-INDICE-EMPLEADO) GREATER ZERO
052100        COMPUTE WS-MINUTOS-MAXIMO =
052200           EMP-MAX-TOTAL-HOURS (CN-INDICE-EMPLEADO) * 60
052300        IF WS-MINUTOS-TOTALES GREATER WS-MINUTOS-MAXIMO
052400           COMPUTE WS-PENALTY-PARCIAL =
052500              (WS-MINUTOS-TOTALES - WS-MINUTOS-MAXIMO) *
052600              EMP-HOURS-PEN-WT (CN-INDICE-EMPLEADO) * 0.1
052700           ADD WS-PENALTY-PARCIAL      TO LK-TOTAL-PENALTY
052800        END-IF
052900     END-IF
053000
053100     IF WS-FINES-TRABAJADOS GREATER
053200                  EMP-MAX-WEEKENDS (CN-INDICE-EMPLEADO)
053300        COMPUTE WS-DIFERENCIA =
053400           WS-FINES-TRABAJADOS -
053500           EMP-MAX-WEEKENDS (CN-INDICE-EMPLEADO)
053600        COMPUTE WS-PENALTY-PARCIAL =
053700           WS-DIFERENCIA *
053800           EMP-WEEKEND-PEN-WT (CN-INDICE-EMPLEADO)
053900        ADD WS-PENALTY-PARCIAL         TO LK-TOTAL-PENALTY
054000     END-IF.
054100
054200 3900-CIERRE-EMPLEADO-EXIT.
054300     EXIT.
054400
054500******************************************************************
054600*                8100-BUSCA-TAREA-POR-ID.                       *
054700******************************************************************
054800 8100-BUSCA-TAREA-POR-ID.
054900
055000     MOVE 'N'                          TO SW-ENCONTRADO
055100     MOVE 1                            TO CN-INDICE-TAREA
055200
055300     PERFORM 8110-COMPARA-TAREA
055400        THRU 8110-COMPARA-TAREA-EXIT
055500        UNTIL CN-INDICE-TAREA GREATER LK-TSK-COUNT
055600           OR SI-ENCONTRADO.
055700
055800 8100-BUSCA-TAREA-POR-ID-EXIT.
055900     EXIT.
056000
056100 8110-COMPARA-TAREA.
056200
056300     IF TSK-ID (CN-INDICE-TAREA) EQUAL
056400                              SLT-TASK-ID (CN-INDICE-RANURA)
056500        MOVE CN-INDICE-TAREA           TO CN-INDICE-ENCONTRADO
056600        MOVE 'Y'                       TO SW-ENCONTRADO
056700        GO TO 8110-COMPARA-TAREA-EXIT
056800     END-IF
056900
057000     ADD 1                             TO CN-INDICE-TAREA.
057100
057200 8110-COMPARA-TAREA-EXIT.
057300     EXIT.
057400
057500******************************************************************
057600*                8400-FECHA-SIGUIENTE.                          *
057700* DADA WS-FECHA-ENTRADA (CCYYMMDD) CALCULA EN WS-FECHA-SIGUIENTE *
057800* LA FECHA CALENDARIO DEL DIA INMEDIATO POSTERIOR.               *
057900******************************************************************
058000 8400-FECHA-SIGUIENTE.
058100
058200     MOVE 'N'                          TO WS-BISIESTO
058300     DIVIDE WS-FECHA-CCYY BY 4 GIVING WS-Z-COCIENTE
058400        REMAINDER WS-RESIDUO
058500     IF WS-RESIDUO EQUAL ZERO
058600        MOVE 'Y'                       TO WS-BISIESTO
058700        DIVIDE WS-FECHA-CCYY BY 100 GIVING WS-Z-COCIENTE
058800           REMAINDER WS-RESIDUO
058900        IF WS-RESIDUO EQUAL ZERO
059000           MOVE 'N'                    TO WS-BISIESTO
059100           DIVIDE WS-FECHA-CCYY BY 400 GIVING WS-Z-COCIENTE
059200              REMAINDER WS-RESIDUO
059300           IF WS-RESIDUO EQUAL ZERO
059400              MOVE 'Y'                 TO WS-BISIESTO
059500           END-IF
059600        END-IF
059700     END-IF
059800
059900     MOVE TB-DIM (WS-FECHA-MM)         TO WS-DIAS-EN-MES
060000     IF WS-FECHA-MM EQUAL 2 AND SI-BISIESTO
060100        MOVE 29                        TO WS-DIAS-EN-MES
060200     END-IF
060300
060400     IF WS-FECHA-DD LESS WS-DIAS-EN-MES
060500        MOVE WS-FECHA-ENTRADA          TO WS-FECHA-SIGUIENTE
060600        ADD 1                          TO WS-FECHA-SIGUIENTE
060700     ELSE
060800        IF WS-FECHA-MM EQUAL 12
060900           COMPUTE WS-FECHA-SIGUIENTE =
061000              (WS-FECHA-CCYY + 1) * 10000 + 0101
061100        ELSE
061200           COMPUTE WS-FECHA-SIGUIENTE =
061300              WS-FECHA-CCYY * 10000 +
061400              (WS-FECHA-MM + 1) * 100 + 01
061500        END-IF
061600     END-IF.
061700
061800 8400-FECHA-SIGUIENTE-EXIT.
061900     EXIT.
062000
062100******************************************************************
062200*                8500-CALCULA-DIA-SEMANA.                       *
062300* DETERMINA LA ABREVIATURA DE DIA DE SEMANA (MON..SUN) PARA LA  *
062400* FECHA EN WS-FECHA-ENTRADA MEDIANTE LA CONGRUENCIA DE ZELLER,   *
062500* SIN RECURRIR A FUNCIONES INTRINSECAS - EL RESTO DE LA DIVISION *
062600* ENTRE 7 SE OBTIENE CON EL VERBO DIVIDE.                        *
062700******************************************************************
062800 8500-CALCULA-DIA-SEMANA.
062900
063000     MOVE WS-FECHA-DD                  TO WS-Z-Q
063100     MOVE WS-FECHA-MM                  TO WS-Z-M
063200     MOVE WS-FECHA-CCYY                TO WS-Z-Y
063300
063400     IF WS-Z-M LESS 3
063500        ADD 12                         TO WS-Z-M
063600        SUBTRACT 1 FROM WS-Z-Y
063700     END-IF
063800
063900     DIVIDE WS-Z-Y BY 100 GIVING WS-Z-J REMAINDER WS-Z-K
064000
064100     COMPUTE WS-Z-TERMINO1 = (13 * (WS-Z-M + 1)) / 5
064200     COMPUTE WS-Z-TERMINO2 = WS-Z-K / 4
064300     COMPUTE WS-Z-TERMINO3 = WS-Z-J / 4
064400
064500     COMPUTE WS-Z-SUMA = WS-Z-Q + WS-Z-TERMINO1 + WS-Z-K +
064600                         WS-Z-TERMINO2 + WS-Z-TERMINO3 +
064700                         (5 * WS-Z-J)
064800
064900     DIVIDE WS-Z-SUMA BY 7 GIVING WS-Z-COCIENTE
065000        REMAINDER WS-Z-H
065100
065200     MOVE TB-DIA (WS-Z-H + 1)          TO WS-DIA-SEMANA.
065300
065400 8500-CALCULA-DIA-SEMANA-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800*                8600-SEPARA-SKILLS-EMP.                        *
065900* DIVIDE LA LISTA DE HABILIDADES DEL EMPLEADO ACTUAL EN LA       *
066000* TABLA DE TRABAJO WS-EMP-SKILL PARA SU USO EN 8700.             *
066100******************************************************************
066200 8600-SEPARA-SKILLS-EMP.
066300
066400     MOVE ZERO                         TO WS-EMP-SKILL-COUNT
066500     MOVE SPACES                       TO WS-EMP-SKILL-TABLA
066600     MOVE ZERO                         TO CN-PUNTERO
066700     MOVE 60                           TO CN-LARGO-CADENA
066800     MOVE 'N'                          TO SW-FIN-SKILLS
066900
067000     PERFORM 8610-PROXIMA-SKILL-EMP
067100        THRU 8610-PROXIMA-SKILL-EMP-EXIT
067200        UNTIL SI-FIN-SKILLS
067300           OR WS-EMP-SKILL-COUNT EQUAL 10.
067400
067500 8600-SEPARA-SKILLS-EMP-EXIT.
067600     EXIT.
067700
067800 8610-PROXIMA-SKILL-EMP.
067900
068000     IF CN-PUNTERO NOT LESS CN-LARGO-CADENA
068100        MOVE 'S'                       TO SW-FIN-SKILLS
068200        GO TO 8610-PROXIMA-SKILL-EMP-EXIT
068300     END-IF
068400
068500     ADD 1                             TO CN-PUNTERO
068600     MOVE SPACES                       TO WS-UNA-SKILL
068700
068800     UNSTRING EMP-SKILLS (CN-INDICE-EMPLEADO)
068900        DELIMITED BY CT-DELIM-COMA
069000        INTO WS-UNA-SKILL
069100        WITH POINTER CN-PUNTERO
069200        ON OVERFLOW
069300           MOVE 'S'                    TO SW-FIN-SKILLS
069400     END-UNSTRING
069500
069600     IF WS-UNA-SKILL NOT EQUAL SPACES
069700        ADD 1                          TO WS-EMP-SKILL-COUNT
069800        MOVE WS-UNA-SKILL              TO
069900                       WS-EMP-SKILL (WS-EMP-SKILL-COUNT)
070000     END-IF.
070100
070200 8610-PROXIMA-SKILL-EMP-EXIT.
070300     EXIT.
070400
070500******************************************************************
070600*                8700-VERIFICA-HABILIDADES.                     *
070700* DIVIDE LA LISTA DE HABILIDADES REQUERIDAS DE LA TAREA Y        *
070800* VERIFICA QUE TODAS ESTEN PRESENTES EN LA LISTA DEL EMPLEADO   *
070900* (YA SEPARADA EN 8600).  ACTIVA SW-FALTA-HABILIDAD SI FALTA     *
071000* ALGUNA.                                                        *
071100******************************************************************
071200 8700-VERIFICA-HABILIDADES.
071300
071400     MOVE 'N'                          TO SW-FALTA-HABILIDAD
071500     MOVE ZERO                         TO WS-TSK-SKILL-COUNT
071600     MOVE SPACES                       TO WS-TSK-SKILL-TABLA
071700     MOVE ZERO                         TO CN-PUNTERO
071800     MOVE 60                           TO CN-LARGO-CADENA
071900     MOVE 'N'                          TO SW-FIN-SKILLS
072000
072100     PERFORM 8710-PROXIMA-SKILL-TSK
072200        THRU 8710-PROXIMA-SKILL-TSK-EXIT
072300        UNTIL SI-FIN-SKILLS
072400           OR WS-TSK-SKILL-COUNT EQUAL 5
072500
072600     MOVE 1                            TO CN-INDICE-SKILL-TSK
072700     PERFORM 8720-BUSCA-SKILL-REQUERIDA
072800        THRU 8720-BUSCA-SKILL-REQUERIDA-EXIT
072900        UNTIL CN-INDICE-SKILL-TSK GREATER WS-TSK-SKILL-COUNT
073000           OR SI-FALTA-HABILIDAD.
073100
073200 8700-VERIFICA-HABILIDADES-EXIT.
073300     EXIT.
073400
073500 8710-PROXIMA-SKILL-TSK.
073600
073700     IF CN-PUNTERO NOT LESS CN-LARGO-CADENA
073800        MOVE 'S'                       TO SW-FIN-SKILLS
073900        GO TO 8710-PROXIMA-SKILL-TSK-EXIT
074000     END-IF
074100
074200     ADD 1                             TO CN-PUNTERO
074300     MOVE SPACES                       TO WS-UNA-SKILL
074400
074500     UNSTRING TSK-REQ-SKILLS (CN-INDICE-TAREA)
074600        DELIMITED BY CT-DELIM-COMA
074700        INTO WS-UNA-SKILL
074800        WITH POINTER CN-PUNTERO
074900        ON OVERFLOW
075000           MOVE 'S'                    TO SW-FIN-SKILLS
075100     END-UNSTRING
075200
075300     IF WS-UNA-SKILL NOT EQUAL SPACES
075400        ADD 1                          TO WS-TSK-SKILL-COUNT
075500        MOVE WS-UNA-SKILL              TO
075600                       WS-TSK-SKILL (WS-TSK-SKILL-COUNT)
075700     END-IF.
075800
075900 8710-PROXIMA-SKILL-TSK-EXIT.
076000     EXIT.
076100
076200 8720-BUSCA-SKILL-REQUERIDA.
076300
076400     MOVE 'N'                          TO SW-ENCONTRADO
076500     MOVE 1                            TO CN-INDICE-SKILL-EMP
076600
076700     PERFORM 8730-COMPARA-SKILL
076800        THRU 8730-COMPARA-SKILL-EXIT
076900        UNTIL CN-INDICE-SKILL-EMP GREATER WS-EMP-SKILL-COUNT
077000           OR SI-ENCONTRADO
077100
077200     IF NOT SI-ENCONTRADO
077300        MOVE 'Y'                       TO SW-FALTA-HABILIDAD
077400     END-IF
077500
077600     ADD 1                             TO CN-INDICE-SKILL-TSK.
077700
077800 8720-BUSCA-SKILL-REQUERIDA-EXIT.
077900     EXIT.
078000
078100 8730-COMPARA-SKILL.
078200
078300     ADD 1                             TO W7-CONT-EDICION
078400     IF WS-EMP-SKILL (CN-INDICE-SKILL-EMP) EQUAL
078500                       WS-TSK-SKILL (CN-INDICE-SKILL-TSK)
078600        MOVE 'Y'                       TO SW-ENCONTRADO
078700        GO TO 8730-COMPARA-SKILL-EXIT
078800     END-IF
078900
079000     ADD 1                             TO CN-INDICE-SKILL-EMP.
079100
079200 8730-COMPARA-SKILL-EXIT.
079300     EXIT.
079400
079500******************************************************************
079600*                8800-CONVIERTE-MINUTOS.                        *
079700* CONVIERTE UNA HORA EN FORMATO HHMM (WS-HORA-HH) A MINUTOS      *
079800* DESDE MEDIANOCHE (WS-MINUTOS-TURNO).                           *
079900******************************************************************
080000 8800-CONVIERTE-MINUTOS.
080100
080200     DIVIDE WS-HORA-HH BY 100 GIVING WS-HORA-HH
080300        REMAINDER WS-HORA-MM
080400     COMPUTE WS-MINUTOS-TURNO = (WS-HORA-HH * 60) + WS-HORA-MM.
080500
080600 8800-CONVIERTE-MINUTOS-EXIT.
080700     EXIT.
